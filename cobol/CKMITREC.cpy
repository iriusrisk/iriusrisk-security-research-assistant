000100      *****************************************************************
000200      *   CKMITREC  --  MITIGATION-ITEM-REC (OUT-OF-BALANCE THREAT)  *
000300      *   ONE ROW WRITTEN TO THE MITIGATION-REPORT FILE FOR EVERY    *
000400      *   THREAT WHOSE LINKED, DISTINCT, NON-BLANK CONTROLS DO NOT   *
000500      *   SUM TO EXACTLY 100.  RISK PATTERNS WITH NO OUT-OF-BALANCE  *
000600      *   THREATS WRITE NOTHING.                                     *
000700      *-----------------------------------------------------------------
000800      *   MAINT LOG
000900      *   2019-04-02  RCJ  ORIGINAL CUT
001000      *   2023-08-08  PSN  ADDED THE REBALANCE-METHOD/RUN-STAMP
001010      *                    FIELDS SO THE REPORT CAN BE RECONCILED
001020      *                    AGAINST THE JOB LOG WITHOUT CROSS-CHECKING
001030      *                    THE OPERATOR CONSOLE (SEE RSK-0345)
001100      *   220 BYTES FIXED -- FIELDS SUM 213, 7-BYTE FILLER PAD
001200      *****************************************************************
001300       01  MITIGATION-ITEM-REC.
001400           05  MIT-RISKPATTERN-REF          PIC X(30).
001500           05  MIT-USECASE-REF              PIC X(36).
001600           05  MIT-THREAT-REF               PIC X(36).
001700           05  MIT-TOTAL                    PIC 9(03).
001800           05  MIT-ERROR-FLAG               PIC X(01).
001900               88  MIT-IS-ERROR             VALUE 'Y'.
002000               88  MIT-NOT-ERROR            VALUE 'N'.
002100           05  MIT-MESSAGE                  PIC X(40).
002200           05  MIT-REBALANCE-METHOD         PIC X(01).
002300               88  MIT-REBALANCE-EVEN-SPLIT VALUE 'E'.
002400               88  MIT-REBALANCE-LARGEST-FIRST VALUE 'L'.
002500               88  MIT-REBALANCE-NONE       VALUE 'N'.
002600           05  MIT-CONTROL-COUNT            PIC 9(03).
002700           05  MIT-RUN-DATE                 PIC X(08).
002800           05  MIT-RUN-DATE-X REDEFINES MIT-RUN-DATE.
002900               10  MIT-RUN-CC               PIC 9(02).
003000               10  MIT-RUN-YY               PIC 9(02).
003100               10  MIT-RUN-MM               PIC 9(02).
003200               10  MIT-RUN-DD               PIC 9(02).
003300           05  MIT-BATCH-RUN-ID             PIC X(08).
003400           05  MIT-SEVERITY-CODE            PIC X(01).
003500               88  MIT-SEVERITY-HIGH        VALUE 'H'.
003600               88  MIT-SEVERITY-LOW         VALUE 'L'.
003700           05  FILLER                       PIC X(07).
