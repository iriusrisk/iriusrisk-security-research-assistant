000100      *****************************************************************
000200      *   CKLIBREC  --  LIBRARY-REC (LIBRARY METADATA)               *
000300      *   ONE ROW PER LIBRARY, PER VERSION SET.  LBCHGLOG READS TWO  *
000400      *   COPIES OF THIS LAYOUT -- LIBRARY-V1 AND LIBRARY-V2 -- AND  *
000500      *   MERGES THEM ON LIB-REF TO FIND MATCHED/ADDED/DELETED       *
000600      *   LIBRARIES BEFORE DIFFING ANYTHING UNDERNEATH THEM.         *
000700      *-----------------------------------------------------------------
000800      *   MAINT LOG
000900      *   2019-11-20  KLT  ORIGINAL CUT FOR THE CHANGELOG FILEPASS
001000      *   2023-08-08  PSN  ADDED THE OWNER/AUDIT BLOCK CARRIED BY THE
001010      *                    EXTRACT SINCE RSK-0345 -- WIDENED 381 TO
001020      *                    460
001100      *   460 BYTES -- FIELDS SUM 446, 14-BYTE FILLER PAD ROUNDS OUT
001200      *   THE RECORD TO THE BLOCK SIZE AGREED WITH THE EXTRACT JOB.
001300      *****************************************************************
001400       01  LIBRARY-REC.
001500           05  LIB-REF                      PIC X(30).
001600           05  LIB-NAME                     PIC X(60).
001700           05  LIB-DESC                     PIC X(200).
001800           05  LIB-FILENAME                 PIC X(60).
001900           05  LIB-REVISION                 PIC X(20).
002000           05  LIB-ENABLED                  PIC X(05).
002100           05  LIB-OWNER-USERID             PIC X(08).
002200           05  LIB-OWNER-GROUP              PIC X(10).
002300           05  LIB-VISIBILITY-CODE          PIC X(01).
002400               88  LIB-VISIBILITY-PUBLIC    VALUE 'P'.
002500               88  LIB-VISIBILITY-PRIVATE   VALUE 'R'.
002600           05  LIB-STATUS-CODE              PIC X(02).
002700               88  LIB-STATUS-ACTIVE        VALUE 'AC'.
002800               88  LIB-STATUS-RETIRED       VALUE 'RT'.
002900           05  LIB-CREATE-DATE              PIC X(08).
003000           05  LIB-CREATE-DATE-X REDEFINES LIB-CREATE-DATE.
003100               10  LIB-CREATE-CC            PIC 9(02).
003200               10  LIB-CREATE-YY            PIC 9(02).
003300               10  LIB-CREATE-MM            PIC 9(02).
003400               10  LIB-CREATE-DD            PIC 9(02).
003500           05  LIB-LAST-UPDATE-DATE         PIC X(08).
003600           05  LIB-LAST-UPDATE-USERID       PIC X(08).
003700           05  LIB-EXTRACT-DATE             PIC X(08).
003800           05  LIB-SOURCE-SYSTEM            PIC X(10).
003900           05  LIB-CHECKSUM                 PIC X(16).
004000           05  FILLER                       PIC X(14).
