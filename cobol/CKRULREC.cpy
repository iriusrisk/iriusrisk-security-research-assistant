000100      *****************************************************************
000200      *   CKRULREC  --  RULE-REC (IRRULE, REFERENCED FIELDS ONLY)    *
000300      *   RUL-NAME IS THE RULE'S BUSINESS KEY FOR THE RULES DIFF     *
000400      *   STEP; RUL-MODULE AND RUL-GUI ARE THE ONLY OTHER FIELDS     *
000500      *   THE CHANGELOG TRACKS FOR A RULE ITSELF (CONDITIONS AND     *
000600      *   ACTIONS ARE DIFFED SEPARATELY -- SEE CKCNDREC).            *
000700      *   THE FIELDS BELOW THE ORIGINAL THREE ARE CARRIED FOR        *
000800      *   PARITY WITH THE SOURCE SYSTEM'S RULE TABLE BUT ARE NOT     *
000900      *   PART OF THE DIFF CONTRACT -- SEE LBCHGLOG PARAGRAPH 247.   *
001000      *-----------------------------------------------------------------
001100      *   MAINT LOG
001200      *   2020-01-14  KLT  ORIGINAL CUT
001300      *   2023-08-08  PSN  WIDENED TO CARRY THE FULL IRRULE OWNER/
001310      *                    STATUS BLOCK FOR THE NEXT PHASE OF WORK
001400      *****************************************************************
001500       01  RULE-REC.
001600           05  RUL-NAME                     PIC X(60).
001700           05  RUL-MODULE                   PIC X(30).
001800           05  RUL-GUI                      PIC X(200).
001900           05  RUL-OWNER-USERID             PIC X(08).
002000           05  RUL-STATUS-CODE              PIC X(01).
002100               88  RUL-STATUS-ACTIVE        VALUE 'A'.
002200               88  RUL-STATUS-DISABLED      VALUE 'D'.
002300           05  RUL-PRIORITY                 PIC 9(03).
002400           05  RUL-CREATE-DATE              PIC X(08).
002500           05  RUL-CREATE-DATE-X REDEFINES RUL-CREATE-DATE.
002600               10  RUL-CREATE-CC            PIC 9(02).
002700               10  RUL-CREATE-YY            PIC 9(02).
002800               10  RUL-CREATE-MM            PIC 9(02).
002900               10  RUL-CREATE-DD            PIC 9(02).
003000           05  RUL-LAST-UPDATE-DATE         PIC X(08).
003100           05  RUL-LAST-UPDATE-USERID       PIC X(08).
003200           05  FILLER                       PIC X(01).
