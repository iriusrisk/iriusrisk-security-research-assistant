000100      *****************************************************************
000200      *   CKCTLREC  --  CONTROL-TABLE-REC (KNOWN COUNTERMEASURES)    *
000300      *   ONE ROW PER (LIBRARY, CONTROL) THAT EXISTS IN A GIVEN      *
000400      *   VERSION'S CONTROL TABLE.  USED BY LBRELCLG TO TEST WHETHER *
000500      *   A RELATION'S CONTROL UUID WAS ALREADY KNOWN IN VERSION 1   *
000600      *   (THE NEW-COUNTERMEASURE RULE) AND BY LBCHGLOG'S CONTROLS   *
000700      *   DIFF STEP AS THE ELM-ELEMENT-REF SOURCE.                   *
000800      *-----------------------------------------------------------------
000900      *   MAINT LOG
001000      *   2020-05-18  KLT  ORIGINAL CUT
001100      *   2023-08-08  PSN  ADDED THE CONTROL-FAMILY/STATUS FIELDS
001110      *                    CARRIED BY THE EXTRACT SINCE RSK-0345 --
001120      *                    NOT YET READ BY EITHER FILEPASS
001200      *****************************************************************
001300       01  CONTROL-TABLE-REC.
001400           05  CTL-LIBRARY-REF              PIC X(30).
001500           05  CTL-CONTROL-UUID             PIC X(36).
001600           05  CTL-CONTROL-NAME             PIC X(60).
001700           05  CTL-FAMILY-CODE              PIC X(04).
001800           05  CTL-STATUS-CODE              PIC X(02).
001900               88  CTL-STATUS-ACTIVE        VALUE 'AC'.
002000               88  CTL-STATUS-RETIRED       VALUE 'RT'.
002100           05  CTL-EFFECTIVE-DATE           PIC X(08).
002200           05  CTL-EFFECTIVE-DATE-X REDEFINES CTL-EFFECTIVE-DATE.
002300               10  CTL-EFFECTIVE-CC         PIC 9(02).
002400               10  CTL-EFFECTIVE-YY         PIC 9(02).
002500               10  CTL-EFFECTIVE-MM         PIC 9(02).
002600               10  CTL-EFFECTIVE-DD         PIC 9(02).
002700           05  CTL-SOURCE-SYSTEM            PIC X(10).
002800           05  FILLER                       PIC X(03).
