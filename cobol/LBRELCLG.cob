000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LBRELCLG.
000300 AUTHOR. DEBRA H PARISI.
000400 INSTALLATION. RISK LIBRARY SYSTEMS GROUP.
000500 DATE-WRITTEN. JULY 1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                *
001100*  RELATIONS CHANGELOG ENGINE.  FLATTENS EVERY RELATION-REC IN  *
001200*  A VERSION INTO AN EXTENDED-RELATION-REC (LIBRARY REF AND     *
001300*  RISK PATTERN UUID CARRIED UP FRONT FOR SORT/COMPARE), THEN   *
001400*  SET-COMPARES VERSION 1 AGAINST VERSION 2 ACROSS EVERY        *
001500*  LIBRARY AT ONCE -- NOT LIBRARY BY LIBRARY LIKE LBCHGLOG'S    *
001600*  246-DIFF-RELATION-TREE -- TO PRODUCE THE ADDED/DELETED SETS  *
001700*  AND THE NEW-COUNTERMEASURES GROUPS FOR THE NIGHTLY REPORT.   *
001800*                                                                *
001900*J    JCL..                                                     *
002000*                                                                *
002100* //LBRELCLG EXEC PGM=LBRELCLG                                  *
002200* //SYSOUT   DD SYSOUT=*                                        *
002300* //RELV1    DD DSN=RSK.LIBEXTR.RELATION.V1,DISP=SHR            *
002400* //RELV2    DD DSN=RSK.LIBEXTR.RELATION.V2,DISP=SHR            *
002500* //CTLV1    DD DSN=RSK.LIBEXTR.CONTROL.V1,DISP=SHR             *
002600* //EXTV1WK  DD DSN=&&LBRELXV1,DISP=(,DELETE),                  *
002700* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)             *
002800* //EXTV1SRT DD DSN=&&LBRELSV1,DISP=(,DELETE),                  *
002900* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)             *
003000* //EXTV2WK  DD DSN=&&LBRELXV2,DISP=(,DELETE),                  *
003100* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)             *
003200* //EXTV2SRT DD DSN=&&LBRELSV2,DISP=(,DELETE),                  *
003300* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)             *
003400* //NEWCTLWK DD DSN=&&LBRELNCW,DISP=(,DELETE),                  *
003500* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                *
003600* //NEWCTSRT DD DSN=&&LBRELNCS,DISP=(,DELETE),                  *
003700* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE)                *
003800* //RELCHGO  DD DSN=RSK.LIBEXTR.RELCHANGE.DATA,                 *
003900* //            DISP=(,CATLG,CATLG),                            *
004000* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE),               *
004100* //            DCB=(RECFM=FB,LRECL=319,BLKSIZE=0)              *
004200* //SYSIN    DD DUMMY                                            *
004300* //*                                                             *
004400*                                                                *
004500*P    ENTRY PARAMETERS..                                        *
004600*     NONE.                                                     *
004700*                                                                *
004800*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004900*     I/O ERROR ON ANY SELECTED OR WORK FILE                     *
005000*     SORT-RETURN NOT ZERO ON ANY OF THE THREE SORT STEPS        *
005100*     WS-CTL-TABLE OVERFLOW (SEE OCCURS LIMIT BELOW)             *
005200*                                                                *
005300*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
005400*                                                                *
005500*     NONE -- ALL WORK IS DONE IN-STREAM AGAINST THE SORTED     *
005600*     EXTENDED-RELATION WORK FILES.                              *
005700*                                                                *
005800*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005900*                                                                *
006000*     WS-CTL-TABLE (LOADED FROM CONTROL-V1) -- THE VERSION 1    *
006100*     (LIBRARY, CONTROL) EXISTENCE LOOKUP USED BY THE            *
006200*     NEW-COUNTERMEASURE RULE.                                   *
006300*                                                                *
006400*-----------------------------------------------------------------
006500*    CHANGE LOG
006600*-----------------------------------------------------------------
006700* DATE       WHO  REQUEST     DESCRIPTION
006800*-----------------------------------------------------------------
006900* 1990-07-11 DHP  INITIAL     ORIGINAL CUT -- FULL-KEY SET COMPARE
007000*                              OF THE TWO VERSIONS' RELATION FILES
007100* 1990-09-04 DHP  RSK-0121    ADDED THE NEW-COUNTERMEASURES GROUP
007200*                              (230/240/250-SERIES) AGAINST CTLV1
007300* 1992-08-11 MFT  RSK-0155    WIDENED WS-CTL-TABLE FROM 500 TO 2000
007400*                              ROWS -- LARGEST LIBRARY SET NOW
007500*                              EXCEEDS 500 KNOWN CONTROLS
007600* 1996-08-15 GKW  RSK-0188    Y2K REMEDIATION -- REVIEWED ALL DATE
007700*                              FIELDS IN THIS PROGRAM; NONE FOUND,
007800*                              NO CHANGE REQUIRED
007900* 1998-01-09 GKW  RSK-0201    Y2K REMEDIATION PHASE 2 SIGN-OFF
008000* 1999-10-04 GKW  RSK-0219    Y2K FINAL SIGN-OFF FOR THIS FILEPASS
008100* 2005-03-22 PSN  RSK-0288    NEW-COUNTERMEASURE RULE NOW SKIPS A
008200*                              RELATION WITH A BLANK CONTROL UUID
008300*                              BEFORE THE CTLV1 LOOKUP (WAS FALSELY
008400*                              GROUPING BLANK-CONTROL THREAT-LEVEL
008500*                              RELATIONS UNDER SPACES)
008600* 2011-06-02 LWO  RSK-0365    WIDENED WS-EXT-COUNT TABLES TO 4000
008700*                              ENTRIES TO MATCH LBCHGLOG'S RELATION
008800*                              TABLE SIZING (SEE RSK-0378 THERE)
008900* 2015-11-19 RCJ  RSK-0165    DISPLAY COUNTS AT EOJ ADDED FOR 2ND
009000*                              SHIFT OPERATIONS LOG REVIEW
009100* 2016-04-06 RCJ  RSK-0410    RE-PUNCHED ALL PERFORMS TO THE SHOP'S
009200*                              PERFORM...THRU...-EXIT STANDARD AND
009300*                              CORRECTED A SEQUENCE-CHECK COLUMN-7
009400*                              DRIFT -- PRIOR PASS HAD LEFT SOME
009500*                              STATEMENTS STARTING IN THE INDICATOR
009600*                              COLUMN, WHICH SPF FLAGGED ON AUDIT
009700*****************************************************************
009800 EJECT
009900 ENVIRONMENT DIVISION.
010000*****************************
010100 CONFIGURATION SECTION.
010200 SOURCE-COMPUTER. IBM-3090.
010300 OBJECT-COMPUTER. IBM-3090.
010400 SPECIAL-NAMES.
010500    C01 IS TOP-OF-FORM.
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800    SELECT RELATIONS-V1      ASSIGN TO RELV1
010900           ORGANIZATION IS LINE SEQUENTIAL
011000           FILE STATUS IS WS-RELV1-STATUS.
011100    SELECT RELATIONS-V2      ASSIGN TO RELV2
011200           ORGANIZATION IS LINE SEQUENTIAL
011300           FILE STATUS IS WS-RELV2-STATUS.
011400    SELECT CONTROL-V1        ASSIGN TO CTLV1
011500           ORGANIZATION IS LINE SEQUENTIAL
011600           FILE STATUS IS WS-CTLV1-STATUS.
011700    SELECT EXTV1-WORK        ASSIGN TO EXTV1WK
011800           ORGANIZATION IS LINE SEQUENTIAL
011900           FILE STATUS IS WS-EXV1WK-STATUS.
012000    SELECT EXTV1-SORTED      ASSIGN TO EXTV1SRT
012100           ORGANIZATION IS LINE SEQUENTIAL
012200           FILE STATUS IS WS-EXV1SR-STATUS.
012300    SELECT EXTV2-WORK        ASSIGN TO EXTV2WK
012400           ORGANIZATION IS LINE SEQUENTIAL
012500           FILE STATUS IS WS-EXV2WK-STATUS.
012600    SELECT EXTV2-SORTED      ASSIGN TO EXTV2SRT
012700           ORGANIZATION IS LINE SEQUENTIAL
012800           FILE STATUS IS WS-EXV2SR-STATUS.
012900    SELECT NEWCTL-WORK       ASSIGN TO NEWCTLWK
013000           ORGANIZATION IS LINE SEQUENTIAL
013100           FILE STATUS IS WS-NCWORK-STATUS.
013200    SELECT NEWCTL-SORTED     ASSIGN TO NEWCTSRT
013300           ORGANIZATION IS LINE SEQUENTIAL
013400           FILE STATUS IS WS-NCSORT-STATUS.
013500    SELECT RELATIONS-CHANGELOG-OUTPUT ASSIGN TO RELCHGO
013600           ORGANIZATION IS LINE SEQUENTIAL
013700           FILE STATUS IS WS-RELCHG-STATUS.
013800 EJECT
013900 DATA DIVISION.
014000 FILE SECTION.
014100 SD  EXTV1-SORT-FILE.
014200 01  EXTV1-SORT-REC.
014300    COPY CKXRLREC.
014400 SD  EXTV2-SORT-FILE.
014500 01  EXTV2-SORT-REC.
014600    COPY CKXRLREC.
014700 SD  NEWCTL-SORT-FILE.
014800 01  NEWCTL-SORT-REC.
014900    COPY CKRCOREC.
015000 FD  RELATIONS-V1       RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
015100 01  RELATIONS-V1-REC             PIC X(250).
015200 FD  RELATIONS-V2       RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
015300 01  RELATIONS-V2-REC             PIC X(250).
015400 FD  CONTROL-V1         RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
015500 01  CONTROL-V1-REC               PIC X(67).
015600 FD  EXTV1-WORK         RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
015700 01  EXTV1-WORK-REC               PIC X(317).
015800 FD  EXTV1-SORTED       RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
015900 01  EXTV1-SORTED-REC             PIC X(317).
016000 FD  EXTV2-WORK         RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
016100 01  EXTV2-WORK-REC               PIC X(317).
016200 FD  EXTV2-SORTED       RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
016300 01  EXTV2-SORTED-REC             PIC X(317).
016400 FD  NEWCTL-WORK        RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
016500 01  NEWCTL-WORK-REC              PIC X(319).
016600 FD  NEWCTL-SORTED      RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
016700 01  NEWCTL-SORTED-REC            PIC X(319).
016800 FD  RELATIONS-CHANGELOG-OUTPUT
016900    RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
017000 01  RELATIONS-CHANGELOG-OUTPUT-REC PIC X(319).
017100 EJECT
017200 WORKING-STORAGE SECTION.
017300 01  FILLER PIC X(32)
017400    VALUE 'LBRELCLG WORKING STORAGE BEGINS'.
017500 01  WS-FILE-STATUSES.
017600    05  WS-RELV1-STATUS           PIC X(02).
017700    05  WS-RELV2-STATUS           PIC X(02).
017800    05  WS-CTLV1-STATUS           PIC X(02).
017900    05  WS-EXV1WK-STATUS          PIC X(02).
018000    05  WS-EXV1SR-STATUS          PIC X(02).
018100    05  WS-EXV2WK-STATUS          PIC X(02).
018200    05  WS-EXV2SR-STATUS          PIC X(02).
018300    05  WS-NCWORK-STATUS          PIC X(02).
018400    05  WS-NCSORT-STATUS          PIC X(02).
018500    05  WS-RELCHG-STATUS          PIC X(02).
018600    05  FILLER                    PIC X(10).
018700 01  WS-SWITCHES.
018800    05  WS-V1-EOF-SW              PIC X(01) VALUE 'N'.
018900        88  WS-V1-AT-EOF          VALUE 'Y'.
019000        88  WS-V1-NOT-AT-EOF      VALUE 'N'.
019100    05  WS-V2-EOF-SW              PIC X(01) VALUE 'N'.
019200        88  WS-V2-AT-EOF          VALUE 'Y'.
019300        88  WS-V2-NOT-AT-EOF      VALUE 'N'.
019400    05  FILLER                    PIC X(02).
019500    COPY CKRELREC REPLACING RELATION-REC BY WS-CURRENT-RELATION-REC.
019600*        ALTERNATE BYTE VIEW OF THE RELATION BUFFER -- USED ONLY BY
019700*        THE OPERATOR WHEN TRACING A SORT-KEY MISMATCH UNDER SPF
019800*        (SEE RSK-0165)
019900 01  WS-CURRENT-RELATION-ALT REDEFINES WS-CURRENT-RELATION-REC.
020000    05  WS-CURR-REL-KEY-BYTES     PIC X(66).
020100    05  FILLER                    PIC X(184).
020200    COPY CKXRLREC REPLACING EXTENDED-RELATION-REC BY WS-EXTENDED-REC.
020300    COPY CKXRLREC REPLACING EXTENDED-RELATION-REC BY WS-V1-EXT-REC.
020400    COPY CKXRLREC REPLACING EXTENDED-RELATION-REC BY WS-V2-EXT-REC.
020500    COPY CKRCOREC REPLACING RELATIONS-CHANGELOG-REC BY WS-RCO-REC.
020600    COPY CKCTLREC REPLACING CONTROL-TABLE-REC BY WS-CTLV1-BUFFER.
020700 01  WS-CTL-TABLE.
020800    05  WS-CTL-COUNT              PIC 9(04) COMP.
020900    05  WS-CTL-ENTRY OCCURS 1 TO 2000 TIMES DEPENDING ON WS-CTL-COUNT
021000                      INDEXED BY WS-CTL-IDX
021100                      ASCENDING KEY IS WS-CTL-LIBREF, WS-CTL-UUID.
021200        10  WS-CTL-LIBREF         PIC X(30).
021300        10  WS-CTL-UUID           PIC X(36).
021400        10  FILLER                PIC X(01).
021500 01  WS-COUNTERS.
021600    05  WS-DELETED-COUNT          PIC S9(07) COMP-3.
021700    05  WS-ADDED-COUNT            PIC S9(07) COMP-3.
021800    05  WS-NEWCTL-COUNT           PIC S9(07) COMP-3.
021900    05  WS-CTL-LOAD-COUNT         PIC S9(07) COMP-3.
022000    05  FILLER                    PIC X(01).
022100*        EOJ SNAP VIEW -- OPERATOR CAN DUMP THIS AREA FROM A CEEDUMP
022200*        TO CONFIRM THE COUNTS DISPLAYED AT 300-TERMINATION AGREE
022300*        WITH THE PACKED STORAGE (SEE RSK-0165)
022400 01  WS-COUNTERS-SNAP REDEFINES WS-COUNTERS.
022500    05  WS-SNAP-BYTES             PIC X(17).
022510*        STANDALONE COUNTERS -- NOT PART OF THE EOJ SNAP VIEW,
022520*        SO THEY LIVE OUTSIDE WS-COUNTERS AS 77-LEVELS
022530 77  WS-MERGE-PASS-COUNT          PIC S9(07) COMP-3 VALUE ZERO.
022540 77  WS-CONTROL-TABLE-HIWATER     PIC S9(07) COMP-3 VALUE ZERO.
022600 01  WS-WORK-FIELDS.
022700    05  WS-COMPARE-IND            PIC X(01) VALUE SPACE.
022800        88  WS-KEYS-EQUAL         VALUE '='.
022900        88  WS-V1-KEY-LOW         VALUE '1'.
023000        88  WS-V2-KEY-LOW         VALUE '2'.
023100    05  WS-FOUND-CTL-IND          PIC X(01) VALUE 'N'.
023200        88  WS-CTL-FOUND          VALUE 'Y'.
023300        88  WS-CTL-NOT-FOUND      VALUE 'N'.
023400    05  FILLER                    PIC X(02).
023500 01  FILLER REDEFINES WS-WORK-FIELDS.
023600    05  WS-WORK-BYTES             PIC X(04).
023700 EJECT
023800*****************************************************************
023900*                          MAINLINE
024000*****************************************************************
024100 PROCEDURE DIVISION.
024200*****************************************************************
024300*                          MAINLINE
024400*****************************************************************
024500 000-MAINLINE.
024600     PERFORM 100-INITIALIZATION
024700         THRU 100-INITIALIZATION-EXIT.
024800     PERFORM 150-BUILD-EXTENDED-V1
024900         THRU 150-BUILD-EXTENDED-V1-EXIT.
025000     PERFORM 151-BUILD-EXTENDED-V2
025100         THRU 151-BUILD-EXTENDED-V2-EXIT.
025200     PERFORM 160-SORT-EXTENDED-V1
025300         THRU 160-SORT-EXTENDED-V1-EXIT.
025400     PERFORM 161-SORT-EXTENDED-V2
025500         THRU 161-SORT-EXTENDED-V2-EXIT.
025600     PERFORM 110-OPEN-FILES
025700         THRU 110-OPEN-FILES-EXIT.
025800     PERFORM 120-LOAD-CONTROL-TABLE
025900         THRU 120-LOAD-CONTROL-TABLE-EXIT.
026000     PERFORM 200-PROCESS-MAINLINE
026100         THRU 200-PROCESS-MAINLINE-EXIT.
026200     PERFORM 240-SORT-NEW-COUNTERMEASURES
026300         THRU 240-SORT-NEW-COUNTERMEASURES-EXIT.
026400     PERFORM 250-EMIT-COUNTERMEASURE-GROUPS
026500         THRU 250-EMIT-COUNTERMEASURE-GROUPS-EXIT.
026600     PERFORM 300-TERMINATION
026700         THRU 300-TERMINATION-EXIT.
026800     GOBACK.
026900 EJECT
027000*****************************************************************
027100*                       INITIALIZATION
027200*****************************************************************
027300 100-INITIALIZATION.
027400     INITIALIZE WS-COUNTERS
027500     SET WS-CTL-COUNT TO 1
027600     SET WS-V1-NOT-AT-EOF TO TRUE
027700     SET WS-V2-NOT-AT-EOF TO TRUE.
027800 100-INITIALIZATION-EXIT.
027900     EXIT.
028000 EJECT
028100*****************************************************************
028200*    BUILD THE EXTENDED-RELATION WORK FILES -- RELATION-REC DOES
028300*    NOT PUT LIBRARY-REF/RISK-PATTERN-UUID UP FRONT, SO THE SORT
028400*    KEY HAS TO BE PREFIXED HERE BEFORE THE SORT STEP CAN RUN
028500*    (SEE RSK-0121)
028600*****************************************************************
028700 150-BUILD-EXTENDED-V1.
028800     OPEN INPUT RELATIONS-V1
028900     IF WS-RELV1-STATUS NOT = '00'
029000        DISPLAY 'OPEN FAILED ON RELATIONS-V1: ' WS-RELV1-STATUS
029100        GO TO 999-ABEND
029200     END-IF
029300     OPEN OUTPUT EXTV1-WORK
029400     IF WS-EXV1WK-STATUS NOT = '00'
029500        DISPLAY 'OPEN FAILED ON EXTV1-WORK: ' WS-EXV1WK-STATUS
029600        GO TO 999-ABEND
029700     END-IF
029800     PERFORM 150A-COPY-ONE-V1-RELATION
029900         THRU 150A-EXIT
030000         UNTIL WS-V1-AT-EOF
030100     CLOSE RELATIONS-V1 EXTV1-WORK
030200     SET WS-V1-NOT-AT-EOF TO TRUE.
030300 150-BUILD-EXTENDED-V1-EXIT.
030400     EXIT.
030500 150A-COPY-ONE-V1-RELATION.
030600     READ RELATIONS-V1 INTO WS-CURRENT-RELATION-REC
030700         AT END
030800             SET WS-V1-AT-EOF TO TRUE
030900             GO TO 150A-EXIT
031000     END-READ
031100     IF WS-RELV1-STATUS NOT = '00'
031200        DISPLAY 'READ ERROR ON RELATIONS-V1: ' WS-RELV1-STATUS
031300        GO TO 999-ABEND
031400     END-IF
031500     PERFORM 150B-BUILD-ONE-EXTENDED-REC
031600         THRU 150B-BUILD-ONE-EXTENDED-REC-EXIT
031700     WRITE EXTV1-WORK-REC FROM WS-EXTENDED-REC
031800     IF WS-EXV1WK-STATUS NOT = '00'
031900        DISPLAY 'WRITE ERROR ON EXTV1-WORK: ' WS-EXV1WK-STATUS
032000        GO TO 999-ABEND
032100     END-IF.
032200 150A-EXIT.
032300     EXIT.
032400 150B-BUILD-ONE-EXTENDED-REC.
032500     INITIALIZE WS-EXTENDED-REC
032600     MOVE REL-LIBRARY-REF OF WS-CURRENT-RELATION-REC
032700                                             TO EXT-LIBRARY-REF
032800     MOVE REL-RISK-PATTERN-UUID OF WS-CURRENT-RELATION-REC
032900                                             TO EXT-RISK-PATTERN-UUID
033000     MOVE REL-UUID OF WS-CURRENT-RELATION-REC TO EXT-REL-UUID
033100     MOVE REL-LIBRARY-REF OF WS-CURRENT-RELATION-REC
033200                                             TO EXT-REL-LIBRARY-REF
033300     MOVE REL-RISK-PATTERN-UUID OF WS-CURRENT-RELATION-REC
033400                                     TO EXT-REL-RISK-PATTERN-UUID
033500     MOVE REL-USECASE-UUID OF WS-CURRENT-RELATION-REC
033600                                             TO EXT-REL-USECASE-UUID
033700     MOVE REL-THREAT-UUID OF WS-CURRENT-RELATION-REC
033800                                             TO EXT-REL-THREAT-UUID
033900     MOVE REL-WEAKNESS-UUID OF WS-CURRENT-RELATION-REC
034000                                             TO EXT-REL-WEAKNESS-UUID
034100     MOVE REL-CONTROL-UUID OF WS-CURRENT-RELATION-REC
034200                                             TO EXT-REL-CONTROL-UUID
034300     MOVE REL-MITIGATION OF WS-CURRENT-RELATION-REC
034400                                             TO EXT-REL-MITIGATION.
034500 150B-BUILD-ONE-EXTENDED-REC-EXIT.
034600     EXIT.
034700 EJECT
034800 151-BUILD-EXTENDED-V2.
034900     OPEN INPUT RELATIONS-V2
035000     IF WS-RELV2-STATUS NOT = '00'
035100        DISPLAY 'OPEN FAILED ON RELATIONS-V2: ' WS-RELV2-STATUS
035200        GO TO 999-ABEND
035300     END-IF
035400     OPEN OUTPUT EXTV2-WORK
035500     IF WS-EXV2WK-STATUS NOT = '00'
035600        DISPLAY 'OPEN FAILED ON EXTV2-WORK: ' WS-EXV2WK-STATUS
035700        GO TO 999-ABEND
035800     END-IF
035900     PERFORM 151A-COPY-ONE-V2-RELATION
036000         THRU 151A-EXIT
036100         UNTIL WS-V2-AT-EOF
036200     CLOSE RELATIONS-V2 EXTV2-WORK
036300     SET WS-V2-NOT-AT-EOF TO TRUE.
036400 151-BUILD-EXTENDED-V2-EXIT.
036500     EXIT.
036600 151A-COPY-ONE-V2-RELATION.
036700     READ RELATIONS-V2 INTO WS-CURRENT-RELATION-REC
036800         AT END
036900             SET WS-V2-AT-EOF TO TRUE
037000             GO TO 151A-EXIT
037100     END-READ
037200     IF WS-RELV2-STATUS NOT = '00'
037300        DISPLAY 'READ ERROR ON RELATIONS-V2: ' WS-RELV2-STATUS
037400        GO TO 999-ABEND
037500     END-IF
037600     PERFORM 150B-BUILD-ONE-EXTENDED-REC
037700         THRU 150B-BUILD-ONE-EXTENDED-REC-EXIT
037800     WRITE EXTV2-WORK-REC FROM WS-EXTENDED-REC
037900     IF WS-EXV2WK-STATUS NOT = '00'
038000        DISPLAY 'WRITE ERROR ON EXTV2-WORK: ' WS-EXV2WK-STATUS
038100        GO TO 999-ABEND
038200     END-IF.
038300 151A-EXIT.
038400     EXIT.
038500 EJECT
038600*****************************************************************
038700*    RELATION EQUALITY RULE -- THE SORT/COMPARE KEY IS LIBRARY-REF,
038800*    RISK-PATTERN-UUID AND EVERY EMBEDDED RELATION FIELD EXCEPT THE
038900*    RELATION'S OWN UUID -- TWO RELATIONS WITH DIFFERENT REL-UUIDS
039000*    BUT IDENTICAL LINKS AND MITIGATION ARE THE SAME RELATION
039100*****************************************************************
039200 160-SORT-EXTENDED-V1.
039300     SORT EXTV1-SORT-FILE
039400         ON ASCENDING KEY EXT-LIBRARY-REF
039500                          EXT-RISK-PATTERN-UUID
039600                          EXT-REL-USECASE-UUID
039700                          EXT-REL-THREAT-UUID
039800                          EXT-REL-WEAKNESS-UUID
039900                          EXT-REL-CONTROL-UUID
040000                          EXT-REL-MITIGATION
040100         USING EXTV1-WORK
040200         GIVING EXTV1-SORTED
040300     IF SORT-RETURN NOT = ZERO
040400        DISPLAY 'LBRELCLG SORT OF EXTV1-WORK FAILED, RC='
040500                SORT-RETURN
040600        GO TO 999-ABEND
040700     END-IF.
040800 160-SORT-EXTENDED-V1-EXIT.
040900     EXIT.
041000 161-SORT-EXTENDED-V2.
041100     SORT EXTV2-SORT-FILE
041200         ON ASCENDING KEY EXT-LIBRARY-REF
041300                          EXT-RISK-PATTERN-UUID
041400                          EXT-REL-USECASE-UUID
041500                          EXT-REL-THREAT-UUID
041600                          EXT-REL-WEAKNESS-UUID
041700                          EXT-REL-CONTROL-UUID
041800                          EXT-REL-MITIGATION
041900         USING EXTV2-WORK
042000         GIVING EXTV2-SORTED
042100     IF SORT-RETURN NOT = ZERO
042200        DISPLAY 'LBRELCLG SORT OF EXTV2-WORK FAILED, RC='
042300                SORT-RETURN
042400        GO TO 999-ABEND
042500     END-IF.
042600 161-SORT-EXTENDED-V2-EXIT.
042700     EXIT.
042800 EJECT
042900*****************************************************************
043000*                        OPEN ALL FILES
043100*****************************************************************
043200 110-OPEN-FILES.
043300     OPEN INPUT EXTV1-SORTED
043400     IF WS-EXV1SR-STATUS NOT = '00'
043500        DISPLAY 'OPEN FAILED ON EXTV1-SORTED: ' WS-EXV1SR-STATUS
043600        GO TO 999-ABEND
043700     END-IF
043800     OPEN INPUT EXTV2-SORTED
043900     IF WS-EXV2SR-STATUS NOT = '00'
044000        DISPLAY 'OPEN FAILED ON EXTV2-SORTED: ' WS-EXV2SR-STATUS
044100        GO TO 999-ABEND
044200     END-IF
044300     OPEN INPUT CONTROL-V1
044400     IF WS-CTLV1-STATUS NOT = '00'
044500        DISPLAY 'OPEN FAILED ON CONTROL-V1: ' WS-CTLV1-STATUS
044600        GO TO 999-ABEND
044700     END-IF
044800     OPEN OUTPUT NEWCTL-WORK
044900     IF WS-NCWORK-STATUS NOT = '00'
045000        DISPLAY 'OPEN FAILED ON NEWCTL-WORK: ' WS-NCWORK-STATUS
045100        GO TO 999-ABEND
045200     END-IF
045300     OPEN OUTPUT RELATIONS-CHANGELOG-OUTPUT
045400     IF WS-RELCHG-STATUS NOT = '00'
045500        DISPLAY 'OPEN FAILED ON RELATIONS-CHANGELOG-OUTPUT: '
045600                WS-RELCHG-STATUS
045700        GO TO 999-ABEND
045800     END-IF.
045900 110-OPEN-FILES-EXIT.
046000     EXIT.
046100 EJECT
046200*****************************************************************
046300*    LOAD VERSION 1'S KNOWN (LIBRARY, CONTROL) PAIRS ENTIRELY INTO
046400*    WORKING STORAGE -- THE NEW-COUNTERMEASURE LOOKUP NEEDS RANDOM
046500*    ACCESS BY KEY, AND CONTROL-V1 IS NOT AN INDEXED FILE
046600*****************************************************************
046700 120-LOAD-CONTROL-TABLE.
046800     PERFORM 120A-LOAD-ONE-CONTROL
046900         THRU 120A-EXIT
047000         UNTIL WS-CTLV1-STATUS = '10'
047100     IF WS-CTL-COUNT > 1
047200        COMPUTE WS-CTL-COUNT = WS-CTL-COUNT - 1
047300     ELSE
047400        MOVE 0 TO WS-CTL-COUNT
047500     END-IF
047600     MOVE WS-CTL-COUNT TO WS-CTL-LOAD-COUNT.
047650     MOVE WS-CTL-LOAD-COUNT TO WS-CONTROL-TABLE-HIWATER.
047700 120-LOAD-CONTROL-TABLE-EXIT.
047800     EXIT.
047900 120A-LOAD-ONE-CONTROL.
048000     READ CONTROL-V1 INTO WS-CTLV1-BUFFER
048100         AT END
048200             MOVE '10' TO WS-CTLV1-STATUS
048300             GO TO 120A-EXIT
048400     END-READ
048500     IF WS-CTLV1-STATUS NOT = '00'
048600        DISPLAY 'READ ERROR ON CONTROL-V1: ' WS-CTLV1-STATUS
048700        GO TO 999-ABEND
048800     END-IF
048900     IF WS-CTL-COUNT > 2000
049000        DISPLAY 'LBRELCLG WS-CTL-TABLE OVERFLOW AT 2000 ENTRIES'
049100        GO TO 999-ABEND
049200     END-IF
049300     MOVE CTL-LIBRARY-REF OF WS-CTLV1-BUFFER
049400                                     TO WS-CTL-LIBREF(WS-CTL-COUNT)
049500     MOVE CTL-CONTROL-UUID OF WS-CTLV1-BUFFER
049600                                     TO WS-CTL-UUID(WS-CTL-COUNT)
049700     ADD 1 TO WS-CTL-COUNT.
049800 120A-EXIT.
049900     EXIT.
050000 EJECT
050100*****************************************************************
050200*    FULL-KEY MERGE OF THE TWO SORTED EXTENDED-RELATION SETS --
050300*    SENTINEL HIGH-VALUES ON EOF, CLASSIC LOW-KEY-WINS COMPARE
050400*****************************************************************
050500 200-PROCESS-MAINLINE.
050600     PERFORM 205-READ-EXTV1
050700         THRU 205-READ-EXTV1-EXIT.
050800     PERFORM 206-READ-EXTV2
050900         THRU 206-READ-EXTV2-EXIT.
051000     PERFORM 210-COMPARE-ONE-PAIR
051100         THRU 210-COMPARE-ONE-PAIR-EXIT
051200         UNTIL EXT-LIBRARY-REF OF WS-V1-EXT-REC = HIGH-VALUES
051300           AND EXT-LIBRARY-REF OF WS-V2-EXT-REC = HIGH-VALUES.
051400 200-PROCESS-MAINLINE-EXIT.
051500     EXIT.
051600 205-READ-EXTV1.
051700     READ EXTV1-SORTED INTO WS-V1-EXT-REC
051800         AT END
051900             MOVE HIGH-VALUES TO WS-V1-EXT-REC
052000     END-READ
052100     IF WS-EXV1SR-STATUS NOT = '00' AND WS-EXV1SR-STATUS NOT = '10'
052200        DISPLAY 'READ ERROR ON EXTV1-SORTED: ' WS-EXV1SR-STATUS
052300        GO TO 999-ABEND
052400     END-IF.
052500 205-READ-EXTV1-EXIT.
052600     EXIT.
052700 206-READ-EXTV2.
052800     READ EXTV2-SORTED INTO WS-V2-EXT-REC
052900         AT END
053000             MOVE HIGH-VALUES TO WS-V2-EXT-REC
053100     END-READ
053200     IF WS-EXV2SR-STATUS NOT = '00' AND WS-EXV2SR-STATUS NOT = '10'
053300        DISPLAY 'READ ERROR ON EXTV2-SORTED: ' WS-EXV2SR-STATUS
053400        GO TO 999-ABEND
053500     END-IF.
053600 206-READ-EXTV2-EXIT.
053700     EXIT.
053800 210-COMPARE-ONE-PAIR.
053810     ADD 1 TO WS-MERGE-PASS-COUNT.
053900     SET WS-KEYS-EQUAL TO FALSE
054000     SET WS-V1-KEY-LOW TO FALSE
054100     SET WS-V2-KEY-LOW TO FALSE
054200     IF EXT-LIBRARY-REF OF WS-V1-EXT-REC =
054300        EXT-LIBRARY-REF OF WS-V2-EXT-REC
054400        AND EXT-RISK-PATTERN-UUID OF WS-V1-EXT-REC =
054500            EXT-RISK-PATTERN-UUID OF WS-V2-EXT-REC
054600        AND EXT-REL-USECASE-UUID OF WS-V1-EXT-REC =
054700            EXT-REL-USECASE-UUID OF WS-V2-EXT-REC
054800        AND EXT-REL-THREAT-UUID OF WS-V1-EXT-REC =
054900            EXT-REL-THREAT-UUID OF WS-V2-EXT-REC
055000        AND EXT-REL-WEAKNESS-UUID OF WS-V1-EXT-REC =
055100            EXT-REL-WEAKNESS-UUID OF WS-V2-EXT-REC
055200        AND EXT-REL-CONTROL-UUID OF WS-V1-EXT-REC =
055300            EXT-REL-CONTROL-UUID OF WS-V2-EXT-REC
055400        AND EXT-REL-MITIGATION OF WS-V1-EXT-REC =
055500            EXT-REL-MITIGATION OF WS-V2-EXT-REC
055600        SET WS-KEYS-EQUAL TO TRUE
055700     ELSE
055800        IF WS-V1-EXT-REC < WS-V2-EXT-REC
055900           SET WS-V1-KEY-LOW TO TRUE
056000        ELSE
056100           SET WS-V2-KEY-LOW TO TRUE
056200        END-IF
056300     END-IF
056400     IF WS-KEYS-EQUAL
056500        PERFORM 205-READ-EXTV1
056600            THRU 205-READ-EXTV1-EXIT
056700        PERFORM 206-READ-EXTV2
056800            THRU 206-READ-EXTV2-EXIT
056900     ELSE
057000        IF WS-V1-KEY-LOW
057100           PERFORM 220-EMIT-DELETED
057200               THRU 220-EMIT-DELETED-EXIT
057300           PERFORM 205-READ-EXTV1
057400               THRU 205-READ-EXTV1-EXIT
057500        ELSE
057600           PERFORM 221-EMIT-ADDED
057700               THRU 221-EMIT-ADDED-EXIT
057800           PERFORM 230-CHECK-NEW-COUNTERMEASURE
057900               THRU 230-EXIT
058000           PERFORM 206-READ-EXTV2
058100               THRU 206-READ-EXTV2-EXIT
058200        END-IF
058300     END-IF.
058400 210-COMPARE-ONE-PAIR-EXIT.
058500     EXIT.
058600 EJECT
058700*****************************************************************
058800*    KEY IN VERSION 1 ONLY -- RELATION NO LONGER PRESENT
058900*****************************************************************
059000 220-EMIT-DELETED.
059100     INITIALIZE WS-RCO-REC
059200     SET RCO-DELETED TO TRUE
059300     MOVE EXT-LIBRARY-REF OF WS-V1-EXT-REC       TO RCO-LIBRARY-REF
059400     MOVE EXT-RISK-PATTERN-UUID OF WS-V1-EXT-REC
059500                                     TO RCO-RISK-PATTERN-UUID
059600     MOVE EXT-REL-UUID OF WS-V1-EXT-REC          TO RCO-REL-UUID
059700     MOVE EXT-REL-LIBRARY-REF OF WS-V1-EXT-REC
059800                                     TO RCO-REL-LIBRARY-REF
059900     MOVE EXT-REL-RISK-PATTERN-UUID OF WS-V1-EXT-REC
060000                                     TO RCO-REL-RISK-PATTERN-UUID
060100     MOVE EXT-REL-USECASE-UUID OF WS-V1-EXT-REC
060200                                     TO RCO-REL-USECASE-UUID
060300     MOVE EXT-REL-THREAT-UUID OF WS-V1-EXT-REC
060400                                     TO RCO-REL-THREAT-UUID
060500     MOVE EXT-REL-WEAKNESS-UUID OF WS-V1-EXT-REC
060600                                     TO RCO-REL-WEAKNESS-UUID
060700     MOVE EXT-REL-CONTROL-UUID OF WS-V1-EXT-REC
060800                                     TO RCO-REL-CONTROL-UUID
060900     MOVE EXT-REL-MITIGATION OF WS-V1-EXT-REC
061000                                     TO RCO-REL-MITIGATION
061100     PERFORM 260-WRITE-RELCHANGE-ITEM
061200         THRU 260-WRITE-RELCHANGE-ITEM-EXIT
061300     ADD 1 TO WS-DELETED-COUNT.
061400 220-EMIT-DELETED-EXIT.
061500     EXIT.
061600 EJECT
061700*****************************************************************
061800*    KEY IN VERSION 2 ONLY -- RELATION NEWLY PRESENT
061900*****************************************************************
062000 221-EMIT-ADDED.
062100     INITIALIZE WS-RCO-REC
062200     SET RCO-ADDED TO TRUE
062300     MOVE EXT-LIBRARY-REF OF WS-V2-EXT-REC       TO RCO-LIBRARY-REF
062400     MOVE EXT-RISK-PATTERN-UUID OF WS-V2-EXT-REC
062500                                     TO RCO-RISK-PATTERN-UUID
062600     MOVE EXT-REL-UUID OF WS-V2-EXT-REC          TO RCO-REL-UUID
062700     MOVE EXT-REL-LIBRARY-REF OF WS-V2-EXT-REC
062800                                     TO RCO-REL-LIBRARY-REF
062900     MOVE EXT-REL-RISK-PATTERN-UUID OF WS-V2-EXT-REC
063000                                     TO RCO-REL-RISK-PATTERN-UUID
063100     MOVE EXT-REL-USECASE-UUID OF WS-V2-EXT-REC
063200                                     TO RCO-REL-USECASE-UUID
063300     MOVE EXT-REL-THREAT-UUID OF WS-V2-EXT-REC
063400                                     TO RCO-REL-THREAT-UUID
063500     MOVE EXT-REL-WEAKNESS-UUID OF WS-V2-EXT-REC
063600                                     TO RCO-REL-WEAKNESS-UUID
063700     MOVE EXT-REL-CONTROL-UUID OF WS-V2-EXT-REC
063800                                     TO RCO-REL-CONTROL-UUID
063900     MOVE EXT-REL-MITIGATION OF WS-V2-EXT-REC
064000                                     TO RCO-REL-MITIGATION
064100     PERFORM 260-WRITE-RELCHANGE-ITEM
064200         THRU 260-WRITE-RELCHANGE-ITEM-EXIT
064300     ADD 1 TO WS-ADDED-COUNT.
064400 221-EMIT-ADDED-EXIT.
064500     EXIT.
064600 EJECT
064700*****************************************************************
064800*    NEW-COUNTERMEASURE RULE -- A BLANK CONTROL UUID NEVER
064900*    CONTRIBUTES; A CONTROL ALREADY KNOWN TO VERSION 1'S LIBRARY
065000*    NEVER CONTRIBUTES EITHER, EVEN THOUGH ITS RELATION IS NEW
065100*    (SEE RSK-0121, RSK-0288)
065200*****************************************************************
065300 230-CHECK-NEW-COUNTERMEASURE.
065400     IF EXT-REL-CONTROL-UUID OF WS-V2-EXT-REC = SPACES
065500        GO TO 230-EXIT
065600     END-IF
065700     SET WS-CTL-NOT-FOUND TO TRUE
065800     IF WS-CTL-LOAD-COUNT > 0
065900        SET WS-CTL-IDX TO 1
066000        SEARCH WS-CTL-ENTRY
066100            AT END
066200                SET WS-CTL-NOT-FOUND TO TRUE
066300            WHEN WS-CTL-LIBREF(WS-CTL-IDX) =
066400                EXT-LIBRARY-REF OF WS-V2-EXT-REC
066500             AND WS-CTL-UUID(WS-CTL-IDX)   =
066600                 EXT-REL-CONTROL-UUID OF WS-V2-EXT-REC
066700                SET WS-CTL-FOUND TO TRUE
066800        END-SEARCH
066900     END-IF
067000     IF WS-CTL-NOT-FOUND
067100        INITIALIZE WS-RCO-REC
067200        SET RCO-NEW-COUNTERMEASURE TO TRUE
067300        MOVE EXT-LIBRARY-REF OF WS-V2-EXT-REC    TO RCO-LIBRARY-REF
067400        MOVE EXT-RISK-PATTERN-UUID OF WS-V2-EXT-REC
067500                                     TO RCO-RISK-PATTERN-UUID
067600        MOVE EXT-REL-UUID OF WS-V2-EXT-REC       TO RCO-REL-UUID
067700        MOVE EXT-REL-LIBRARY-REF OF WS-V2-EXT-REC
067800                                     TO RCO-REL-LIBRARY-REF
067900        MOVE EXT-REL-RISK-PATTERN-UUID OF WS-V2-EXT-REC
068000                                     TO RCO-REL-RISK-PATTERN-UUID
068100        MOVE EXT-REL-USECASE-UUID OF WS-V2-EXT-REC
068200                                     TO RCO-REL-USECASE-UUID
068300        MOVE EXT-REL-THREAT-UUID OF WS-V2-EXT-REC
068400                                     TO RCO-REL-THREAT-UUID
068500        MOVE EXT-REL-WEAKNESS-UUID OF WS-V2-EXT-REC
068600                                     TO RCO-REL-WEAKNESS-UUID
068700        MOVE EXT-REL-CONTROL-UUID OF WS-V2-EXT-REC
068800                                     TO RCO-REL-CONTROL-UUID
068900        MOVE EXT-REL-MITIGATION OF WS-V2-EXT-REC
069000                                     TO RCO-REL-MITIGATION
069100        WRITE NEWCTL-WORK-REC FROM WS-RCO-REC
069200        IF WS-NCWORK-STATUS NOT = '00'
069300           DISPLAY 'WRITE ERROR ON NEWCTL-WORK: ' WS-NCWORK-STATUS
069400           GO TO 999-ABEND
069500        END-IF
069600        ADD 1 TO WS-NEWCTL-COUNT
069700     END-IF.
069800 230-EXIT.
069900     EXIT.
070000 EJECT
070100 260-WRITE-RELCHANGE-ITEM.
070200     WRITE RELATIONS-CHANGELOG-OUTPUT-REC FROM WS-RCO-REC
070300     IF WS-RELCHG-STATUS NOT = '00'
070400        DISPLAY 'WRITE ERROR ON RELATIONS-CHANGELOG-OUTPUT: '
070500                WS-RELCHG-STATUS
070600        GO TO 999-ABEND
070700     END-IF.
070800 260-WRITE-RELCHANGE-ITEM-EXIT.
070900     EXIT.
071000 EJECT
071100*****************************************************************
071200*    GROUP THE NEW-COUNTERMEASURE CANDIDATES BY CONTROL UUID --
071300*    A SECOND SORT, NOT AN IN-STORAGE TABLE, SINCE THE CANDIDATES
071400*    CAME OUT OF THE MAIN MERGE IN LIBRARY/RISK-PATTERN ORDER, NOT
071500*    CONTROL-UUID ORDER (SEE RSK-0121)
071600*****************************************************************
071700 240-SORT-NEW-COUNTERMEASURES.
071800     CLOSE NEWCTL-WORK
071900     SORT NEWCTL-SORT-FILE
072000         ON ASCENDING KEY RCO-REL-CONTROL-UUID
072100         USING NEWCTL-WORK
072200         GIVING NEWCTL-SORTED
072300     IF SORT-RETURN NOT = ZERO
072400        DISPLAY 'LBRELCLG SORT OF NEWCTL-WORK FAILED, RC='
072500                SORT-RETURN
072600        GO TO 999-ABEND
072700     END-IF.
072800 240-SORT-NEW-COUNTERMEASURES-EXIT.
072900     EXIT.
073000 EJECT
073100 250-EMIT-COUNTERMEASURE-GROUPS.
073200     OPEN INPUT NEWCTL-SORTED
073300     IF WS-NCSORT-STATUS NOT = '00'
073400        DISPLAY 'OPEN FAILED ON NEWCTL-SORTED: ' WS-NCSORT-STATUS
073500        GO TO 999-ABEND
073600     END-IF
073700     PERFORM 250A-ECHO-ONE-GROUP-MEMBER
073800         THRU 250A-EXIT
073900         UNTIL WS-NCSORT-STATUS = '10'
074000     CLOSE NEWCTL-SORTED.
074100 250-EMIT-COUNTERMEASURE-GROUPS-EXIT.
074200     EXIT.
074300 250A-ECHO-ONE-GROUP-MEMBER.
074400     READ NEWCTL-SORTED INTO WS-RCO-REC
074500         AT END
074600             MOVE '10' TO WS-NCSORT-STATUS
074700             GO TO 250A-EXIT
074800     END-READ
074900     IF WS-NCSORT-STATUS NOT = '00'
075000        DISPLAY 'READ ERROR ON NEWCTL-SORTED: ' WS-NCSORT-STATUS
075100        GO TO 999-ABEND
075200     END-IF
075300     PERFORM 260-WRITE-RELCHANGE-ITEM
075400         THRU 260-WRITE-RELCHANGE-ITEM-EXIT.
075500 250A-EXIT.
075600     EXIT.
075700 EJECT
075800*****************************************************************
075900*                        END OF JOB
076000*****************************************************************
076100 300-TERMINATION.
076200     CLOSE EXTV1-SORTED
076300           EXTV2-SORTED
076400           CONTROL-V1
076500           RELATIONS-CHANGELOG-OUTPUT
076600     DISPLAY 'LBRELCLG RELATIONS DELETED:  ' WS-DELETED-COUNT
076700     DISPLAY 'LBRELCLG RELATIONS ADDED:    ' WS-ADDED-COUNT
076800     DISPLAY 'LBRELCLG NEW COUNTERMEASURES:' WS-NEWCTL-COUNT
076810     DISPLAY 'LBRELCLG MERGE PASSES:       ' WS-MERGE-PASS-COUNT
076820     DISPLAY 'LBRELCLG CONTROL TABLE ROWS: ' WS-CONTROL-TABLE-HIWATER.
076900 300-TERMINATION-EXIT.
077000     EXIT.
077100 EJECT
077200 999-ABEND.
077300     DISPLAY 'LBRELCLG ABENDING AT OPERATOR REQUEST OR I/O ERROR'
077400     MOVE 16 TO RETURN-CODE
077500     STOP RUN.
