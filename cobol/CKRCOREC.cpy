000100      *****************************************************************
000200      *   CKRCOREC  --  RELATIONS-CHANGELOG-OUTPUT DETAIL RECORD     *
000300      *   RCO-ACTION-CODE TELLS THE READER WHICH OF THE THREE        *
000400      *   RELATIONS-CHANGELOG GROUPS THIS ROW BELONGS TO -- 'A'      *
000500      *   ADDED, 'D' DELETED, 'C' A MEMBER OF A NEW-COUNTERMEASURES  *
000600      *   GROUP (GROUPED BY EXT-REL-CONTROL-UUID ON CONSECUTIVE 'C'  *
000700      *   ROWS).                                                      *
000800      *-----------------------------------------------------------------
000900      *   MAINT LOG
001000      *   2020-05-18  KLT  ORIGINAL CUT
001100      *   2023-08-08  PSN  WIDENED IN STEP WITH CKXRLREC'S NEW
001110      *                    STATUS/AUDIT TRAILER
001200      *   388 BYTES (1 ACTION CODE + 386 EXTENDED-RELATION-REC + 1
001300      *   FILLER) -- MATCHES CKXRLREC BYTE FOR BYTE PLUS THE CODE
001400      *****************************************************************
001500       01  RELATIONS-CHANGELOG-REC.
001600           05  RCO-ACTION-CODE              PIC X(01).
001700               88  RCO-ADDED                VALUE 'A'.
001800               88  RCO-DELETED               VALUE 'D'.
001900               88  RCO-NEW-COUNTERMEASURE   VALUE 'C'.
002000           05  RCO-EXTENDED-RELATION.
002100               10  RCO-LIBRARY-REF              PIC X(30).
002200               10  RCO-RISK-PATTERN-UUID        PIC X(36).
002300               10  RCO-REL-UUID                 PIC X(36).
002400               10  RCO-REL-LIBRARY-REF          PIC X(30).
002500               10  RCO-REL-RISK-PATTERN-UUID    PIC X(36).
002600               10  RCO-REL-USECASE-UUID         PIC X(36).
002700               10  RCO-REL-THREAT-UUID          PIC X(36).
002800               10  RCO-REL-WEAKNESS-UUID        PIC X(36).
002900               10  RCO-REL-CONTROL-UUID         PIC X(36).
003000               10  RCO-REL-MITIGATION           PIC 9(03).
003100               10  RCO-REL-STATUS-CODE          PIC X(02).
003200               10  RCO-REL-CONFIDENCE-PCT       PIC 9(03).
003300               10  RCO-REL-REVIEW-IND           PIC X(01).
003400               10  RCO-REL-SOURCE-SYSTEM        PIC X(10).
003500               10  RCO-REL-EXTRACT-DATE         PIC X(08).
003600               10  RCO-REL-LAST-UPDATE-DATE     PIC X(08).
003700               10  RCO-REL-LAST-UPDATE-USERID   PIC X(08).
003800               10  RCO-REL-CREATE-DATE          PIC X(08).
003900               10  RCO-REL-CREATE-USERID        PIC X(08).
004000               10  RCO-REL-BATCH-RUN-ID         PIC X(08).
004100               10  RCO-REL-RECORD-TYPE          PIC X(01).
004200               10  FILLER                       PIC X(06).
004300           05  FILLER                       PIC X(01).
