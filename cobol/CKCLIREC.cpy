000100      *****************************************************************
000200      *   CKCLIREC  --  CHANGELOG-ITEM-REC (ONE REPORTED CHANGE)     *
000300      *   ONE ROW PER ELEMENT FOUND NEW, DELETED OR MODIFIED BY ANY  *
000400      *   OF THE LBCHGLOG DIFF STEPS.  CHI-CHANGES CARRIES THE       *
000500      *   INDIVIDUAL FIELD CHANGES FOR A MODIFIED ('E') ELEMENT --   *
000600      *   NEW AND DELETED ELEMENTS CARRY CHI-CHANGE-COUNT ZERO.      *
000700      *   THE CHANGE TABLE FIELDS MIRROR CKCHGREC FIELD FOR FIELD;   *
000800      *   THEY ARE NOT COPIED IN BECAUSE AN OCCURS DEPENDING ON      *
000900      *   TABLE CANNOT CLEANLY REPLACE A COPYBOOK'S OWN 01 LEVEL.    *
001000      *-----------------------------------------------------------------
001100      *   MAINT LOG
001200      *   2019-11-20  KLT  ORIGINAL CUT
001300      *   2020-02-11  KLT  WIDENED CHI-INFO FROM X(60) TO X(100) --
001400      *                    RISK PATTERN NAMES WERE GETTING CLIPPED
001500      *   2023-08-08  PSN  ADDED THE RUN-STAMP TRAILER SO A SPOOLED
001510      *                    CHANGELOG CAN BE TRACED BACK TO THE JOB
001520      *                    THAT PRODUCED IT (SEE RSK-0345)
001600      *   MAX 4,861 BYTES (241 FIXED + 20 * 231).
001700      *****************************************************************
001800       01  CHANGELOG-ITEM-REC.
001900           05  CHI-ELEMENT                  PIC X(30).
002000           05  CHI-ELEMENT-REF              PIC X(60).
002100           05  CHI-ACTION                   PIC X(01).
002200               88  CHI-ACTION-NEW           VALUE 'N'.
002300               88  CHI-ACTION-DELETED       VALUE 'D'.
002400               88  CHI-ACTION-MODIFIED      VALUE 'E'.
002500           05  CHI-INFO                     PIC X(100).
002600           05  CHI-CHANGE-COUNT             PIC 9(03).
002700           05  CHI-SEVERITY-CODE            PIC X(01).
002800               88  CHI-SEVERITY-MAJOR       VALUE 'M'.
002900               88  CHI-SEVERITY-MINOR       VALUE 'N'.
003000           05  CHI-RUN-DATE                 PIC X(08).
003100           05  CHI-RUN-DATE-X REDEFINES CHI-RUN-DATE.
003200               10  CHI-RUN-CC               PIC 9(02).
003300               10  CHI-RUN-YY               PIC 9(02).
003400               10  CHI-RUN-MM               PIC 9(02).
003500               10  CHI-RUN-DD               PIC 9(02).
003600           05  CHI-RUN-TIME                 PIC 9(06).
003700           05  CHI-BATCH-RUN-ID             PIC X(08).
003800           05  CHI-SOURCE-VERSION-TAG       PIC X(20).
003900           05  FILLER                       PIC X(06).
004000           05  CHI-CHANGES OCCURS 0 TO 20 TIMES
004100                           DEPENDING ON CHI-CHANGE-COUNT
004200                           INDEXED BY CHI-CHG-IDX.
004300               10  CHI-CHG-FIELD            PIC X(30).
004400               10  CHI-CHG-OLD-VALUE        PIC X(100).
004500               10  CHI-CHG-NEW-VALUE        PIC X(100).
004600               10  FILLER                   PIC X(01).
