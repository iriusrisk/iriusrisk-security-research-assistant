000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LBCHGLOG.
000300 AUTHOR. KAREN L TRUONG.
000400 INSTALLATION. RISK LIBRARY SYSTEMS GROUP.
000500 DATE-WRITTEN. NOVEMBER 1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                *
001100*  CHANGELOG DIFF ENGINE AND BATCH DRIVER.  COMPARES A "FIRST"  *
001200*  AND "SECOND" LIBRARY VERSION SET, ELEMENT BY ELEMENT, AND     *
001300*  WRITES ONE CHANGELOG-ITEM-REC PER ELEMENT FOUND NEW, DELETED  *
001400*  OR MODIFIED.  ALSO PRODUCES THE LIBRARY-SUMMARY-OUTPUT FILE   *
001500*  (ONE ROW PER LIBRARY TOUCHED BY THE MERGE) AND, AT EOJ,       *
001600*  RE-READS ITS OWN CHANGELOG OUTPUT TO BUILD THE FILTERED,      *
001700*  DE-DUPLICATED "SIMPLE" CHANGELOG USED BY THE NIGHTLY REPORT.  *
001800*                                                                *
001900*J    JCL..                                                     *
002000*                                                                *
002100* //LBCHGLOG EXEC PGM=LBCHGLOG,PARM='UPSI=11'                    *
002200* //SYSOUT   DD SYSOUT=*                                        *
002300* //LIBV1    DD DSN=RSK.LIBEXTR.LIBRARY.V1,DISP=SHR              *
002400* //LIBV2    DD DSN=RSK.LIBEXTR.LIBRARY.V2,DISP=SHR              *
002500* //ELEMV1   DD DSN=RSK.LIBEXTR.ELEMENT.V1,DISP=SHR               *
002600* //ELEMV2   DD DSN=RSK.LIBEXTR.ELEMENT.V2,DISP=SHR               *
002700* //RULEV1   DD DSN=RSK.LIBEXTR.RULE.V1,DISP=SHR                 *
002800* //RULEV2   DD DSN=RSK.LIBEXTR.RULE.V2,DISP=SHR                 *
002900* //CONDV1   DD DSN=RSK.LIBEXTR.CONDITION.V1,DISP=SHR            *
003000* //CONDV2   DD DSN=RSK.LIBEXTR.CONDITION.V2,DISP=SHR            *
003100* //ACTV1    DD DSN=RSK.LIBEXTR.ACTION.V1,DISP=SHR               *
003200* //ACTV2    DD DSN=RSK.LIBEXTR.ACTION.V2,DISP=SHR               *
003300* //RELV1    DD DSN=RSK.LIBEXTR.RELATION.V1,DISP=SHR             *
003400* //RELV2    DD DSN=RSK.LIBEXTR.RELATION.V2,DISP=SHR             *
003500* //CHGOUT   DD DSN=RSK.LIBEXTR.CHANGELOG.DATA,                  *
003600* //            DISP=(,CATLG,CATLG),                             *
003700* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)              *
003800* //CHGSMPL  DD DSN=RSK.LIBEXTR.CHANGELOG.SIMPLE,                *
003900* //            DISP=(,CATLG,CATLG),                             *
004000* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                *
004100* //LIBSUM   DD DSN=RSK.LIBEXTR.LIBSUMMARY.DATA,                 *
004200* //            DISP=(,CATLG,CATLG),                             *
004300* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE),               *
004400* //            DCB=(RECFM=FB,LRECL=140,BLKSIZE=0)               *
004500* //SYSIN    DD DUMMY                                            *
004600* //*                                                             *
004700*                                                                *
004800*P    ENTRY PARAMETERS..                                        *
004900*     UPSI-1  OFF = SAME-VERSION LIBRARY COMPARE (AD HOC)        *
005000*             ON  = CROSS-VERSION NIGHTLY COMPARE (DEFAULT)      *
005100*     UPSI-2  OFF = SUPPRESS MITIGATION VALUE ITEMIZATION        *
005200*             ON  = SHOW OLD/NEW MITIGATION VALUES IN CHANGELOG  *
005300*                                                                *
005400*E    ERRORS DETECTED BY THIS ELEMENT..                         *
005500*     I/O ERROR ON ANY SELECTED FILE                             *
005600*     ELEMENT, RULE, CONDITION, ACTION OR RELATION TABLE         *
005700*     OVERFLOW (SEE OCCURS LIMITS BELOW)                         *
005800*                                                                *
005900*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
006000*                                                                *
006100*     NONE.                                                     *
006200*                                                                *
006300*U    USER CONSTANTS AND TABLES REFERENCED..                    *
006400*                                                                *
006500*     WS-ELM1/2-TABLE, WS-RUL1/2-TABLE, WS-COND1/2-TABLE,        *
006600*     WS-ACT1/2-TABLE, WS-RELV1/2-TABLE -- ALL LOADED ENTIRELY   *
006700*     INTO WORKING STORAGE AT INITIALIZATION SINCE NONE OF THE   *
006800*     EXTRACT FILES ARE INDEXED FILES WE CAN RE-READ BY KEY.     *
006900*     WS-GEN-FLD-DEFN-TABLE (SEE 100-INITIALIZATION) TELLS       *
007000*     260-GENERIC-ELEMENT-CLASSIFY HOW MANY OF THE FOUR GENERIC  *
007100*     VALUE SLOTS ARE LIVE FOR A GIVEN ELEMENT TYPE AND WHAT     *
007200*     FIELD NAME TO STAMP ON EACH ONE WHEN IT CHANGES.           *
007300*                                                                *
007400*-----------------------------------------------------------------
007500*    CHANGE LOG
007600*-----------------------------------------------------------------
007700* DATE       WHO  REQUEST     DESCRIPTION
007800*-----------------------------------------------------------------
007900* 1988-11-14 KLT  INITIAL     ORIGINAL LIBRARY-PAIR MERGE AND
008000*                              FIELD-CHANGE DIFF ONLY
008100* 1989-04-09 KLT  RSK-0088    ADDED CATEGORY/COMPONENT/STANDARD
008200*                              GENERIC CLASSIFY (260-SERIES)
008300* 1990-07-23 DHP  RSK-0119    ADDED RISK-PATTERN AND RELATION-TREE
008400*                              DIFF (245/246-SERIES)
008500* 1991-01-30 DHP  RSK-0126    ADDED RULES/CONDITIONS/ACTIONS DIFF
008600*                              (247/248/249-SERIES)
008700* 1992-08-11 MFT  RSK-0155    ADDED UPSI-1 CROSS-VERSION GATE AND
008800*                              THE USECASE/THREAT/CONTROL/WEAKNESS/
008900*                              REFERENCE STEPS (250-SERIES)
009000* 1994-02-17 MFT  RSK-0168    ADDED UPSI-2 MITIGATION VALUE
009100*                              VISIBILITY SWITCH
009200* 1995-06-05 GKW  RSK-0179    ADDED LIBRARY-SUMMARY-OUTPUT
009300*                              (233-BUILD-LIBRARY-SUMMARY)
009400* 1996-08-15 GKW  RSK-0188    Y2K REMEDIATION -- REVIEWED ALL DATE
009500*                              FIELDS IN THIS PROGRAM; NONE FOUND,
009600*                              NO CHANGE REQUIRED
009700* 1998-01-09 GKW  RSK-0201    Y2K REMEDIATION PHASE 2 SIGN-OFF
009800* 1999-10-04 GKW  RSK-0219    Y2K FINAL SIGN-OFF FOR THIS FILEPASS
009900* 2000-05-22 PSN  RSK-0231    ADDED 234-SAME-REVISION-WARNING
010000* 2003-09-30 PSN  RSK-0261    ADDED THE SIMPLE CHANGELOG REBUILD
010100*                              (300/310-SERIES) -- RE-READS
010200*                              CHGOUT AFTER CLOSE
010300* 2006-02-14 LWO  RSK-0299    ADDED DE-DUPLICATION TABLE TO THE
010400*                              SIMPLE REBUILD (WS-SEEN-PAIR)
010500* 2012-10-03 LWO  RSK-0378    WIDENED WS-ELM-TABLE FROM 1500 TO
010600*                              3000 ENTRIES -- LARGEST LIBRARY SET
010700*                              NOW EXCEEDS 1500 TRACKED ELEMENTS
010800* 2015-03-11 RCJ  RSK-0402    CONDITION/ACTION DIFF NOW BUILDS THE
010900*                              COMPOSITE KEY AT LOAD TIME INSTEAD
011000*                              OF ON EVERY COMPARE -- PERFORMANCE
011100* 2015-11-19 RCJ  RSK-0165    ADDED THE LIBRARY-PAIR AND COUNTERS
011200*                              SNAP VIEWS FOR SPF/CEEDUMP TRACING
011300*                              REQUESTED BY 2ND SHIFT OPERATIONS
011400* 2016-04-06 RCJ  RSK-0410    RE-PUNCHED ALL PERFORMS TO THE SHOP'S
011500*                              PERFORM...THRU...-EXIT STANDARD --
011600*                              PRIOR PASS HAD DRIFTED TO BARE PERFORM
011700*                              OF A NAME, WHICH SPF SEQUENCE-CHECK
011800*                              FLAGGED ON THE NEXT AUDIT
011900* 2016-05-02 RCJ  RSK-0422    260-GENERIC-ELEMENT-CLASSIFY WAS ONLY
012000*                              RE-STATING A NEW/DELETED/MODIFIED
012100*                              DECISION THE OLD ELEMENT-PAIR EXTRACT
012200*                              HAD ALREADY MADE, AND NEVER LOADED A
012300*                              CHANGED FIELD INTO CHI-CHANGES.  THAT
012400*                              EXTRACT AND ITS CKELPREC LAYOUT ARE
012500*                              GONE.  ELEMV1/ELEMV2 NOW CARRY THE
012600*                              ACTUAL CATEGORY/COMPONENT/STANDARD/
012700*                              RISK-PATTERN/USECASE/THREAT/WEAKNESS/
012800*                              CONTROL/REFERENCE SOURCE ROWS FOR EACH
012900*                              SIDE, AND THIS PROGRAM DOES ITS OWN
013000*                              KEY-SET DIFFERENCE AND FIELD COMPARE
013100*                              OFF WS-GEN-FLD-DEFN-TABLE, THE SAME
013200*                              WAY 232/247C ALREADY DO FOR LIBRARY
013300*                              AND RULE RECORDS
013400 EJECT
013500 ENVIRONMENT DIVISION.
013600*****************************
013700 CONFIGURATION SECTION.
013800 SOURCE-COMPUTER. IBM-3090.
013900 OBJECT-COMPUTER. IBM-3090.
014000 SPECIAL-NAMES.
014100     C01 IS TOP-OF-FORM
014200     UPSI-1 ON CROSS-VERSION-RUN
014300            OFF SAME-VERSION-RUN
014400     UPSI-2 ON SHOW-MITIGATION-VALUES
014500            OFF HIDE-MITIGATION-VALUES.
014600 INPUT-OUTPUT SECTION.
014700 FILE-CONTROL.
014800     SELECT LIBRARY-V1        ASSIGN TO LIBV1
014900            ORGANIZATION IS LINE SEQUENTIAL
015000            FILE STATUS IS WS-LIBV1-STATUS.
015100     SELECT LIBRARY-V2        ASSIGN TO LIBV2
015200            ORGANIZATION IS LINE SEQUENTIAL
015300            FILE STATUS IS WS-LIBV2-STATUS.
015400     SELECT ELEMENT-V1-IN     ASSIGN TO ELEMV1
015500            ORGANIZATION IS LINE SEQUENTIAL
015600            FILE STATUS IS WS-ELMV1-STATUS.
015700     SELECT ELEMENT-V2-IN     ASSIGN TO ELEMV2
015800            ORGANIZATION IS LINE SEQUENTIAL
015900            FILE STATUS IS WS-ELMV2-STATUS.
016000     SELECT RULE-V1           ASSIGN TO RULEV1
016100            ORGANIZATION IS LINE SEQUENTIAL
016200            FILE STATUS IS WS-RULV1-STATUS.
016300     SELECT RULE-V2           ASSIGN TO RULEV2
016400            ORGANIZATION IS LINE SEQUENTIAL
016500            FILE STATUS IS WS-RULV2-STATUS.
016600     SELECT CONDITION-V1      ASSIGN TO CONDV1
016700            ORGANIZATION IS LINE SEQUENTIAL
016800            FILE STATUS IS WS-CNDV1-STATUS.
016900     SELECT CONDITION-V2      ASSIGN TO CONDV2
017000            ORGANIZATION IS LINE SEQUENTIAL
017100            FILE STATUS IS WS-CNDV2-STATUS.
017200     SELECT ACTION-V1         ASSIGN TO ACTV1
017300            ORGANIZATION IS LINE SEQUENTIAL
017400            FILE STATUS IS WS-ACTV1-STATUS.
017500     SELECT ACTION-V2         ASSIGN TO ACTV2
017600            ORGANIZATION IS LINE SEQUENTIAL
017700            FILE STATUS IS WS-ACTV2-STATUS.
017800     SELECT RELATIONS-V1      ASSIGN TO RELV1
017900            ORGANIZATION IS LINE SEQUENTIAL
018000            FILE STATUS IS WS-RELV1-STATUS.
018100     SELECT RELATIONS-V2      ASSIGN TO RELV2
018200            ORGANIZATION IS LINE SEQUENTIAL
018300            FILE STATUS IS WS-RELV2-STATUS.
018400     SELECT CHANGELOG-OUTPUT  ASSIGN TO CHGOUT
018500            ORGANIZATION IS LINE SEQUENTIAL
018600            FILE STATUS IS WS-CHGOUT-STATUS.
018700     SELECT SIMPLE-CHANGELOG-OUTPUT ASSIGN TO CHGSMPL
018800            ORGANIZATION IS LINE SEQUENTIAL
018900            FILE STATUS IS WS-CHGSMP-STATUS.
019000     SELECT LIBRARY-SUMMARY-OUTPUT ASSIGN TO LIBSUM
019100            ORGANIZATION IS LINE SEQUENTIAL
019200            FILE STATUS IS WS-LIBSUM-STATUS.
019300 EJECT
019400 DATA DIVISION.
019500 FILE SECTION.
019600 FD  LIBRARY-V1        RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
019700 01  LIBRARY-V1-REC              PIC X(381).
019800 FD  LIBRARY-V2        RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
019900 01  LIBRARY-V2-REC               PIC X(381).
020000 FD  ELEMENT-V1-IN     RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
020100 01  ELEMENT-V1-IN-REC            PIC X(331).
020200 FD  ELEMENT-V2-IN     RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
020300 01  ELEMENT-V2-IN-REC            PIC X(331).
020400 FD  RULE-V1           RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
020500 01  RULE-V1-REC                  PIC X(327).
020600 FD  RULE-V2           RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
020700 01  RULE-V2-REC                  PIC X(327).
020800 FD  CONDITION-V1      RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
020900 01  CONDITION-V1-REC             PIC X(300).
021000 FD  CONDITION-V2      RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
021100 01  CONDITION-V2-REC             PIC X(300).
021200 FD  ACTION-V1         RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
021300 01  ACTION-V1-REC                PIC X(300).
021400 FD  ACTION-V2         RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
021500 01  ACTION-V2-REC                PIC X(300).
021600 FD  RELATIONS-V1      RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
021700 01  RELATIONS-V1-REC             PIC X(250).
021800 FD  RELATIONS-V2      RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
021900 01  RELATIONS-V2-REC             PIC X(250).
022000 FD  CHANGELOG-OUTPUT  RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
022100 01  CHANGELOG-OUTPUT-REC         PIC X(4815).
022200 FD  SIMPLE-CHANGELOG-OUTPUT
022300                       RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
022400 01  SIMPLE-CHANGELOG-OUTPUT-REC  PIC X(4815).
022500 FD  LIBRARY-SUMMARY-OUTPUT
022600                       RECORDING MODE IS F BLOCK CONTAINS 0 RECORDS.
022700 01  LIBRARY-SUMMARY-OUTPUT-REC   PIC X(140).
022800 EJECT
022900 WORKING-STORAGE SECTION.
023000 01  FILLER PIC X(32)
023100     VALUE 'LBCHGLOG WORKING STORAGE BEGINS'.
023200*****************************************************************
023300*    FILE STATUSES AND SWITCHES
023400*****************************************************************
023500 01  WS-FILE-STATUSES.
023600     05  WS-LIBV1-STATUS       PIC X(02) VALUE '00'.
023700     05  WS-LIBV2-STATUS       PIC X(02) VALUE '00'.
023800     05  WS-ELMV1-STATUS       PIC X(02) VALUE '00'.
023900     05  WS-ELMV2-STATUS       PIC X(02) VALUE '00'.
024000     05  WS-RULV1-STATUS       PIC X(02) VALUE '00'.
024100     05  WS-RULV2-STATUS       PIC X(02) VALUE '00'.
024200     05  WS-CNDV1-STATUS       PIC X(02) VALUE '00'.
024300     05  WS-CNDV2-STATUS       PIC X(02) VALUE '00'.
024400     05  WS-ACTV1-STATUS       PIC X(02) VALUE '00'.
024500     05  WS-ACTV2-STATUS       PIC X(02) VALUE '00'.
024600     05  WS-RELV1-STATUS       PIC X(02) VALUE '00'.
024700     05  WS-RELV2-STATUS       PIC X(02) VALUE '00'.
024800     05  WS-CHGOUT-STATUS      PIC X(02) VALUE '00'.
024900     05  WS-CHGSMP-STATUS      PIC X(02) VALUE '00'.
025000     05  WS-LIBSUM-STATUS      PIC X(02) VALUE '00'.
025100     05  FILLER                PIC X(02).
025200 01  WS-SWITCHES.
025300     05  WS-V1-EOF-IND         PIC X(01) VALUE 'N'.
025400         88  V1-AT-EOF         VALUE 'Y'.
025500     05  WS-V2-EOF-IND         PIC X(01) VALUE 'N'.
025600         88  V2-AT-EOF         VALUE 'Y'.
025700     05  WS-CHGIN-EOF-IND      PIC X(01) VALUE 'N'.
025800         88  CHGIN-AT-EOF      VALUE 'Y'.
025900     05  WS-LOAD-EOF-IND       PIC X(01) VALUE 'N'.
026000         88  LOAD-AT-EOF       VALUE 'Y'.
026100     05  WS-LIB-IDENTICAL-IND  PIC X(01) VALUE 'N'.
026200         88  WS-LIB-IDENTICAL  VALUE 'Y'.
026300     05  FILLER                PIC X(01).
026400 EJECT
026500*****************************************************************
026600*    LIBRARY MERGE WORK AREAS
026700*****************************************************************
026800 COPY CKLIBREC REPLACING LIBRARY-REC BY WS-V1-LIBRARY-REC.
026900*        ALTERNATE BYTE VIEW OF THE V1 LIBRARY BUFFER -- USED ONLY
027000*        BY THE OPERATOR WHEN TRACING A LIBRARY-PAIR MISMATCH UNDER
027100*        SPF (SEE RSK-0165)
027200 01  WS-V1-LIBRARY-ALT REDEFINES WS-V1-LIBRARY-REC.
027300     05  WS-V1-LIB-KEY-BYTES       PIC X(90).
027400     05  FILLER                   PIC X(291).
027500 COPY CKLIBREC REPLACING LIBRARY-REC BY WS-V2-LIBRARY-REC.
027600 EJECT
027700*****************************************************************
027800*    CHANGELOG ITEM AND LIBRARY SUMMARY WORK AREAS
027900*****************************************************************
028000 COPY CKCLIREC REPLACING CHANGELOG-ITEM-REC BY WS-CHANGELOG-ITEM-REC.
028100 COPY CKLSMREC REPLACING LIBRARY-SUMMARY-REC BY WS-LIBSUM-ITEM-REC.
028200 EJECT
028300*****************************************************************
028400*    GENERIC ELEMENT SOURCE TABLES (BOTH VERSIONS) -- ONE ROW PER
028500*    (ELEMENT-TYPE, ELEMENT-REF) ON EACH SIDE.  LOADED ONCE,
028600*    WALKED BY EVERY ELEMENT-TYPE'S CLASSIFY STEP BELOW.  UP TO
028700*    FOUR GENERIC VALUE SLOTS CARRY THAT TYPE'S OWN TRACKED
028800*    FIELDS -- WHICH SLOTS ARE LIVE AND WHAT THEY ARE CALLED IS
028900*    LOOKED UP OUT OF WS-GEN-FLD-DEFN-TABLE FURTHER DOWN.
029000*****************************************************************
029100 01  WS-ELM1-COUNT                PIC S9(04) COMP VALUE ZERO.
029200 01  WS-ELM1-TABLE.
029300     05  WS-ELM1-ENTRY OCCURS 1 TO 3000 TIMES
029400                       DEPENDING ON WS-ELM1-COUNT
029500                       INDEXED BY WS-E1-IDX.
029600         10  WS-ELM1-TYPE          PIC X(30).
029700         10  WS-ELM1-REF           PIC X(60).
029800         10  WS-ELM1-FLD-COUNT     PIC 9(01).
029900         10  WS-ELM1-VALUE         PIC X(60) OCCURS 4 TIMES.
030000         10  WS-ELM1-MATCHED-IND   PIC X(01).
030100             88  WS-ELM1-MATCHED   VALUE 'Y'.
030200         10  FILLER                PIC X(01).
030300 01  WS-ELM2-COUNT                PIC S9(04) COMP VALUE ZERO.
030400 01  WS-ELM2-TABLE.
030500     05  WS-ELM2-ENTRY OCCURS 1 TO 3000 TIMES
030600                       DEPENDING ON WS-ELM2-COUNT
030700                       INDEXED BY WS-E2-IDX.
030800         10  WS-ELM2-TYPE          PIC X(30).
030900         10  WS-ELM2-REF           PIC X(60).
031000         10  WS-ELM2-FLD-COUNT     PIC 9(01).
031100         10  WS-ELM2-VALUE         PIC X(60) OCCURS 4 TIMES.
031200         10  FILLER                PIC X(02).
031300 EJECT
031400*****************************************************************
031500*    ELEMENT-TYPE FIELD DEFINITIONS -- THIS SHOP'S OWN LITERAL
031600*    TABLE (BUILT BY 100-INITIALIZATION) TELLING THE GENERIC
031700*    CLASSIFY STEP HOW MANY VALUE SLOTS APPLY TO EACH OF THE TEN
031800*    ELEMENT TYPES AND THE FIELD NAME TO REPORT FOR EACH ONE.
031900*    A ZERO FIELD COUNT MEANS THE TYPE IS A PURE KEY-SET
032000*    DIFFERENCE (NO MODIFIED CASE) -- SUPPORTED STANDARDS AND
032100*    STANDARDS CARRY NO TRACKED FIELD OF THEIR OWN.
032200*****************************************************************
032300 01  WS-GEN-FLD-DEFN-TABLE.
032400     05  WS-GEN-FLD-DEFN OCCURS 10 TIMES INDEXED BY WS-GFD-IDX.
032500         10  WS-GFD-ELEMENT-TYPE  PIC X(30).
032600         10  WS-GFD-FLD-COUNT     PIC 9(01).
032700         10  WS-GFD-FLD-NAMES.
032800             15  WS-GFD-FLD-NAME  PIC X(15) OCCURS 4 TIMES.
032900 EJECT
033000*****************************************************************
033100*    RULE AND CHILD RECORD WORK AREAS -- ONE READ-INTO TARGET PER
033200*    FILE, THE SAME WAY WS-V1-LIBRARY-REC/WS-V2-LIBRARY-REC ARE
033300*    COPIED FOR THE LIBRARY-V1/V2 FILES ABOVE.  131/132 AND
033400*    133-136 MOVE OUT OF THESE INTO THE WS-RUL#/WS-COND#/WS-ACT#
033500*    TABLES BELOW.
033600*****************************************************************
033700 COPY CKRULREC REPLACING RULE-REC BY WS-V1-RULE-REC.
033800 COPY CKRULREC REPLACING RULE-REC BY WS-V2-RULE-REC.
033900 COPY CKCNDREC REPLACING CONDITION-REC BY WS-V1-CONDITION-REC
034000                         ACTION-REC    BY WS-V1-ACTION-REC.
034100 COPY CKCNDREC REPLACING CONDITION-REC BY WS-V2-CONDITION-REC
034200                         ACTION-REC    BY WS-V2-ACTION-REC.
034300 EJECT
034400*****************************************************************
034500*    RULE, CONDITION AND ACTION TABLES (BOTH VERSIONS)
034600*****************************************************************
034700 01  WS-RUL1-COUNT                PIC S9(04) COMP VALUE ZERO.
034800 01  WS-RUL1-TABLE.
034900     05  WS-RUL1-ENTRY OCCURS 1 TO 2000 TIMES
035000                       DEPENDING ON WS-RUL1-COUNT
035100                       INDEXED BY WS-R1-IDX.
035200         10  WS-RUL1-NAME          PIC X(60).
035300         10  WS-RUL1-MODULE        PIC X(30).
035400         10  WS-RUL1-GUI           PIC X(200).
035500         10  WS-RUL1-MATCHED-IND   PIC X(01).
035600             88  WS-RUL1-MATCHED   VALUE 'Y'.
035700         10  FILLER                PIC X(01).
035800 01  WS-RUL2-COUNT                PIC S9(04) COMP VALUE ZERO.
035900 01  WS-RUL2-TABLE.
036000     05  WS-RUL2-ENTRY OCCURS 1 TO 2000 TIMES
036100                       DEPENDING ON WS-RUL2-COUNT
036200                       INDEXED BY WS-R2-IDX.
036300         10  WS-RUL2-NAME          PIC X(60).
036400         10  WS-RUL2-MODULE        PIC X(30).
036500         10  WS-RUL2-GUI           PIC X(200).
036600         10  FILLER                PIC X(01).
036700 EJECT
036800 01  WS-COND1-COUNT               PIC S9(04) COMP VALUE ZERO.
036900 01  WS-COND1-TABLE.
037000     05  WS-COND1-ENTRY OCCURS 1 TO 2000 TIMES
037100                        DEPENDING ON WS-COND1-COUNT
037200                        INDEXED BY WS-CD1-IDX.
037300         10  WS-COND1-KEY          PIC X(298).
037400         10  FILLER                PIC X(01).
037500 01  WS-COND2-COUNT               PIC S9(04) COMP VALUE ZERO.
037600 01  WS-COND2-TABLE.
037700     05  WS-COND2-ENTRY OCCURS 1 TO 2000 TIMES
037800                        DEPENDING ON WS-COND2-COUNT
037900                        INDEXED BY WS-CD2-IDX.
038000         10  WS-COND2-KEY          PIC X(298).
038100         10  FILLER                PIC X(01).
038200 01  WS-ACT1-COUNT                PIC S9(04) COMP VALUE ZERO.
038300 01  WS-ACT1-TABLE.
038400     05  WS-ACT1-ENTRY OCCURS 1 TO 2000 TIMES
038500                       DEPENDING ON WS-ACT1-COUNT
038600                       INDEXED BY WS-AC1-IDX.
038700         10  WS-ACT1-KEY           PIC X(298).
038800         10  FILLER                PIC X(01).
038900 01  WS-ACT2-COUNT                PIC S9(04) COMP VALUE ZERO.
039000 01  WS-ACT2-TABLE.
039100     05  WS-ACT2-ENTRY OCCURS 1 TO 2000 TIMES
039200                       DEPENDING ON WS-ACT2-COUNT
039300                       INDEXED BY WS-AC2-IDX.
039400         10  WS-ACT2-KEY           PIC X(298).
039500         10  FILLER                PIC X(01).
039600 EJECT
039700*****************************************************************
039800*    RELATION-TREE TABLES (BOTH VERSIONS)
039900*****************************************************************
040000 01  WS-RELV1-COUNT               PIC S9(04) COMP VALUE ZERO.
040100 01  WS-RELV1-TABLE.
040200     05  WS-RELV1-ENTRY OCCURS 1 TO 4000 TIMES
040300                        DEPENDING ON WS-RELV1-COUNT
040400                        INDEXED BY WS-RV1-IDX.
040500         10  WS-RELV1-LIBREF       PIC X(30).
040600         10  WS-RELV1-RP-UUID      PIC X(36).
040700         10  WS-RELV1-UC-UUID      PIC X(36).
040800         10  WS-RELV1-TH-UUID      PIC X(36).
040900         10  WS-RELV1-WK-UUID      PIC X(36).
041000         10  WS-RELV1-CT-UUID      PIC X(36).
041100         10  WS-RELV1-MIT          PIC 9(03).
041200         10  WS-RELV1-MATCHED-IND  PIC X(01).
041300             88  WS-RELV1-MATCHED  VALUE 'Y'.
041400         10  FILLER                PIC X(01).
041500 01  WS-RELV2-COUNT               PIC S9(04) COMP VALUE ZERO.
041600 01  WS-RELV2-TABLE.
041700     05  WS-RELV2-ENTRY OCCURS 1 TO 4000 TIMES
041800                        DEPENDING ON WS-RELV2-COUNT
041900                        INDEXED BY WS-RV2-IDX.
042000         10  WS-RELV2-LIBREF       PIC X(30).
042100         10  WS-RELV2-RP-UUID      PIC X(36).
042200         10  WS-RELV2-UC-UUID      PIC X(36).
042300         10  WS-RELV2-TH-UUID      PIC X(36).
042400         10  WS-RELV2-WK-UUID      PIC X(36).
042500         10  WS-RELV2-CT-UUID      PIC X(36).
042600         10  WS-RELV2-MIT          PIC 9(03).
042700         10  FILLER                PIC X(02).
042800 EJECT
042900*****************************************************************
043000*    DE-DUPLICATION TABLE FOR THE SIMPLE-REPORT REBUILD
043100*****************************************************************
043200 01  WS-SEEN-COUNT                PIC S9(04) COMP VALUE ZERO.
043300 01  WS-SEEN-TABLE.
043400     05  WS-SEEN-PAIR OCCURS 1 TO 2000 TIMES
043500                      DEPENDING ON WS-SEEN-COUNT
043600                      INDEXED BY WS-SEEN-IDX.
043700         10  WS-SEEN-ELEMENT       PIC X(30).
043800         10  WS-SEEN-REF           PIC X(60).
043900         10  FILLER                PIC X(01).
044000*        RISK LIBRARY SYSTEMS GROUP'S OWN ALLOW-LIST FOR THE SIMPLE
044100*        REPORT -- ELEMENT TYPES A BUSINESS USER ACTUALLY CARES ABOUT
044200 01  WS-ALLOW-TABLE.
044300     05  WS-ALLOW-ELEMENT OCCURS 8 TIMES INDEXED BY WS-ALW-IDX.
044400         10  WS-ALLOW-VALUE        PIC X(30).
044500         10  FILLER                PIC X(01).
044600 EJECT
044700*****************************************************************
044800*    ACCUMULATORS AND MISCELLANEOUS WORK FIELDS
044900*****************************************************************
045000 01  WS-COUNTERS.
045100     05  WS-LIBRARIES-COMPARED-CNT PIC S9(09) COMP-3 VALUE ZERO.
045200     05  WS-LIBRARIES-ADDED-CNT    PIC S9(09) COMP-3 VALUE ZERO.
045300     05  WS-LIBRARIES-DELETED-CNT  PIC S9(09) COMP-3 VALUE ZERO.
045400     05  WS-CHANGELOG-ITEMS-CNT    PIC S9(09) COMP-3 VALUE ZERO.
045500     05  WS-SIMPLE-ITEMS-CNT       PIC S9(09) COMP-3 VALUE ZERO.
045600     05  FILLER                    PIC X(01).
045700*        EOJ SNAP VIEW -- OPERATOR CAN DUMP THIS AREA FROM A CEEDUMP
045800*        TO CONFIRM THE COUNTS DISPLAYED AT 300-TERMINATION AGREE
045900*        WITH THE PACKED STORAGE (SEE RSK-0165)
046000 01  WS-COUNTERS-SNAP REDEFINES WS-COUNTERS.
046100     05  FILLER                    PIC X(26).
046200 01  WS-WORK-FIELDS.
046300     05  WS-SUB                    PIC S9(04) COMP VALUE ZERO.
046400     05  WS-SUB2                   PIC S9(04) COMP VALUE ZERO.
046500     05  WS-SUB3                   PIC S9(04) COMP VALUE ZERO.
046600     05  WS-FOUND-IND              PIC X(01) VALUE 'N'.
046700         88  WS-KEY-FOUND          VALUE 'Y'.
046800     05  WS-GEN-ELEMENT-TYPE       PIC X(30).
046900     05  WS-GEN-CHI-ELEMENT        PIC X(30).
047000     05  WS-GEN-FLD-COUNT          PIC 9(01) VALUE ZERO.
047100     05  WS-GEN-FLD-NAMES.
047200         10  WS-GEN-FLD-NAME       PIC X(15) OCCURS 4 TIMES.
047300     05  WS-ALLOWED-IND            PIC X(01) VALUE 'N'.
047400         88  WS-ELEMENT-ALLOWED    VALUE 'Y'.
047500     05  FILLER                    PIC X(01).
047600 01  FILLER REDEFINES WS-WORK-FIELDS.
047700     05  WS-SNAP-BYTES             PIC X(13).
047800 EJECT
047900 01  FILLER PIC X(32)
048000     VALUE 'LBCHGLOG WORKING STORAGE ENDS  '.
048100 EJECT
048200 PROCEDURE DIVISION.
048300*****************************************************************
048400*                        MAINLINE LOGIC
048500*****************************************************************
048600 000-MAINLINE.
048700     PERFORM 100-INITIALIZATION
048800         THRU 100-INITIALIZATION-EXIT.
048900     PERFORM 110-OPEN-FILES
049000         THRU 110-OPEN-FILES-EXIT.
049100     PERFORM 120-LOAD-ELEMENT-SOURCES
049200         THRU 120-LOAD-ELEMENT-SOURCES-EXIT.
049300     PERFORM 130-LOAD-RULES-AND-CHILDREN
049400         THRU 130-LOAD-RULES-AND-CHILDREN-EXIT.
049500     PERFORM 150-LOAD-RELATIONS
049600         THRU 150-LOAD-RELATIONS-EXIT.
049700     PERFORM 205-READ-LIBRARY-V1
049800         THRU 205-READ-LIBRARY-V1-EXIT.
049900     PERFORM 206-READ-LIBRARY-V2
050000         THRU 206-READ-LIBRARY-V2-EXIT.
050100     PERFORM 200-PROCESS-MAINLINE
050200         THRU 200-PROCESS-MAINLINE-EXIT
050300         UNTIL LIB-REF OF WS-V1-LIBRARY-REC = HIGH-VALUES
050400           AND LIB-REF OF WS-V2-LIBRARY-REC = HIGH-VALUES.
050500*        THE FOLLOWING ELEMENT STEPS RUN ONCE FOR THE WHOLE RUN,
050600*        NOT PER LIBRARY -- NEITHER ELEMENT-V1-IN/ELEMENT-V2-IN
050700*        NOR RULE-REC CARRIES A LIBRARY REF (SEE RSK-0088/RSK-0126)
050800     MOVE 'CATEGORY'              TO WS-GEN-ELEMENT-TYPE
050900     MOVE 'Categories'            TO WS-GEN-CHI-ELEMENT
051000     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
051100         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
051200     MOVE 'COMPONENT'             TO WS-GEN-ELEMENT-TYPE
051300     MOVE 'Component Definitions' TO WS-GEN-CHI-ELEMENT
051400     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
051500         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
051600     MOVE 'SUPPORTED-STANDARD'    TO WS-GEN-ELEMENT-TYPE
051700     MOVE 'Supported Standards'   TO WS-GEN-CHI-ELEMENT
051800     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
051900         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
052000     MOVE 'STANDARD'              TO WS-GEN-ELEMENT-TYPE
052100     MOVE 'Standards'             TO WS-GEN-CHI-ELEMENT
052200     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
052300         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
052400     MOVE 'RISK-PATTERN'          TO WS-GEN-ELEMENT-TYPE
052500     MOVE 'RiskPattern'           TO WS-GEN-CHI-ELEMENT
052600     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
052700         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
052800     PERFORM 247-DIFF-RULES
052900         THRU 247-DIFF-RULES-EXIT.
053000     PERFORM 248-DIFF-CONDITIONS
053100         THRU 248-DIFF-CONDITIONS-EXIT.
053200     PERFORM 249-DIFF-ACTIONS
053300         THRU 249-DIFF-ACTIONS-EXIT.
053400     IF CROSS-VERSION-RUN
053500        PERFORM 250-RUN-CROSS-VERSION-STEPS
053600            THRU 250-RUN-CROSS-VERSION-STEPS-EXIT
053700     END-IF.
053800     PERFORM 300-TERMINATION
053900         THRU 300-TERMINATION-EXIT.
054000     GOBACK.
054100 EJECT
054200*****************************************************************
054300*                       INITIALIZATION
054400*****************************************************************
054500 100-INITIALIZATION.
054600     INITIALIZE WS-COUNTERS
054700     MOVE 'RiskPattern'            TO WS-ALLOW-VALUE(1)
054800     MOVE 'Component Definitions'  TO WS-ALLOW-VALUE(2)
054900     MOVE 'Supported Standards'    TO WS-ALLOW-VALUE(3)
055000     MOVE 'Usecases'               TO WS-ALLOW-VALUE(4)
055100     MOVE 'Threats'                TO WS-ALLOW-VALUE(5)
055200     MOVE 'Weaknesses'             TO WS-ALLOW-VALUE(6)
055300     MOVE 'Controls'               TO WS-ALLOW-VALUE(7)
055400     MOVE 'Rules'                  TO WS-ALLOW-VALUE(8)
055500*        GENERIC ELEMENT FIELD DEFINITIONS -- SEE RSK-0422.  A
055600*        ZERO FIELD COUNT (SUPPORTED-STANDARD, STANDARD) MEANS
055700*        THAT TYPE IS CLASSIFIED BY KEY MEMBERSHIP ALONE.
055800     MOVE 'CATEGORY'            TO WS-GFD-ELEMENT-TYPE(1)
055900     MOVE 1                     TO WS-GFD-FLD-COUNT(1)
056000     MOVE 'CAT-NAME'            TO WS-GFD-FLD-NAME(1,1)
056100     MOVE 'COMPONENT'           TO WS-GFD-ELEMENT-TYPE(2)
056200     MOVE 4                     TO WS-GFD-FLD-COUNT(2)
056300     MOVE 'CMP-NAME'            TO WS-GFD-FLD-NAME(2,1)
056400     MOVE 'CMP-DESC'            TO WS-GFD-FLD-NAME(2,2)
056500     MOVE 'CMP-CAT-REF'         TO WS-GFD-FLD-NAME(2,3)
056600     MOVE 'CMP-VISIBLE'         TO WS-GFD-FLD-NAME(2,4)
056700     MOVE 'SUPPORTED-STANDARD'  TO WS-GFD-ELEMENT-TYPE(3)
056800     MOVE 0                     TO WS-GFD-FLD-COUNT(3)
056900     MOVE 'STANDARD'            TO WS-GFD-ELEMENT-TYPE(4)
057000     MOVE 0                     TO WS-GFD-FLD-COUNT(4)
057100     MOVE 'RISK-PATTERN'        TO WS-GFD-ELEMENT-TYPE(5)
057200     MOVE 2                     TO WS-GFD-FLD-COUNT(5)
057300     MOVE 'RP-NAME'             TO WS-GFD-FLD-NAME(5,1)
057400     MOVE 'RP-DESC'             TO WS-GFD-FLD-NAME(5,2)
057500     MOVE 'USECASE'             TO WS-GFD-ELEMENT-TYPE(6)
057600     MOVE 2                     TO WS-GFD-FLD-COUNT(6)
057700     MOVE 'UC-NAME'             TO WS-GFD-FLD-NAME(6,1)
057800     MOVE 'UC-DESC'             TO WS-GFD-FLD-NAME(6,2)
057900     MOVE 'THREAT'              TO WS-GFD-ELEMENT-TYPE(7)
058000     MOVE 3                     TO WS-GFD-FLD-COUNT(7)
058100     MOVE 'TH-NAME'             TO WS-GFD-FLD-NAME(7,1)
058200     MOVE 'TH-DESC'             TO WS-GFD-FLD-NAME(7,2)
058300     MOVE 'TH-RISK-RATING'      TO WS-GFD-FLD-NAME(7,3)
058400     MOVE 'WEAKNESS'            TO WS-GFD-ELEMENT-TYPE(8)
058500     MOVE 4                     TO WS-GFD-FLD-COUNT(8)
058600     MOVE 'WK-NAME'             TO WS-GFD-FLD-NAME(8,1)
058700     MOVE 'WK-DESC'             TO WS-GFD-FLD-NAME(8,2)
058800     MOVE 'WK-IMPACT'           TO WS-GFD-FLD-NAME(8,3)
058900     MOVE 'WK-STEPS'            TO WS-GFD-FLD-NAME(8,4)
059000     MOVE 'CONTROL'             TO WS-GFD-ELEMENT-TYPE(9)
059100     MOVE 4                     TO WS-GFD-FLD-COUNT(9)
059200     MOVE 'CT-NAME'             TO WS-GFD-FLD-NAME(9,1)
059300     MOVE 'CT-DESC'             TO WS-GFD-FLD-NAME(9,2)
059400     MOVE 'CT-STATE'            TO WS-GFD-FLD-NAME(9,3)
059500     MOVE 'CT-COST'             TO WS-GFD-FLD-NAME(9,4)
059600     MOVE 'REFERENCE'           TO WS-GFD-ELEMENT-TYPE(10)
059700     MOVE 1                     TO WS-GFD-FLD-COUNT(10)
059800     MOVE 'REF-URL'             TO WS-GFD-FLD-NAME(10,1).
059900 100-INITIALIZATION-EXIT.
060000     EXIT.
060100 EJECT
060200*****************************************************************
060300*                        OPEN ALL FILES
060400*****************************************************************
060500 110-OPEN-FILES.
060600     OPEN INPUT LIBRARY-V1
060700     OPEN INPUT LIBRARY-V2
060800     OPEN INPUT ELEMENT-V1-IN
060900     OPEN INPUT ELEMENT-V2-IN
061000     OPEN INPUT RULE-V1
061100     OPEN INPUT RULE-V2
061200     OPEN INPUT CONDITION-V1
061300     OPEN INPUT CONDITION-V2
061400     OPEN INPUT ACTION-V1
061500     OPEN INPUT ACTION-V2
061600     OPEN INPUT RELATIONS-V1
061700     OPEN INPUT RELATIONS-V2
061800     OPEN OUTPUT CHANGELOG-OUTPUT
061900     OPEN OUTPUT LIBRARY-SUMMARY-OUTPUT
062000     IF WS-LIBV1-STATUS NOT = '00' OR WS-LIBV2-STATUS NOT = '00'
062100        DISPLAY 'OPEN FAILED ON LIBRARY-V1/V2'
062200        GO TO 999-ABEND
062300     END-IF.
062400 110-OPEN-FILES-EXIT.
062500     EXIT.
062600 EJECT
062700*****************************************************************
062800*    LOAD THE ELEMENT-V1-IN/ELEMENT-V2-IN EXTRACTS ENTIRELY INTO
062900*    WORKING STORAGE.  EACH ROW CARRIES ONE ELEMENT INSTANCE'S
063000*    OWN TRACKED FIELD VALUES FOR THAT SIDE -- 260-GENERIC-
063100*    ELEMENT-CLASSIFY DOES THE KEY-SET AND FIELD COMPARE ITSELF.
063200*****************************************************************
063300 120-LOAD-ELEMENT-SOURCES.
063400     SET WS-LOAD-EOF-IND TO 'N'
063500     PERFORM 121-LOAD-ONE-ELEMENT-V1
063600         THRU 121-LOAD-ONE-ELEMENT-V1-EXIT
063700         UNTIL LOAD-AT-EOF
063800     CLOSE ELEMENT-V1-IN
063900     SET WS-LOAD-EOF-IND TO 'N'
064000     PERFORM 122-LOAD-ONE-ELEMENT-V2
064100         THRU 122-LOAD-ONE-ELEMENT-V2-EXIT
064200         UNTIL LOAD-AT-EOF
064300     CLOSE ELEMENT-V2-IN.
064400 120-LOAD-ELEMENT-SOURCES-EXIT.
064500     EXIT.
064600 121-LOAD-ONE-ELEMENT-V1.
064700     READ ELEMENT-V1-IN
064800         AT END
064900             SET LOAD-AT-EOF TO TRUE
065000         NOT AT END
065100             ADD 1 TO WS-ELM1-COUNT
065200             SET WS-E1-IDX TO WS-ELM1-COUNT
065300             MOVE ELEMENT-V1-IN-REC(1:30)    TO WS-ELM1-TYPE(WS-E1-IDX)
065400             MOVE ELEMENT-V1-IN-REC(31:60)   TO WS-ELM1-REF(WS-E1-IDX)
065500             MOVE ELEMENT-V1-IN-REC(91:1)    TO
065600                  WS-ELM1-FLD-COUNT(WS-E1-IDX)
065700             MOVE ELEMENT-V1-IN-REC(92:60)   TO
065800                  WS-ELM1-VALUE(WS-E1-IDX,1)
065900             MOVE ELEMENT-V1-IN-REC(152:60)  TO
066000                  WS-ELM1-VALUE(WS-E1-IDX,2)
066100             MOVE ELEMENT-V1-IN-REC(212:60)  TO
066200                  WS-ELM1-VALUE(WS-E1-IDX,3)
066300             MOVE ELEMENT-V1-IN-REC(272:60)  TO
066400                  WS-ELM1-VALUE(WS-E1-IDX,4)
066500             MOVE 'N'                        TO
066600                  WS-ELM1-MATCHED-IND(WS-E1-IDX)
066700     END-READ.
066800 121-LOAD-ONE-ELEMENT-V1-EXIT.
066900     EXIT.
067000 122-LOAD-ONE-ELEMENT-V2.
067100     READ ELEMENT-V2-IN
067200         AT END
067300             SET LOAD-AT-EOF TO TRUE
067400         NOT AT END
067500             ADD 1 TO WS-ELM2-COUNT
067600             SET WS-E2-IDX TO WS-ELM2-COUNT
067700             MOVE ELEMENT-V2-IN-REC(1:30)    TO WS-ELM2-TYPE(WS-E2-IDX)
067800             MOVE ELEMENT-V2-IN-REC(31:60)   TO WS-ELM2-REF(WS-E2-IDX)
067900             MOVE ELEMENT-V2-IN-REC(91:1)    TO
068000                  WS-ELM2-FLD-COUNT(WS-E2-IDX)
068100             MOVE ELEMENT-V2-IN-REC(92:60)   TO
068200                  WS-ELM2-VALUE(WS-E2-IDX,1)
068300             MOVE ELEMENT-V2-IN-REC(152:60)  TO
068400                  WS-ELM2-VALUE(WS-E2-IDX,2)
068500             MOVE ELEMENT-V2-IN-REC(212:60)  TO
068600                  WS-ELM2-VALUE(WS-E2-IDX,3)
068700             MOVE ELEMENT-V2-IN-REC(272:60)  TO
068800                  WS-ELM2-VALUE(WS-E2-IDX,4)
068900     END-READ.
069000 122-LOAD-ONE-ELEMENT-V2-EXIT.
069100     EXIT.
069200 EJECT
069300*****************************************************************
069400*    LOAD RULE-V1/V2 AND THEIR CONDITION/ACTION CHILDREN
069500*****************************************************************
069600 130-LOAD-RULES-AND-CHILDREN.
069700     SET WS-LOAD-EOF-IND TO 'N'
069800     PERFORM 131-LOAD-ONE-RULE-V1
069900         THRU 131-LOAD-ONE-RULE-V1-EXIT
070000         UNTIL LOAD-AT-EOF
070100     CLOSE RULE-V1
070200     SET WS-LOAD-EOF-IND TO 'N'
070300     PERFORM 132-LOAD-ONE-RULE-V2
070400         THRU 132-LOAD-ONE-RULE-V2-EXIT
070500         UNTIL LOAD-AT-EOF
070600     CLOSE RULE-V2
070700     SET WS-LOAD-EOF-IND TO 'N'
070800     PERFORM 133-LOAD-ONE-CONDITION-V1
070900         THRU 133-LOAD-ONE-CONDITION-V1-EXIT
071000         UNTIL LOAD-AT-EOF
071100     CLOSE CONDITION-V1
071200     SET WS-LOAD-EOF-IND TO 'N'
071300     PERFORM 134-LOAD-ONE-CONDITION-V2
071400         THRU 134-LOAD-ONE-CONDITION-V2-EXIT
071500         UNTIL LOAD-AT-EOF
071600     CLOSE CONDITION-V2
071700     SET WS-LOAD-EOF-IND TO 'N'
071800     PERFORM 135-LOAD-ONE-ACTION-V1
071900         THRU 135-LOAD-ONE-ACTION-V1-EXIT
072000         UNTIL LOAD-AT-EOF
072100     CLOSE ACTION-V1
072200     SET WS-LOAD-EOF-IND TO 'N'
072300     PERFORM 136-LOAD-ONE-ACTION-V2
072400         THRU 136-LOAD-ONE-ACTION-V2-EXIT
072500         UNTIL LOAD-AT-EOF
072600     CLOSE ACTION-V2.
072700 130-LOAD-RULES-AND-CHILDREN-EXIT.
072800     EXIT.
072900 131-LOAD-ONE-RULE-V1.
073000     READ RULE-V1 INTO WS-V1-RULE-REC
073100         AT END
073200             SET LOAD-AT-EOF TO TRUE
073300         NOT AT END
073400             ADD 1 TO WS-RUL1-COUNT
073500             SET WS-R1-IDX TO WS-RUL1-COUNT
073600             MOVE RUL-NAME   OF WS-V1-RULE-REC TO
073700                  WS-RUL1-NAME(WS-R1-IDX)
073800             MOVE RUL-MODULE OF WS-V1-RULE-REC TO
073900                  WS-RUL1-MODULE(WS-R1-IDX)
074000             MOVE RUL-GUI    OF WS-V1-RULE-REC TO
074100                  WS-RUL1-GUI(WS-R1-IDX)
074200             MOVE 'N'                  TO WS-RUL1-MATCHED-IND(WS-R1-IDX)
074300     END-READ.
074400 131-LOAD-ONE-RULE-V1-EXIT.
074500     EXIT.
074600 132-LOAD-ONE-RULE-V2.
074700     READ RULE-V2 INTO WS-V2-RULE-REC
074800         AT END
074900             SET LOAD-AT-EOF TO TRUE
075000         NOT AT END
075100             ADD 1 TO WS-RUL2-COUNT
075200             SET WS-R2-IDX TO WS-RUL2-COUNT
075300             MOVE RUL-NAME   OF WS-V2-RULE-REC TO
075400                  WS-RUL2-NAME(WS-R2-IDX)
075500             MOVE RUL-MODULE OF WS-V2-RULE-REC TO
075600                  WS-RUL2-MODULE(WS-R2-IDX)
075700             MOVE RUL-GUI    OF WS-V2-RULE-REC TO
075800                  WS-RUL2-GUI(WS-R2-IDX)
075900     END-READ.
076000 132-LOAD-ONE-RULE-V2-EXIT.
076100     EXIT.
076200 133-LOAD-ONE-CONDITION-V1.
076300     READ CONDITION-V1 INTO WS-V1-CONDITION-REC
076400         AT END
076500             SET LOAD-AT-EOF TO TRUE
076600         NOT AT END
076700             ADD 1 TO WS-COND1-COUNT
076800             SET WS-CD1-IDX TO WS-COND1-COUNT
076900             STRING COND-FIELD OF WS-V1-CONDITION-REC DELIMITED BY SIZE
077000                    '####'                            DELIMITED BY SIZE
077100                    COND-NAME  OF WS-V1-CONDITION-REC DELIMITED BY SIZE
077200                    '####'                            DELIMITED BY SIZE
077300                    COND-VALUE OF WS-V1-CONDITION-REC DELIMITED BY SIZE
077400                    INTO WS-COND1-KEY(WS-CD1-IDX)
077500     END-READ.
077600 133-LOAD-ONE-CONDITION-V1-EXIT.
077700     EXIT.
077800 134-LOAD-ONE-CONDITION-V2.
077900     READ CONDITION-V2 INTO WS-V2-CONDITION-REC
078000         AT END
078100             SET LOAD-AT-EOF TO TRUE
078200         NOT AT END
078300             ADD 1 TO WS-COND2-COUNT
078400             SET WS-CD2-IDX TO WS-COND2-COUNT
078500             STRING COND-FIELD OF WS-V2-CONDITION-REC DELIMITED BY SIZE
078600                    '####'                            DELIMITED BY SIZE
078700                    COND-NAME  OF WS-V2-CONDITION-REC DELIMITED BY SIZE
078800                    '####'                            DELIMITED BY SIZE
078900                    COND-VALUE OF WS-V2-CONDITION-REC DELIMITED BY SIZE
079000                    INTO WS-COND2-KEY(WS-CD2-IDX)
079100     END-READ.
079200 134-LOAD-ONE-CONDITION-V2-EXIT.
079300     EXIT.
079400 135-LOAD-ONE-ACTION-V1.
079500     READ ACTION-V1 INTO WS-V1-ACTION-REC
079600         AT END
079700             SET LOAD-AT-EOF TO TRUE
079800         NOT AT END
079900             ADD 1 TO WS-ACT1-COUNT
080000             SET WS-AC1-IDX TO WS-ACT1-COUNT
080100             STRING ACT-PROJECT OF WS-V1-ACTION-REC DELIMITED BY SIZE
080200                    '####'                          DELIMITED BY SIZE
080300                    ACT-NAME    OF WS-V1-ACTION-REC DELIMITED BY SIZE
080400                    '####'                          DELIMITED BY SIZE
080500                    ACT-VALUE   OF WS-V1-ACTION-REC DELIMITED BY SIZE
080600                    INTO WS-ACT1-KEY(WS-AC1-IDX)
080700     END-READ.
080800 135-LOAD-ONE-ACTION-V1-EXIT.
080900     EXIT.
081000 136-LOAD-ONE-ACTION-V2.
081100     READ ACTION-V2 INTO WS-V2-ACTION-REC
081200         AT END
081300             SET LOAD-AT-EOF TO TRUE
081400         NOT AT END
081500             ADD 1 TO WS-ACT2-COUNT
081600             SET WS-AC2-IDX TO WS-ACT2-COUNT
081700             STRING ACT-PROJECT OF WS-V2-ACTION-REC DELIMITED BY SIZE
081800                    '####'                          DELIMITED BY SIZE
081900                    ACT-NAME    OF WS-V2-ACTION-REC DELIMITED BY SIZE
082000                    '####'                          DELIMITED BY SIZE
082100                    ACT-VALUE   OF WS-V2-ACTION-REC DELIMITED BY SIZE
082200                    INTO WS-ACT2-KEY(WS-AC2-IDX)
082300     END-READ.
082400 136-LOAD-ONE-ACTION-V2-EXIT.
082500     EXIT.
082600 EJECT
082700*****************************************************************
082800*    LOAD RELATIONS-V1/V2 ENTIRELY INTO WORKING STORAGE
082900*****************************************************************
083000 150-LOAD-RELATIONS.
083100     SET WS-LOAD-EOF-IND TO 'N'
083200     PERFORM 151-LOAD-ONE-RELATION-V1
083300         THRU 151-LOAD-ONE-RELATION-V1-EXIT
083400         UNTIL LOAD-AT-EOF
083500     CLOSE RELATIONS-V1
083600     SET WS-LOAD-EOF-IND TO 'N'
083700     PERFORM 152-LOAD-ONE-RELATION-V2
083800         THRU 152-LOAD-ONE-RELATION-V2-EXIT
083900         UNTIL LOAD-AT-EOF
084000     CLOSE RELATIONS-V2.
084100 150-LOAD-RELATIONS-EXIT.
084200     EXIT.
084300 151-LOAD-ONE-RELATION-V1.
084400     READ RELATIONS-V1
084500         AT END
084600             SET LOAD-AT-EOF TO TRUE
084700         NOT AT END
084800             ADD 1 TO WS-RELV1-COUNT
084900             SET WS-RV1-IDX TO WS-RELV1-COUNT
085000             MOVE RELATIONS-V1-REC(37:30)  TO WS-RELV1-LIBREF(WS-RV1-IDX)
085100             MOVE RELATIONS-V1-REC(67:36)  TO WS-RELV1-RP-UUID(WS-RV1-IDX)
085200             MOVE RELATIONS-V1-REC(103:36) TO WS-RELV1-UC-UUID(WS-RV1-IDX)
085300             MOVE RELATIONS-V1-REC(139:36) TO WS-RELV1-TH-UUID(WS-RV1-IDX)
085400             MOVE RELATIONS-V1-REC(175:36) TO WS-RELV1-WK-UUID(WS-RV1-IDX)
085500             MOVE RELATIONS-V1-REC(211:36) TO WS-RELV1-CT-UUID(WS-RV1-IDX)
085600             MOVE RELATIONS-V1-REC(247:3)  TO WS-RELV1-MIT(WS-RV1-IDX)
085700             MOVE 'N' TO WS-RELV1-MATCHED-IND(WS-RV1-IDX)
085800     END-READ.
085900 151-LOAD-ONE-RELATION-V1-EXIT.
086000     EXIT.
086100 152-LOAD-ONE-RELATION-V2.
086200     READ RELATIONS-V2
086300         AT END
086400             SET LOAD-AT-EOF TO TRUE
086500         NOT AT END
086600             ADD 1 TO WS-RELV2-COUNT
086700             SET WS-RV2-IDX TO WS-RELV2-COUNT
086800             MOVE RELATIONS-V2-REC(37:30)  TO WS-RELV2-LIBREF(WS-RV2-IDX)
086900             MOVE RELATIONS-V2-REC(67:36)  TO WS-RELV2-RP-UUID(WS-RV2-IDX)
087000             MOVE RELATIONS-V2-REC(103:36) TO WS-RELV2-UC-UUID(WS-RV2-IDX)
087100             MOVE RELATIONS-V2-REC(139:36) TO WS-RELV2-TH-UUID(WS-RV2-IDX)
087200             MOVE RELATIONS-V2-REC(175:36) TO WS-RELV2-WK-UUID(WS-RV2-IDX)
087300             MOVE RELATIONS-V2-REC(211:36) TO WS-RELV2-CT-UUID(WS-RV2-IDX)
087400             MOVE RELATIONS-V2-REC(247:3)  TO WS-RELV2-MIT(WS-RV2-IDX)
087500     END-READ.
087600 152-LOAD-ONE-RELATION-V2-EXIT.
087700     EXIT.
087800 EJECT
087900*****************************************************************
088000*                LIBRARY MERGE -- READ EACH SIDE
088100*****************************************************************
088200 205-READ-LIBRARY-V1.
088300     READ LIBRARY-V1 INTO WS-V1-LIBRARY-REC
088400         AT END
088500             SET V1-AT-EOF TO TRUE
088600             MOVE HIGH-VALUES TO LIB-REF OF WS-V1-LIBRARY-REC
088700     END-READ.
088800 205-READ-LIBRARY-V1-EXIT.
088900     EXIT.
089000 206-READ-LIBRARY-V2.
089100     READ LIBRARY-V2 INTO WS-V2-LIBRARY-REC
089200         AT END
089300             SET V2-AT-EOF TO TRUE
089400             MOVE HIGH-VALUES TO LIB-REF OF WS-V2-LIBRARY-REC
089500     END-READ.
089600 206-READ-LIBRARY-V2-EXIT.
089700     EXIT.
089800 EJECT
089900*****************************************************************
090000*                LIBRARY MERGE -- MAIN CONTROL LOGIC
090100*****************************************************************
090200 200-PROCESS-MAINLINE.
090300     IF LIB-REF OF WS-V1-LIBRARY-REC < LIB-REF OF WS-V2-LIBRARY-REC
090400        PERFORM 210-LOW-KEY-ONLY-V1
090500            THRU 210-LOW-KEY-ONLY-V1-EXIT
090600        PERFORM 205-READ-LIBRARY-V1
090700            THRU 205-READ-LIBRARY-V1-EXIT
090800     ELSE
090900        IF LIB-REF OF WS-V1-LIBRARY-REC > LIB-REF OF WS-V2-LIBRARY-REC
091000           PERFORM 220-LOW-KEY-ONLY-V2
091100               THRU 220-LOW-KEY-ONLY-V2-EXIT
091200           PERFORM 206-READ-LIBRARY-V2
091300               THRU 206-READ-LIBRARY-V2-EXIT
091400        ELSE
091500           PERFORM 230-MATCHED-LIBRARY-PAIR
091600               THRU 230-MATCHED-LIBRARY-PAIR-EXIT
091700           PERFORM 205-READ-LIBRARY-V1
091800               THRU 205-READ-LIBRARY-V1-EXIT
091900           PERFORM 206-READ-LIBRARY-V2
092000               THRU 206-READ-LIBRARY-V2-EXIT
092100        END-IF
092200     END-IF.
092300 200-PROCESS-MAINLINE-EXIT.
092400     EXIT.
092500 EJECT
092600*****************************************************************
092700*    LIBRARY ONLY IN VERSION 1 -- DELETED
092800*****************************************************************
092900 210-LOW-KEY-ONLY-V1.
093000     IF LIB-REF OF WS-V1-LIBRARY-REC NOT = HIGH-VALUES
093100        INITIALIZE WS-LIBSUM-ITEM-REC
093200        MOVE LIB-REF  OF WS-V1-LIBRARY-REC TO LSM-REF
093300        MOVE LIB-NAME OF WS-V1-LIBRARY-REC TO LSM-NAME
093400        SET LSM-DELETED   TO TRUE
093500        MOVE LIB-REVISION OF WS-V1-LIBRARY-REC TO LSM-OLD-REVISION
093600        MOVE SPACES               TO LSM-NEW-REVISION
093700        SET LSM-CHANGES-YES       TO TRUE
093800        PERFORM 233A-WRITE-LIBRARY-SUMMARY
093900            THRU 233A-WRITE-LIBRARY-SUMMARY-EXIT
094000        ADD 1 TO WS-LIBRARIES-DELETED-CNT
094100     END-IF.
094200 210-LOW-KEY-ONLY-V1-EXIT.
094300     EXIT.
094400 EJECT
094500*****************************************************************
094600*    LIBRARY ONLY IN VERSION 2 -- ADDED
094700*****************************************************************
094800 220-LOW-KEY-ONLY-V2.
094900     IF LIB-REF OF WS-V2-LIBRARY-REC NOT = HIGH-VALUES
095000        INITIALIZE WS-LIBSUM-ITEM-REC
095100        MOVE LIB-REF  OF WS-V2-LIBRARY-REC TO LSM-REF
095200        MOVE LIB-NAME OF WS-V2-LIBRARY-REC TO LSM-NAME
095300        SET LSM-ADDED     TO TRUE
095400        MOVE SPACES               TO LSM-OLD-REVISION
095500        MOVE LIB-REVISION OF WS-V2-LIBRARY-REC TO LSM-NEW-REVISION
095600        SET LSM-CHANGES-YES       TO TRUE
095700        PERFORM 233A-WRITE-LIBRARY-SUMMARY
095800            THRU 233A-WRITE-LIBRARY-SUMMARY-EXIT
095900        ADD 1 TO WS-LIBRARIES-ADDED-CNT
096000     END-IF.
096100 220-LOW-KEY-ONLY-V2-EXIT.
096200     EXIT.
096300 EJECT
096400*****************************************************************
096500*    LIBRARY PRESENT IN BOTH VERSIONS
096600*****************************************************************
096700 230-MATCHED-LIBRARY-PAIR.
096800     ADD 1 TO WS-LIBRARIES-COMPARED-CNT
096900     PERFORM 231-NO-OP-GUARD
097000         THRU 231-NO-OP-GUARD-EXIT
097100     IF NOT WS-LIB-IDENTICAL
097200        PERFORM 232-DIFF-LIBRARY-FIELDS
097300            THRU 232-DIFF-LIBRARY-FIELDS-EXIT
097400        PERFORM 234-SAME-REVISION-WARNING
097500            THRU 234-SAME-REVISION-WARNING-EXIT
097600     END-IF
097700     PERFORM 233-BUILD-LIBRARY-SUMMARY
097800         THRU 233-BUILD-LIBRARY-SUMMARY-EXIT
097900     PERFORM 246-DIFF-RELATION-TREE
098000         THRU 246-DIFF-RELATION-TREE-EXIT.
098100 230-MATCHED-LIBRARY-PAIR-EXIT.
098200     EXIT.
098300 EJECT
098400*****************************************************************
098500*    NO-OP GUARD -- IDENTICAL LIBRARY-REC PRODUCES NO CHANGELOG
098600*****************************************************************
098700 231-NO-OP-GUARD.
098800     SET WS-LIB-IDENTICAL TO FALSE
098900     IF WS-V1-LIBRARY-REC = WS-V2-LIBRARY-REC
099000        SET WS-LIB-IDENTICAL TO TRUE
099100     END-IF.
099200 231-NO-OP-GUARD-EXIT.
099300     EXIT.
099400 EJECT
099500*****************************************************************
099600*    FIELD-CHANGE RULE -- CASE-SENSITIVE EXACT COMPARE
099700*****************************************************************
099800 232-DIFF-LIBRARY-FIELDS.
099900     INITIALIZE WS-CHANGELOG-ITEM-REC
100000     MOVE 'Library'                    TO CHI-ELEMENT
100100     MOVE LIB-REF OF WS-V1-LIBRARY-REC TO CHI-ELEMENT-REF
100200     SET CHI-ACTION-MODIFIED          TO TRUE
100300     MOVE ZERO                        TO CHI-CHANGE-COUNT
100400     IF LIB-NAME OF WS-V1-LIBRARY-REC NOT =
100500        LIB-NAME OF WS-V2-LIBRARY-REC
100600        PERFORM 232A-ADD-CHANGE
100700            THRU 232A-ADD-CHANGE-EXIT
100800        MOVE 'LIB-NAME'                    TO
100900             CHI-CHG-FIELD(CHI-CHG-IDX)
101000        MOVE LIB-NAME OF WS-V1-LIBRARY-REC TO
101100             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
101200        MOVE LIB-NAME OF WS-V2-LIBRARY-REC TO
101300             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
101400     END-IF
101500     IF LIB-DESC OF WS-V1-LIBRARY-REC NOT =
101600        LIB-DESC OF WS-V2-LIBRARY-REC
101700        PERFORM 232A-ADD-CHANGE
101800            THRU 232A-ADD-CHANGE-EXIT
101900        MOVE 'LIB-DESC'                    TO
102000             CHI-CHG-FIELD(CHI-CHG-IDX)
102100        MOVE LIB-DESC OF WS-V1-LIBRARY-REC TO
102200             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
102300        MOVE LIB-DESC OF WS-V2-LIBRARY-REC TO
102400             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
102500     END-IF
102600     IF LIB-FILENAME OF WS-V1-LIBRARY-REC NOT =
102700        LIB-FILENAME OF WS-V2-LIBRARY-REC
102800        PERFORM 232A-ADD-CHANGE
102900            THRU 232A-ADD-CHANGE-EXIT
103000        MOVE 'LIB-FILENAME'                    TO
103100             CHI-CHG-FIELD(CHI-CHG-IDX)
103200        MOVE LIB-FILENAME OF WS-V1-LIBRARY-REC TO
103300             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
103400        MOVE LIB-FILENAME OF WS-V2-LIBRARY-REC TO
103500             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
103600     END-IF
103700     IF LIB-REVISION OF WS-V1-LIBRARY-REC NOT =
103800        LIB-REVISION OF WS-V2-LIBRARY-REC
103900        PERFORM 232A-ADD-CHANGE
104000            THRU 232A-ADD-CHANGE-EXIT
104100        MOVE 'LIB-REVISION'                    TO
104200             CHI-CHG-FIELD(CHI-CHG-IDX)
104300        MOVE LIB-REVISION OF WS-V1-LIBRARY-REC TO
104400             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
104500        MOVE LIB-REVISION OF WS-V2-LIBRARY-REC TO
104600             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
104700     END-IF
104800     IF LIB-ENABLED OF WS-V1-LIBRARY-REC NOT =
104900        LIB-ENABLED OF WS-V2-LIBRARY-REC
105000        PERFORM 232A-ADD-CHANGE
105100            THRU 232A-ADD-CHANGE-EXIT
105200        MOVE 'LIB-ENABLED'                    TO
105300             CHI-CHG-FIELD(CHI-CHG-IDX)
105400        MOVE LIB-ENABLED OF WS-V1-LIBRARY-REC TO
105500             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
105600        MOVE LIB-ENABLED OF WS-V2-LIBRARY-REC TO
105700             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
105800     END-IF
105900     IF CHI-CHANGE-COUNT > 0
106000        MOVE 'FIELD CHANGES DETECTED ON LIBRARY RECORD' TO CHI-INFO
106100        PERFORM 270-WRITE-CHANGELOG-ITEM
106200            THRU 270-WRITE-CHANGELOG-ITEM-EXIT
106300     END-IF.
106400 232-DIFF-LIBRARY-FIELDS-EXIT.
106500     EXIT.
106600 232A-ADD-CHANGE.
106700     ADD 1 TO CHI-CHANGE-COUNT
106800     SET CHI-CHG-IDX TO CHI-CHANGE-COUNT.
106900 232A-ADD-CHANGE-EXIT.
107000     EXIT.
107100 EJECT
107200*****************************************************************
107300*    LIBRARY SUMMARY RULE -- INDEPENDENT OF 232's CHANGE TABLE
107400*****************************************************************
107500 233-BUILD-LIBRARY-SUMMARY.
107600     INITIALIZE WS-LIBSUM-ITEM-REC
107700     MOVE LIB-REF  OF WS-V1-LIBRARY-REC TO LSM-REF
107800     MOVE LIB-NAME OF WS-V2-LIBRARY-REC TO LSM-NAME
107900     SET LSM-MODIFIED                   TO TRUE
108000     MOVE LIB-REVISION OF WS-V1-LIBRARY-REC TO LSM-OLD-REVISION
108100     MOVE LIB-REVISION OF WS-V2-LIBRARY-REC TO LSM-NEW-REVISION
108200     SET LSM-CHANGES-NO                 TO TRUE
108300     IF WS-V1-LIBRARY-REC NOT = WS-V2-LIBRARY-REC
108400        SET LSM-CHANGES-YES TO TRUE
108500     END-IF
108600     PERFORM 233A-WRITE-LIBRARY-SUMMARY
108700         THRU 233A-WRITE-LIBRARY-SUMMARY-EXIT.
108800 233-BUILD-LIBRARY-SUMMARY-EXIT.
108900     EXIT.
109000 233A-WRITE-LIBRARY-SUMMARY.
109100     WRITE LIBRARY-SUMMARY-OUTPUT-REC FROM WS-LIBSUM-ITEM-REC
109200     IF WS-LIBSUM-STATUS NOT = '00'
109300        DISPLAY 'WRITE ERROR ON LIBRARY-SUMMARY-OUTPUT: '
109400                WS-LIBSUM-STATUS
109500        GO TO 999-ABEND
109600     END-IF.
109700 233A-WRITE-LIBRARY-SUMMARY-EXIT.
109800     EXIT.
109900 EJECT
110000*****************************************************************
110100*    SAME-REVISION-BUT-CHANGED WARNING (OPERATOR LOG ONLY --
110200*    NO SEPARATE REPORT FILE CARRIES THIS CONDITION)
110300*****************************************************************
110400 234-SAME-REVISION-WARNING.
110500     IF LIB-REVISION OF WS-V1-LIBRARY-REC =
110600        LIB-REVISION OF WS-V2-LIBRARY-REC
110700        DISPLAY 'LBCHGLOG WARNING - LIBRARY ' LIB-REF
110800                OF WS-V1-LIBRARY-REC
110900                ' CHANGED BUT REVISION STRING DID NOT'
111000     END-IF.
111100 234-SAME-REVISION-WARNING-EXIT.
111200     EXIT.
111300 EJECT
111400*****************************************************************
111500*    RELATION TREE DIFF -- LIBRARY-SCOPED (REL-LIBRARY-REF IS
111600*    THE ONLY ONE OF THE CHILD RECORDS THAT CARRIES A LIBRARY
111700*    KEY -- SEE RSK-0126).  MARKS BOTH TABLES' MATCH SWITCHES
111800*    THEN WALKS V1 FOR DELETED/MODIFIED AND V2 FOR ADDED.
111900*****************************************************************
112000 246-DIFF-RELATION-TREE.
112100     SET WS-RV1-IDX TO 1
112200     PERFORM 246A-SCAN-ONE-V1-RELATION
112300         THRU 246A-SCAN-ONE-V1-RELATION-EXIT
112400         VARYING WS-RV1-IDX FROM 1 BY 1
112500         UNTIL WS-RV1-IDX > WS-RELV1-COUNT
112600     SET WS-RV2-IDX TO 1
112700     PERFORM 246B-SCAN-ONE-V2-RELATION
112800         THRU 246B-SCAN-ONE-V2-RELATION-EXIT
112900         VARYING WS-RV2-IDX FROM 1 BY 1
113000         UNTIL WS-RV2-IDX > WS-RELV2-COUNT.
113100 246-DIFF-RELATION-TREE-EXIT.
113200     EXIT.
113300 246A-SCAN-ONE-V1-RELATION.
113400     IF WS-RELV1-LIBREF(WS-RV1-IDX) = LIB-REF OF WS-V1-LIBRARY-REC
113500        SET WS-SEEN-COUNT TO 0
113600        SET WS-RV2-IDX TO 1
113700        SEARCH WS-RELV2-ENTRY
113800            AT END
113900                MOVE 'Relation:Control'           TO WS-GEN-CHI-ELEMENT
114000                PERFORM 246C-BUILD-RELATION-KEY-V1
114100                    THRU 246C-BUILD-RELATION-KEY-V1-EXIT
114200                INITIALIZE WS-CHANGELOG-ITEM-REC
114300                MOVE 'Relation:Control'            TO CHI-ELEMENT
114400                MOVE WS-SNAP-BYTES                 TO CHI-ELEMENT-REF
114500                SET CHI-ACTION-DELETED             TO TRUE
114600                MOVE ZERO                          TO CHI-CHANGE-COUNT
114700                STRING 'RELATION DELETED -- CONTROL WAS '
114800                       WS-RELV1-CT-UUID(WS-RV1-IDX)
114900                       DELIMITED BY SIZE INTO CHI-INFO
115000                PERFORM 270-WRITE-CHANGELOG-ITEM
115100                    THRU 270-WRITE-CHANGELOG-ITEM-EXIT
115200            WHEN WS-RELV2-LIBREF(WS-RV2-IDX) = LIB-REF
115300                     OF WS-V2-LIBRARY-REC
115400                 AND WS-RELV2-RP-UUID(WS-RV2-IDX) =
115500                     WS-RELV1-RP-UUID(WS-RV1-IDX)
115600                 AND WS-RELV2-UC-UUID(WS-RV2-IDX) =
115700                     WS-RELV1-UC-UUID(WS-RV1-IDX)
115800                 AND WS-RELV2-TH-UUID(WS-RV2-IDX) =
115900                     WS-RELV1-TH-UUID(WS-RV1-IDX)
116000                 AND WS-RELV2-WK-UUID(WS-RV2-IDX) =
116100                     WS-RELV1-WK-UUID(WS-RV1-IDX)
116200                 AND WS-RELV2-CT-UUID(WS-RV2-IDX) =
116300                     WS-RELV1-CT-UUID(WS-RV1-IDX)
116400                IF WS-RELV2-MIT(WS-RV2-IDX) NOT =
116500                   WS-RELV1-MIT(WS-RV1-IDX)
116600*                 MITIGATION-VALUE VISIBILITY RULE -- A CHANGED
116700*                 PERCENTAGE IS ONLY ITEMIZED WHEN UPSI-2 SAYS SHOW
116800                   IF SHOW-MITIGATION-VALUES
116900                      INITIALIZE WS-CHANGELOG-ITEM-REC
117000                      MOVE 'Relation:Control'         TO CHI-ELEMENT
117100                      MOVE WS-RELV1-CT-UUID(WS-RV1-IDX) TO
117200                           CHI-ELEMENT-REF
117300                      SET CHI-ACTION-MODIFIED         TO TRUE
117400                      ADD 1 TO CHI-CHANGE-COUNT
117500                      SET CHI-CHG-IDX TO CHI-CHANGE-COUNT
117600                      MOVE 'REL-MITIGATION' TO
117700                           CHI-CHG-FIELD(CHI-CHG-IDX)
117800                      MOVE WS-RELV1-MIT(WS-RV1-IDX) TO
117900                           CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
118000                      MOVE WS-RELV2-MIT(WS-RV2-IDX) TO
118100                           CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
118200                      MOVE 'MITIGATION PERCENTAGE CHANGED ON RELATION'
118300                           TO CHI-INFO
118400                      PERFORM 270-WRITE-CHANGELOG-ITEM
118500                          THRU 270-WRITE-CHANGELOG-ITEM-EXIT
118600                   END-IF
118700                END-IF
118800        END-SEARCH
118900     END-IF.
119000 246A-SCAN-ONE-V1-RELATION-EXIT.
119100     EXIT.
119200 246B-SCAN-ONE-V2-RELATION.
119300     IF WS-RELV2-LIBREF(WS-RV2-IDX) = LIB-REF OF WS-V2-LIBRARY-REC
119400        SET WS-RV1-IDX TO 1
119500        SEARCH WS-RELV1-ENTRY
119600            AT END
119700                INITIALIZE WS-CHANGELOG-ITEM-REC
119800                MOVE 'Relation:Control'            TO CHI-ELEMENT
119900                MOVE WS-RELV2-CT-UUID(WS-RV2-IDX)   TO CHI-ELEMENT-REF
120000                SET CHI-ACTION-NEW                 TO TRUE
120100                MOVE ZERO                          TO CHI-CHANGE-COUNT
120200                STRING 'RELATION ADDED -- CONTROL IS '
120300                       WS-RELV2-CT-UUID(WS-RV2-IDX)
120400                       DELIMITED BY SIZE INTO CHI-INFO
120500                PERFORM 270-WRITE-CHANGELOG-ITEM
120600                    THRU 270-WRITE-CHANGELOG-ITEM-EXIT
120700            WHEN WS-RELV1-LIBREF(WS-RV1-IDX) = LIB-REF
120800                     OF WS-V1-LIBRARY-REC
120900                 AND WS-RELV1-RP-UUID(WS-RV1-IDX) =
121000                     WS-RELV2-RP-UUID(WS-RV2-IDX)
121100                 AND WS-RELV1-UC-UUID(WS-RV1-IDX) =
121200                     WS-RELV2-UC-UUID(WS-RV2-IDX)
121300                 AND WS-RELV1-TH-UUID(WS-RV1-IDX) =
121400                     WS-RELV2-TH-UUID(WS-RV2-IDX)
121500                 AND WS-RELV1-WK-UUID(WS-RV1-IDX) =
121600                     WS-RELV2-WK-UUID(WS-RV2-IDX)
121700                 AND WS-RELV1-CT-UUID(WS-RV1-IDX) =
121800                     WS-RELV2-CT-UUID(WS-RV2-IDX)
121900                CONTINUE
122000        END-SEARCH
122100     END-IF.
122200 246B-SCAN-ONE-V2-RELATION-EXIT.
122300     EXIT.
122400 246C-BUILD-RELATION-KEY-V1.
122500     STRING WS-RELV1-RP-UUID(WS-RV1-IDX) DELIMITED BY SIZE
122600            WS-RELV1-TH-UUID(WS-RV1-IDX) DELIMITED BY SIZE
122700            INTO WS-SNAP-BYTES.
122800 246C-BUILD-RELATION-KEY-V1-EXIT.
122900     EXIT.
123000 EJECT
123100*****************************************************************
123200*    GENERIC ELEMENT CLASSIFY -- SHARED DRIVER FOR THE TEN
123300*    ELEMENT-V1-IN/ELEMENT-V2-IN TYPES.  SAME SHAPE AS
123400*    247-DIFF-RULES -- SCAN V1 LOOKING FOR ITS PARTNER IN V2 TO
123500*    CATCH DELETED AND MODIFIED, THEN SCAN V2 LOOKING FOR ITS
123600*    PARTNER IN V1 TO CATCH ADDED.  260Z-LOOKUP-FIELD-DEFN PULLS
123700*    THIS ELEMENT TYPE'S TRACKED-FIELD COUNT AND NAMES OUT OF
123800*    WS-GEN-FLD-DEFN-TABLE SO 260C/260D KNOW WHAT TO COMPARE.
123900*****************************************************************
124000 260-GENERIC-ELEMENT-CLASSIFY.
124100     PERFORM 260Z-LOOKUP-FIELD-DEFN
124200         THRU 260Z-LOOKUP-FIELD-DEFN-EXIT
124300     SET WS-E1-IDX TO 1
124400     PERFORM 260A-SCAN-ONE-ELEMENT-V1
124500         THRU 260A-SCAN-ONE-ELEMENT-V1-EXIT
124600         VARYING WS-E1-IDX FROM 1 BY 1
124700         UNTIL WS-E1-IDX > WS-ELM1-COUNT
124800     SET WS-E2-IDX TO 1
124900     PERFORM 260B-SCAN-ONE-ELEMENT-V2
125000         THRU 260B-SCAN-ONE-ELEMENT-V2-EXIT
125100         VARYING WS-E2-IDX FROM 1 BY 1
125200         UNTIL WS-E2-IDX > WS-ELM2-COUNT.
125300 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
125400     EXIT.
125500 260Z-LOOKUP-FIELD-DEFN.
125600     MOVE ZERO TO WS-GEN-FLD-COUNT
125700     MOVE SPACES TO WS-GEN-FLD-NAMES
125800     SET WS-GFD-IDX TO 1
125900     SEARCH WS-GEN-FLD-DEFN
126000         AT END
126100             CONTINUE
126200         WHEN WS-GFD-ELEMENT-TYPE(WS-GFD-IDX) = WS-GEN-ELEMENT-TYPE
126300             MOVE WS-GFD-FLD-COUNT(WS-GFD-IDX) TO WS-GEN-FLD-COUNT
126400             MOVE WS-GFD-FLD-NAMES(WS-GFD-IDX) TO WS-GEN-FLD-NAMES
126500     END-SEARCH.
126600 260Z-LOOKUP-FIELD-DEFN-EXIT.
126700     EXIT.
126800 260A-SCAN-ONE-ELEMENT-V1.
126900     IF WS-ELM1-TYPE(WS-E1-IDX) = WS-GEN-ELEMENT-TYPE
127000        SET WS-E2-IDX TO 1
127100        SEARCH WS-ELM2-ENTRY
127200            AT END
127300                INITIALIZE WS-CHANGELOG-ITEM-REC
127400                MOVE WS-GEN-CHI-ELEMENT        TO CHI-ELEMENT
127500                MOVE WS-ELM1-REF(WS-E1-IDX)    TO CHI-ELEMENT-REF
127600                SET CHI-ACTION-DELETED         TO TRUE
127700                MOVE ZERO                      TO CHI-CHANGE-COUNT
127800                MOVE 'ELEMENT REMOVED BETWEEN VERSIONS' TO CHI-INFO
127900                PERFORM 270-WRITE-CHANGELOG-ITEM
128000                    THRU 270-WRITE-CHANGELOG-ITEM-EXIT
128100            WHEN WS-ELM2-TYPE(WS-E2-IDX) = WS-GEN-ELEMENT-TYPE
128200             AND WS-ELM2-REF(WS-E2-IDX) = WS-ELM1-REF(WS-E1-IDX)
128300                SET WS-ELM1-MATCHED(WS-E1-IDX) TO TRUE
128400                PERFORM 260C-DIFF-ELEMENT-FIELDS
128500                    THRU 260C-DIFF-ELEMENT-FIELDS-EXIT
128600        END-SEARCH
128700     END-IF.
128800 260A-SCAN-ONE-ELEMENT-V1-EXIT.
128900     EXIT.
129000 260B-SCAN-ONE-ELEMENT-V2.
129100     IF WS-ELM2-TYPE(WS-E2-IDX) = WS-GEN-ELEMENT-TYPE
129200        SET WS-E1-IDX TO 1
129300        SEARCH WS-ELM1-ENTRY
129400            AT END
129500                INITIALIZE WS-CHANGELOG-ITEM-REC
129600                MOVE WS-GEN-CHI-ELEMENT        TO CHI-ELEMENT
129700                MOVE WS-ELM2-REF(WS-E2-IDX)    TO CHI-ELEMENT-REF
129800                SET CHI-ACTION-NEW             TO TRUE
129900                MOVE ZERO                      TO CHI-CHANGE-COUNT
130000                MOVE 'ELEMENT ADDED BETWEEN VERSIONS' TO CHI-INFO
130100                PERFORM 270-WRITE-CHANGELOG-ITEM
130200                    THRU 270-WRITE-CHANGELOG-ITEM-EXIT
130300            WHEN WS-ELM1-TYPE(WS-E1-IDX) = WS-GEN-ELEMENT-TYPE
130400             AND WS-ELM1-REF(WS-E1-IDX) = WS-ELM2-REF(WS-E2-IDX)
130500                CONTINUE
130600        END-SEARCH
130700     END-IF.
130800 260B-SCAN-ONE-ELEMENT-V2-EXIT.
130900     EXIT.
131000 260C-DIFF-ELEMENT-FIELDS.
131100     INITIALIZE WS-CHANGELOG-ITEM-REC
131200     MOVE WS-GEN-CHI-ELEMENT            TO CHI-ELEMENT
131300     MOVE WS-ELM1-REF(WS-E1-IDX)        TO CHI-ELEMENT-REF
131400     SET CHI-ACTION-MODIFIED           TO TRUE
131500     MOVE ZERO                         TO CHI-CHANGE-COUNT
131600     IF WS-GEN-FLD-COUNT > 0
131700        PERFORM 260D-DIFF-ONE-FIELD
131800            THRU 260D-DIFF-ONE-FIELD-EXIT
131900            VARYING WS-SUB3 FROM 1 BY 1
132000            UNTIL WS-SUB3 > WS-GEN-FLD-COUNT
132100     END-IF
132200     IF CHI-CHANGE-COUNT > 0
132300        MOVE 'FIELD CHANGES DETECTED ON ELEMENT RECORD' TO CHI-INFO
132400        PERFORM 270-WRITE-CHANGELOG-ITEM
132500            THRU 270-WRITE-CHANGELOG-ITEM-EXIT
132600     END-IF.
132700 260C-DIFF-ELEMENT-FIELDS-EXIT.
132800     EXIT.
132900 260D-DIFF-ONE-FIELD.
133000     IF WS-ELM1-VALUE(WS-E1-IDX, WS-SUB3) NOT =
133100        WS-ELM2-VALUE(WS-E2-IDX, WS-SUB3)
133200        ADD 1 TO CHI-CHANGE-COUNT
133300        SET CHI-CHG-IDX TO CHI-CHANGE-COUNT
133400        MOVE WS-GEN-FLD-NAME(WS-SUB3)          TO
133500             CHI-CHG-FIELD(CHI-CHG-IDX)
133600        MOVE WS-ELM1-VALUE(WS-E1-IDX, WS-SUB3) TO
133700             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
133800        MOVE WS-ELM2-VALUE(WS-E2-IDX, WS-SUB3) TO
133900             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
134000     END-IF.
134100 260D-DIFF-ONE-FIELD-EXIT.
134200     EXIT.
134300 EJECT
134400*****************************************************************
134500*    RULES DIFF -- BUSINESS KEY IS RUL-NAME (GLOBAL, NOT
134600*    LIBRARY SCOPED -- RULE-REC CARRIES NO LIBRARY REFERENCE)
134700*****************************************************************
134800 247-DIFF-RULES.
134900     SET WS-R1-IDX TO 1
135000     PERFORM 247A-SCAN-ONE-RULE-V1
135100         THRU 247A-SCAN-ONE-RULE-V1-EXIT
135200         VARYING WS-R1-IDX FROM 1 BY 1
135300         UNTIL WS-R1-IDX > WS-RUL1-COUNT
135400     SET WS-R2-IDX TO 1
135500     PERFORM 247B-SCAN-ONE-RULE-V2
135600         THRU 247B-SCAN-ONE-RULE-V2-EXIT
135700         VARYING WS-R2-IDX FROM 1 BY 1
135800         UNTIL WS-R2-IDX > WS-RUL2-COUNT.
135900 247-DIFF-RULES-EXIT.
136000     EXIT.
136100 247A-SCAN-ONE-RULE-V1.
136200     SET WS-R2-IDX TO 1
136300     SEARCH WS-RUL2-ENTRY
136400         AT END
136500             INITIALIZE WS-CHANGELOG-ITEM-REC
136600             MOVE 'Rules'                      TO CHI-ELEMENT
136700             MOVE WS-RUL1-NAME(WS-R1-IDX)      TO CHI-ELEMENT-REF
136800             SET CHI-ACTION-DELETED           TO TRUE
136900             MOVE ZERO                        TO CHI-CHANGE-COUNT
137000             MOVE 'RULE REMOVED BETWEEN VERSIONS' TO CHI-INFO
137100             PERFORM 270-WRITE-CHANGELOG-ITEM
137200                 THRU 270-WRITE-CHANGELOG-ITEM-EXIT
137300         WHEN WS-RUL2-NAME(WS-R2-IDX) = WS-RUL1-NAME(WS-R1-IDX)
137400             SET WS-RUL1-MATCHED(WS-R1-IDX) TO TRUE
137500             PERFORM 247C-DIFF-RULE-FIELDS
137600                 THRU 247C-DIFF-RULE-FIELDS-EXIT
137700     END-SEARCH.
137800 247A-SCAN-ONE-RULE-V1-EXIT.
137900     EXIT.
138000 247B-SCAN-ONE-RULE-V2.
138100     SET WS-R1-IDX TO 1
138200     SEARCH WS-RUL1-ENTRY
138300         AT END
138400             INITIALIZE WS-CHANGELOG-ITEM-REC
138500             MOVE 'Rules'                      TO CHI-ELEMENT
138600             MOVE WS-RUL2-NAME(WS-R2-IDX)      TO CHI-ELEMENT-REF
138700             SET CHI-ACTION-NEW               TO TRUE
138800             MOVE ZERO                        TO CHI-CHANGE-COUNT
138900             MOVE 'RULE ADDED BETWEEN VERSIONS' TO CHI-INFO
139000             PERFORM 270-WRITE-CHANGELOG-ITEM
139100                 THRU 270-WRITE-CHANGELOG-ITEM-EXIT
139200         WHEN WS-RUL1-NAME(WS-R1-IDX) = WS-RUL2-NAME(WS-R2-IDX)
139300             CONTINUE
139400     END-SEARCH.
139500 247B-SCAN-ONE-RULE-V2-EXIT.
139600     EXIT.
139700 247C-DIFF-RULE-FIELDS.
139800     INITIALIZE WS-CHANGELOG-ITEM-REC
139900     MOVE 'Rules'                       TO CHI-ELEMENT
140000     MOVE WS-RUL1-NAME(WS-R1-IDX)       TO CHI-ELEMENT-REF
140100     SET CHI-ACTION-MODIFIED           TO TRUE
140200     MOVE ZERO                         TO CHI-CHANGE-COUNT
140300     IF WS-RUL1-MODULE(WS-R1-IDX) NOT = WS-RUL2-MODULE(WS-R2-IDX)
140400        ADD 1 TO CHI-CHANGE-COUNT
140500        SET CHI-CHG-IDX TO CHI-CHANGE-COUNT
140600        MOVE 'RUL-MODULE'                    TO
140700             CHI-CHG-FIELD(CHI-CHG-IDX)
140800        MOVE WS-RUL1-MODULE(WS-R1-IDX)       TO
140900             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
141000        MOVE WS-RUL2-MODULE(WS-R2-IDX)       TO
141100             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
141200     END-IF
141300     IF WS-RUL1-GUI(WS-R1-IDX) NOT = WS-RUL2-GUI(WS-R2-IDX)
141400        ADD 1 TO CHI-CHANGE-COUNT
141500        SET CHI-CHG-IDX TO CHI-CHANGE-COUNT
141600        MOVE 'RUL-GUI'                       TO
141700             CHI-CHG-FIELD(CHI-CHG-IDX)
141800        MOVE WS-RUL1-GUI(WS-R1-IDX)(1:100)   TO
141900             CHI-CHG-OLD-VALUE(CHI-CHG-IDX)
142000        MOVE WS-RUL2-GUI(WS-R2-IDX)(1:100)   TO
142100             CHI-CHG-NEW-VALUE(CHI-CHG-IDX)
142200     END-IF
142300     IF CHI-CHANGE-COUNT > 0
142400        MOVE 'FIELD CHANGES DETECTED ON RULE RECORD' TO CHI-INFO
142500        PERFORM 270-WRITE-CHANGELOG-ITEM
142600            THRU 270-WRITE-CHANGELOG-ITEM-EXIT
142700     END-IF.
142800 247C-DIFF-RULE-FIELDS-EXIT.
142900     EXIT.
143000 EJECT
143100*****************************************************************
143200*    CONDITIONS DIFF -- COMPOSITE-KEY SET DIFFERENCE.  A
143300*    CHANGED CONDITION SURFACES AS DELETE-OLD-ADD-NEW, NEVER
143400*    AS A MODIFY -- THE COMPOSITE KEY CARRIES ALL THREE FIELDS
143500*    SO THERE IS NOTHING LEFT TO CALL A FIELD-LEVEL CHANGE.
143600*****************************************************************
143700 248-DIFF-CONDITIONS.
143800     SET WS-CD1-IDX TO 1
143900     PERFORM 248A-SCAN-ONE-COND-V1
144000         THRU 248A-SCAN-ONE-COND-V1-EXIT
144100         VARYING WS-CD1-IDX FROM 1 BY 1
144200         UNTIL WS-CD1-IDX > WS-COND1-COUNT
144300     SET WS-CD2-IDX TO 1
144400     PERFORM 248B-SCAN-ONE-COND-V2
144500         THRU 248B-SCAN-ONE-COND-V2-EXIT
144600         VARYING WS-CD2-IDX FROM 1 BY 1
144700         UNTIL WS-CD2-IDX > WS-COND2-COUNT.
144800 248-DIFF-CONDITIONS-EXIT.
144900     EXIT.
145000 248A-SCAN-ONE-COND-V1.
145100     SET WS-CD2-IDX TO 1
145200     SEARCH WS-COND2-ENTRY
145300         AT END
145400             INITIALIZE WS-CHANGELOG-ITEM-REC
145500             MOVE 'Rules'                      TO CHI-ELEMENT
145600             MOVE WS-COND1-KEY(WS-CD1-IDX)(1:60) TO CHI-ELEMENT-REF
145700             SET CHI-ACTION-DELETED           TO TRUE
145800             MOVE ZERO                        TO CHI-CHANGE-COUNT
145900             MOVE 'CONDITION REMOVED BETWEEN VERSIONS' TO CHI-INFO
146000             PERFORM 270-WRITE-CHANGELOG-ITEM
146100                 THRU 270-WRITE-CHANGELOG-ITEM-EXIT
146200         WHEN WS-COND2-KEY(WS-CD2-IDX) = WS-COND1-KEY(WS-CD1-IDX)
146300             CONTINUE
146400     END-SEARCH.
146500 248A-SCAN-ONE-COND-V1-EXIT.
146600     EXIT.
146700 248B-SCAN-ONE-COND-V2.
146800     SET WS-CD1-IDX TO 1
146900     SEARCH WS-COND1-ENTRY
147000         AT END
147100             INITIALIZE WS-CHANGELOG-ITEM-REC
147200             MOVE 'Rules'                      TO CHI-ELEMENT
147300             MOVE WS-COND2-KEY(WS-CD2-IDX)(1:60) TO CHI-ELEMENT-REF
147400             SET CHI-ACTION-NEW               TO TRUE
147500             MOVE ZERO                        TO CHI-CHANGE-COUNT
147600             MOVE 'CONDITION ADDED BETWEEN VERSIONS' TO CHI-INFO
147700             PERFORM 270-WRITE-CHANGELOG-ITEM
147800                 THRU 270-WRITE-CHANGELOG-ITEM-EXIT
147900         WHEN WS-COND1-KEY(WS-CD1-IDX) = WS-COND2-KEY(WS-CD2-IDX)
148000             CONTINUE
148100     END-SEARCH.
148200 248B-SCAN-ONE-COND-V2-EXIT.
148300     EXIT.
148400 EJECT
148500*****************************************************************
148600*    ACTIONS DIFF -- SAME COMPOSITE-KEY SET DIFFERENCE AS THE
148700*    CONDITIONS STEP ABOVE, AGAINST THE ACTION-V1/V2 TABLES.
148800*****************************************************************
148900 249-DIFF-ACTIONS.
149000     SET WS-AC1-IDX TO 1
149100     PERFORM 249A-SCAN-ONE-ACT-V1
149200         THRU 249A-SCAN-ONE-ACT-V1-EXIT
149300         VARYING WS-AC1-IDX FROM 1 BY 1
149400         UNTIL WS-AC1-IDX > WS-ACT1-COUNT
149500     SET WS-AC2-IDX TO 1
149600     PERFORM 249B-SCAN-ONE-ACT-V2
149700         THRU 249B-SCAN-ONE-ACT-V2-EXIT
149800         VARYING WS-AC2-IDX FROM 1 BY 1
149900         UNTIL WS-AC2-IDX > WS-ACT2-COUNT.
150000 249-DIFF-ACTIONS-EXIT.
150100     EXIT.
150200 249A-SCAN-ONE-ACT-V1.
150300     SET WS-AC2-IDX TO 1
150400     SEARCH WS-ACT2-ENTRY
150500         AT END
150600             INITIALIZE WS-CHANGELOG-ITEM-REC
150700             MOVE 'Rules'                      TO CHI-ELEMENT
150800             MOVE WS-ACT1-KEY(WS-AC1-IDX)(1:60) TO CHI-ELEMENT-REF
150900             SET CHI-ACTION-DELETED           TO TRUE
151000             MOVE ZERO                        TO CHI-CHANGE-COUNT
151100             MOVE 'ACTION REMOVED BETWEEN VERSIONS' TO CHI-INFO
151200             PERFORM 270-WRITE-CHANGELOG-ITEM
151300                 THRU 270-WRITE-CHANGELOG-ITEM-EXIT
151400         WHEN WS-ACT2-KEY(WS-AC2-IDX) = WS-ACT1-KEY(WS-AC1-IDX)
151500             CONTINUE
151600     END-SEARCH.
151700 249A-SCAN-ONE-ACT-V1-EXIT.
151800     EXIT.
151900 249B-SCAN-ONE-ACT-V2.
152000     SET WS-AC1-IDX TO 1
152100     SEARCH WS-ACT1-ENTRY
152200         AT END
152300             INITIALIZE WS-CHANGELOG-ITEM-REC
152400             MOVE 'Rules'                      TO CHI-ELEMENT
152500             MOVE WS-ACT2-KEY(WS-AC2-IDX)(1:60) TO CHI-ELEMENT-REF
152600             SET CHI-ACTION-NEW               TO TRUE
152700             MOVE ZERO                        TO CHI-CHANGE-COUNT
152800             MOVE 'ACTION ADDED BETWEEN VERSIONS' TO CHI-INFO
152900             PERFORM 270-WRITE-CHANGELOG-ITEM
153000                 THRU 270-WRITE-CHANGELOG-ITEM-EXIT
153100         WHEN WS-ACT1-KEY(WS-AC1-IDX) = WS-ACT2-KEY(WS-AC2-IDX)
153200             CONTINUE
153300     END-SEARCH.
153400 249B-SCAN-ONE-ACT-V2-EXIT.
153500     EXIT.
153600 EJECT
153700*****************************************************************
153800*    WRITE ONE CHANGELOG-OUTPUT RECORD (COMMON PARAGRAPH)
153900*****************************************************************
154000 270-WRITE-CHANGELOG-ITEM.
154100     WRITE CHANGELOG-OUTPUT-REC FROM WS-CHANGELOG-ITEM-REC
154200     IF WS-CHGOUT-STATUS NOT = '00'
154300        DISPLAY 'WRITE ERROR ON CHANGELOG-OUTPUT: ' WS-CHGOUT-STATUS
154400        GO TO 999-ABEND
154500     END-IF
154600     ADD 1 TO WS-CHANGELOG-ITEMS-CNT.
154700 270-WRITE-CHANGELOG-ITEM-EXIT.
154800     EXIT.
154900 EJECT
155000*****************************************************************
155100*    CROSS-VERSION GATE -- USE CASES, THREATS, WEAKNESSES,
155200*    CONTROLS AND THE GLOBAL REFERENCES POOL ARE MEANINGLESS
155300*    WHEN TWO LIBRARIES OF THE SAME VERSION ARE COMPARED, SO
155400*    UPSI-1 GUARDS THE WHOLE STEP AT THE MAINLINE LEVEL
155500*****************************************************************
155600 250-RUN-CROSS-VERSION-STEPS.
155700     MOVE 'USECASE'                TO WS-GEN-ELEMENT-TYPE
155800     MOVE 'Usecases'               TO WS-GEN-CHI-ELEMENT
155900     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
156000         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT
156100     MOVE 'THREAT'                 TO WS-GEN-ELEMENT-TYPE
156200     MOVE 'Threats'                TO WS-GEN-CHI-ELEMENT
156300     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
156400         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT
156500     MOVE 'WEAKNESS'               TO WS-GEN-ELEMENT-TYPE
156600     MOVE 'Weaknesses'             TO WS-GEN-CHI-ELEMENT
156700     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
156800         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT
156900     MOVE 'CONTROL'                TO WS-GEN-ELEMENT-TYPE
157000     MOVE 'Controls'               TO WS-GEN-CHI-ELEMENT
157100     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
157200         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT
157300     MOVE 'REFERENCE'              TO WS-GEN-ELEMENT-TYPE
157400     MOVE 'References'             TO WS-GEN-CHI-ELEMENT
157500     PERFORM 260-GENERIC-ELEMENT-CLASSIFY
157600         THRU 260-GENERIC-ELEMENT-CLASSIFY-EXIT.
157700 250-RUN-CROSS-VERSION-STEPS-EXIT.
157800     EXIT.
157900 EJECT
158000*****************************************************************
158100*    TERMINATION -- CLOSE THE PRIMARY FILEPASS, THEN REOPEN THE
158200*    CHANGELOG-OUTPUT FILE FOR INPUT SO THE SIMPLE REPORT CAN BE
158300*    BUILT FROM IT WITHOUT CARRYING TWO COPIES OF THE LIST IN
158400*    STORAGE AT ONCE.
158500*****************************************************************
158600 300-TERMINATION.
158700     CLOSE LIBRARY-V1
158800           LIBRARY-V2
158900           RULE-V1
159000           RULE-V2
159100           CONDITION-V1
159200           CONDITION-V2
159300           ACTION-V1
159400           ACTION-V2
159500           RELATIONS-V1
159600           RELATIONS-V2
159700           CHANGELOG-OUTPUT
159800           LIBRARY-SUMMARY-OUTPUT
159900     PERFORM 310-BUILD-SIMPLE-REPORT
160000         THRU 310-BUILD-SIMPLE-REPORT-EXIT
160100     DISPLAY 'LBCHGLOG - LIBRARIES COMPARED  ' WS-LIBRARIES-COMPARED-CNT
160200     DISPLAY 'LBCHGLOG - LIBRARIES ADDED     ' WS-LIBRARIES-ADDED-CNT
160300     DISPLAY 'LBCHGLOG - LIBRARIES DELETED   ' WS-LIBRARIES-DELETED-CNT
160400     DISPLAY 'LBCHGLOG - CHANGELOG ITEMS     ' WS-CHANGELOG-ITEMS-CNT
160500     DISPLAY 'LBCHGLOG - SIMPLE ITEMS        ' WS-SIMPLE-ITEMS-CNT.
160600 300-TERMINATION-EXIT.
160700     EXIT.
160800 EJECT
160900*****************************************************************
161000*    SIMPLE-REPORT REBUILD -- RE-READS THE FULL CHANGELOG JUST
161100*    WRITTEN, KEEPS ONLY THE ALLOW-LISTED ELEMENT TYPES, DROPS
161200*    DUPLICATE (ELEMENT,REF) PAIRS AND TIMESTAMP-ONLY NOISE, THEN
161300*    GROUPS SURVIVORS BY ELEMENT AND WRITES THE SIMPLE OUTPUT.
161400*****************************************************************
161500 310-BUILD-SIMPLE-REPORT.
161600     OPEN INPUT CHANGELOG-OUTPUT
161700     OPEN OUTPUT SIMPLE-CHANGELOG-OUTPUT
161800     SET WS-CHGIN-EOF-IND TO 'N'
161900     PERFORM 311-READ-ONE-CHANGELOG-ITEM
162000         THRU 311-READ-ONE-CHANGELOG-ITEM-EXIT
162100         UNTIL CHGIN-AT-EOF
162200     CLOSE CHANGELOG-OUTPUT
162300     CLOSE SIMPLE-CHANGELOG-OUTPUT.
162400 310-BUILD-SIMPLE-REPORT-EXIT.
162500     EXIT.
162600 311-READ-ONE-CHANGELOG-ITEM.
162700     READ CHANGELOG-OUTPUT INTO WS-CHANGELOG-ITEM-REC
162800         AT END
162900             SET CHGIN-AT-EOF TO TRUE
163000         NOT AT END
163100             PERFORM 312-FILTER-ONE-ITEM
163200                 THRU 312-FILTER-ONE-ITEM-EXIT
163300     END-READ.
163400 311-READ-ONE-CHANGELOG-ITEM-EXIT.
163500     EXIT.
163600*    THE ALLOW-LIST TEST, THE DE-DUP TEST AND THE TIMESTAMP-NOISE
163700*    TEST EACH GUARD A SEPARATE RULE -- KEEP THEM IN SEPARATE IFS
163800*    SO A FUTURE MAINTAINER CAN DROP ONE WITHOUT TOUCHING THE
163900*    OTHERS (SEE RSK-0203)
164000 312-FILTER-ONE-ITEM.
164100     SET WS-ELEMENT-ALLOWED TO FALSE
164200     SET WS-ALW-IDX TO 1
164300     SEARCH WS-ALLOW-ELEMENT
164400         AT END
164500             CONTINUE
164600         WHEN WS-ALLOW-VALUE(WS-ALW-IDX) = CHI-ELEMENT
164700             SET WS-ELEMENT-ALLOWED TO TRUE
164800     END-SEARCH
164900     IF NOT WS-ELEMENT-ALLOWED
165000        GO TO 312-FILTER-ONE-ITEM-EXIT
165100     END-IF
165200     IF CHI-ACTION-MODIFIED
165300        IF CHI-CHANGE-COUNT = 0
165400           GO TO 312-FILTER-ONE-ITEM-EXIT
165500        END-IF
165600        IF CHI-CHANGE-COUNT = 1
165700           SET CHI-CHG-IDX TO 1
165800           IF CHI-CHG-FIELD(CHI-CHG-IDX) = 'TIMESTAMP'
165900              GO TO 312-FILTER-ONE-ITEM-EXIT
166000           END-IF
166100        END-IF
166200     END-IF
166300     SET WS-KEY-FOUND TO FALSE
166400     SET WS-SEEN-IDX TO 1
166500     SEARCH WS-SEEN-PAIR
166600         AT END
166700             CONTINUE
166800         WHEN WS-SEEN-ELEMENT(WS-SEEN-IDX) = CHI-ELEMENT
166900          AND WS-SEEN-REF(WS-SEEN-IDX) = CHI-ELEMENT-REF
167000             SET WS-KEY-FOUND TO TRUE
167100     END-SEARCH
167200     IF WS-KEY-FOUND
167300        GO TO 312-FILTER-ONE-ITEM-EXIT
167400     END-IF
167500     ADD 1 TO WS-SEEN-COUNT
167600     SET WS-SEEN-IDX TO WS-SEEN-COUNT
167700     MOVE CHI-ELEMENT     TO WS-SEEN-ELEMENT(WS-SEEN-IDX)
167800     MOVE CHI-ELEMENT-REF TO WS-SEEN-REF(WS-SEEN-IDX)
167900     WRITE SIMPLE-CHANGELOG-OUTPUT-REC FROM WS-CHANGELOG-ITEM-REC
168000     IF WS-CHGSMP-STATUS NOT = '00'
168100        DISPLAY 'WRITE ERROR ON SIMPLE-CHANGELOG-OUTPUT: '
168200                WS-CHGSMP-STATUS
168300        GO TO 999-ABEND
168400     END-IF
168500     ADD 1 TO WS-SIMPLE-ITEMS-CNT.
168600 312-FILTER-ONE-ITEM-EXIT.
168700     EXIT.
168800 EJECT
168900*****************************************************************
169000*                      ABNORMAL TERMINATION
169100*****************************************************************
169200 999-ABEND.
169300     DISPLAY 'LBCHGLOG - ABNORMAL TERMINATION REQUESTED'
169400     MOVE 16 TO RETURN-CODE
169500     GOBACK.
