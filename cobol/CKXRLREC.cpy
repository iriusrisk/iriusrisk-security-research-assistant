000100      *****************************************************************
000200      *   CKXRLREC  --  EXTENDED-RELATION-REC (IRExtendedRelation)   *
000300      *   A RELATION-REC TAGGED WITH ITS OWNING LIBRARY REF AND      *
000400      *   RISK PATTERN UUID -- THE UNIT OF COMPARISON FOR THE        *
000500      *   RELATIONS CHANGELOG ENGINE, WHICH COMPARES ACROSS EVERY    *
000600      *   LIBRARY IN A VERSION AT ONCE RATHER THAN LIBRARY BY        *
000700      *   LIBRARY.                                                    *
000800      *-----------------------------------------------------------------
000900      *   MAINT LOG
001000      *   2020-05-18  KLT  ORIGINAL CUT FOR THE RELATIONS FILEPASS
001100      *   2023-08-08  PSN  EXT-RELATION WIDENED IN STEP WITH CKRELREC
001110      *                    TO CARRY THE NEW STATUS/AUDIT TRAILER
001200      *   387 BYTES (66 PREFIX + 320 EMBEDDED RELATION-REC + 1 FILLER)
001300      *****************************************************************
001400       01  EXTENDED-RELATION-REC.
001500           05  EXT-LIBRARY-REF              PIC X(30).
001600           05  EXT-RISK-PATTERN-UUID        PIC X(36).
001700           05  EXT-RELATION.
001800               10  EXT-REL-UUID                 PIC X(36).
001900               10  EXT-REL-LIBRARY-REF          PIC X(30).
002000               10  EXT-REL-RISK-PATTERN-UUID    PIC X(36).
002100               10  EXT-REL-USECASE-UUID         PIC X(36).
002200               10  EXT-REL-THREAT-UUID          PIC X(36).
002300               10  EXT-REL-WEAKNESS-UUID        PIC X(36).
002400               10  EXT-REL-CONTROL-UUID         PIC X(36).
002500               10  EXT-REL-MITIGATION           PIC 9(03).
002600               10  EXT-REL-STATUS-CODE          PIC X(02).
002700                   88  EXT-REL-STATUS-ACTIVE    VALUE 'AC'.
002800                   88  EXT-REL-STATUS-INACTIVE  VALUE 'IN'.
002900                   88  EXT-REL-STATUS-PENDING   VALUE 'PD'.
003000               10  EXT-REL-CONFIDENCE-PCT       PIC 9(03).
003100               10  EXT-REL-REVIEW-IND           PIC X(01).
003200                   88  EXT-REL-REVIEWED         VALUE 'Y'.
003300                   88  EXT-REL-NOT-REVIEWED     VALUE 'N'.
003400               10  EXT-REL-SOURCE-SYSTEM        PIC X(10).
003500               10  EXT-REL-EXTRACT-DATE         PIC X(08).
003600               10  EXT-REL-LAST-UPDATE-DATE     PIC X(08).
003700               10  EXT-REL-LAST-UPDATE-USERID   PIC X(08).
003800               10  EXT-REL-CREATE-DATE          PIC X(08).
003900               10  EXT-REL-CREATE-USERID        PIC X(08).
004000               10  EXT-REL-BATCH-RUN-ID         PIC X(08).
004100               10  EXT-REL-RECORD-TYPE          PIC X(01).
004200                   88  EXT-REL-TYPE-THREAT      VALUE 'T'.
004300                   88  EXT-REL-TYPE-CONTROL     VALUE 'C'.
004400               10  FILLER                       PIC X(06).
004500           05  FILLER                       PIC X(01).
