000100      *****************************************************************
000200      *   CKEXCTBL  --  THREAT MITIGATION EXCEPTION TABLE            *
000300      *   HARD-CODED SKIP LIST -- THESE TWO (RISK PATTERN, THREAT)   *
000400      *   PAIRS ARE PERMANENTLY EXEMPT FROM MITIGATION BALANCE       *
000500      *   CHECKING AND FROM AUTO-BALANCE.  NOT DRIVEN FROM A FILE ON *
000600      *   PURPOSE -- SOURCE SYSTEM CARRIES THIS SAME PAIR AS A       *
000700      *   LITERAL SKIP LIST, NOT A MAINTAINED TABLE.  IF A THIRD     *
000800      *   EXCEPTION IS EVER NEEDED, RESIZE THE OCCURS BELOW.         *
000900      *-----------------------------------------------------------------
001000      *   MAINT LOG
001100      *   2019-04-02  RCJ  ORIGINAL TWO-ROW SKIP LIST
001200      *   2022-06-09  RCJ  ROW 2 RISK PATTERN REF RUNS 31 CHARS IN
001300      *                    THE SOURCE SYSTEM BUT THE REF FIELD IS
001400      *                    ONLY X(30) -- STORED TRUNCATED (DROPS THE
001500      *                    TRAILING 'Z') TO MATCH THE FIELD WIDTH.
001600      *   2023-08-08  PSN  ADDED THE REASON CODE PER ROW SO A FUTURE
001610      *                    OPERATOR CAN TELL WHY A PAIR IS EXEMPT
001620      *                    WITHOUT DIGGING UP RSK-0121 AND RSK-0288
001700      *****************************************************************
001800       01  WS-THREAT-EXCEPTION-TABLE.
001900           05  WS-EXCEPTION-ROW OCCURS 2 TIMES
002000                                INDEXED BY WS-EXC-IDX.
002100               10  WS-EXC-RISKPATTERN-REF   PIC X(30)
002200                   VALUE SPACE.
002300               10  WS-EXC-THREAT-REF        PIC X(30)
002400                   VALUE SPACE.
002500               10  WS-EXC-REASON-CODE       PIC X(02)
002600                   VALUE SPACE.
002700                   88  WS-EXC-REASON-VENDOR VALUE 'VN'.
002800                   88  WS-EXC-REASON-LEGACY VALUE 'LG'.
002900               10  FILLER                   PIC X(01).
003000       01  WS-EXC-ROW1-RISKPATTERN          PIC X(30)
003100           VALUE 'GENERIC-SERVICE:AUTHN-SF'.
003200       01  WS-EXC-ROW1-THREAT                PIC X(30)
003300           VALUE 'CAPEC-16'.
003400       01  WS-EXC-ROW1-REASON                PIC X(02)
003500           VALUE 'VN'.
003600       01  WS-EXC-ROW2-RISKPATTERN          PIC X(30)
003700           VALUE 'GENERIC-SERVICE:DATA-SENS:AUTH'.
003800       01  WS-EXC-ROW2-THREAT                PIC X(30)
003900           VALUE 'CAPEC-232'.
004000       01  WS-EXC-ROW2-REASON                PIC X(02)
004100           VALUE 'LG'.
