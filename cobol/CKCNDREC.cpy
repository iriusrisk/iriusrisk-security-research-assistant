000100      *****************************************************************
000200      *   CKCNDREC  --  CONDITION-REC / ACTION-REC (RULE CHILDREN)   *
000300      *   A CONDITION/ACTION HAS NO SURROGATE KEY IN THE SOURCE      *
000400      *   SYSTEM -- IT IS IDENTIFIED FOR DIFFING BY THE CONCATENATED *
000500      *   FIELD/NAME/VALUE (OR PROJECT/NAME/VALUE) COMPOSITE KEY.    *
000600      *   SEE LBCHGLOG PARAGRAPHS 248/249 FOR THE KEY BUILD.         *
000700      *-----------------------------------------------------------------
000800      *   MAINT LOG
000900      *   2020-01-14  KLT  ORIGINAL CUT
001000      *   2023-08-08  PSN  WIDENED BOTH LAYOUTS TO CARRY THE SEQUENCE
001010      *                    NUMBER AND OPERATOR CODE THE SOURCE SYSTEM
001020      *                    NOW SUPPLIES FOR EACH CHILD ROW
001100      *****************************************************************
001200       01  CONDITION-REC.
001300           05  COND-FIELD                   PIC X(30).
001400           05  COND-NAME                    PIC X(60).
001500           05  COND-VALUE                   PIC X(200).
001600           05  COND-SEQUENCE-NBR            PIC 9(03).
001700           05  COND-OPERATOR-CODE           PIC X(02).
001800               88  COND-OP-EQUALS           VALUE 'EQ'.
001900               88  COND-OP-NOT-EQUALS       VALUE 'NE'.
002000               88  COND-OP-GREATER          VALUE 'GT'.
002100               88  COND-OP-LESS             VALUE 'LT'.
002200           05  COND-NEGATE-IND              PIC X(01).
002300               88  COND-NEGATED             VALUE 'Y'.
002400               88  COND-NOT-NEGATED         VALUE 'N'.
002500           05  FILLER                       PIC X(04).
002600       01  ACTION-REC.
002700           05  ACT-PROJECT                  PIC X(30).
002800           05  ACT-NAME                     PIC X(60).
002900           05  ACT-VALUE                    PIC X(200).
003000           05  ACT-SEQUENCE-NBR             PIC 9(03).
003100           05  ACT-TYPE-CODE                PIC X(02).
003200               88  ACT-TYPE-SET-VALUE       VALUE 'SV'.
003300               88  ACT-TYPE-ADD-FINDING     VALUE 'AF'.
003400               88  ACT-TYPE-SET-SEVERITY    VALUE 'SS'.
003500           05  FILLER                       PIC X(05).
