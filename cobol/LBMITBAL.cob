000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LBMITBAL.
000300 AUTHOR. RAJIV C JOSEPH.
000400 INSTALLATION. RISK LIBRARY SYSTEMS GROUP.
000500 DATE-WRITTEN. APRIL 1987.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                *
001100*  MITIGATION BALANCE ENGINE.  FOR EVERY THREAT IN EVERY RISK   *
001200*  PATTERN OF A LIBRARY, SUMS THE MITIGATION PERCENTAGES OF THE *
001300*  LINKED CONTROLS AND VERIFIES THE SUM EQUALS 100.  RUN WITH   *
001400*  UPSI-0 OFF (CHECK MODE) THIS FILEPASS ONLY REPORTS THREATS   *
001500*  THAT ARE OUT OF BALANCE; RUN WITH UPSI-0 ON (BALANCE MODE)   *
001600*  IT ALSO REDISTRIBUTES THE 100 POINTS EVENLY ACROSS THE       *
001700*  LINKED CONTROLS AND REWRITES THE RELATIONS FILE.             *
001800*                                                                *
001900*J    JCL..                                                     *
002000*                                                                *
002100* //LBMITBAL EXEC PGM=LBMITBAL,PARM='UPSI=0'                    *
002200* //SYSOUT   DD SYSOUT=*                                        *
002300* //RELIN    DD DSN=RSK.LIBEXTR.RELATION.DATA,DISP=SHR          *
002400* //RELOUT   DD DSN=RSK.LIBEXTR.RELATION.NEWDATA,               *
002500* //            DISP=(,CATLG,CATLG),                            *
002600* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE),              *
002700* //            DCB=(RECFM=FB,LRECL=250,BLKSIZE=0)              *
002800* //SRTWORK  DD DSN=&&LBMITSRT,DISP=(,DELETE),                  *
002900* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)               *
003000* //MITRPT   DD DSN=RSK.LIBEXTR.MITIGATION.RPT,                 *
003100* //            DISP=(,CATLG,CATLG),                            *
003200* //            UNIT=SYSDA,SPACE=(CYL,(2,2),RLSE),              *
003300* //            DCB=(RECFM=FB,LRECL=147,BLKSIZE=0)              *
003400* //SYSIN    DD DUMMY                                           *
003500* //*                                                            *
003600*                                                                *
003700*P    ENTRY PARAMETERS..                                        *
003800*     UPSI-0  OFF = CHECK MODE (DEFAULT)                        *
003900*             ON  = BALANCE MODE                                *
004000*                                                                *
004100*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004200*     I/O ERROR ON RELIN, RELOUT OR MITRPT                      *
004300*     GROUP TOO LARGE FOR WS-GROUP-RELATION TABLE (500 MAX)     *
004400*                                                                *
004500*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004600*                                                                *
004700*     NONE -- ALL WORK IS DONE IN-STREAM AGAINST THE SORTED     *
004800*     RELATIONS WORK FILE.                                      *
004900*                                                                *
005000*U    USER CONSTANTS AND TABLES REFERENCED..                    *
005100*                                                                *
005200*     WS-THREAT-EXCEPTION-TABLE (CKEXCTBL) -- THE TWO-ROW       *
005300*     HARD-CODED SKIP LIST OF EXEMPT (RISK PATTERN, THREAT)     *
005400*     PAIRS.                                                    *
005500*                                                                *
005600*-----------------------------------------------------------------
005700*    CHANGE LOG
005800*-----------------------------------------------------------------
005900* DATE       WHO  REQUEST     DESCRIPTION
006000*-----------------------------------------------------------------
006100* 1987-04-06 RCJ  INITIAL     ORIGINAL CHECK-MODE-ONLY FILEPASS,
006200*                              SINGLE RISK PATTERN PER RUN
006300* 1987-06-19 RCJ  RSK-0014    ADDED MULTI-RISK-PATTERN GROUPING
006400*                              VIA THE SORT STEP BELOW
006500* 1988-02-02 DHP  RSK-0033    ADDED THE THREAT EXCEPTION SKIP LIST
006600* 1988-09-27 DHP  RSK-0051    FIXED DOUBLE-COUNT OF DUPLICATE
006700*                              CONTROL UUIDS IN CHECK MODE
006800* 1989-03-14 RCJ  RSK-0077    ADDED UPSI-0 BALANCE MODE AND THE
006900*                              REBALANCE WORKLIST LOGIC
007000* 1989-03-30 RCJ  RSK-0079    FIRST-IN-WORKLIST NOW GETS THE
007100*                              REMAINDER, NOT THE LAST
007200* 1990-11-08 MFT  RSK-0102    IDEMPOTENT REWRITE -- SKIP RELATIONS
007300*                              WHOSE MITIGATION DID NOT ACTUALLY
007400*                              CHANGE
007500* 1993-05-21 MFT  RSK-0140    WIDENED REL-LIBRARY-REF TO X(30) TO
007600*                              MATCH THE NEW LIBRARY REF STANDARD
007700* 1996-08-15 GKW  RSK-0188    Y2K REMEDIATION -- WS-CURR-DATE NOW
007800*                              CENTURY-AWARE (SEE 100-INITIALIZATION)
007900* 1998-01-09 GKW  RSK-0201    Y2K REMEDIATION PHASE 2 -- REVIEWED
008000*                              ALL DATE FIELDS IN THIS PROGRAM,
008100*                              NONE OTHER THAN WS-CURR-DATE NEEDED
008200*                              CENTURY WINDOWING
008300* 1999-10-04 GKW  RSK-0219    Y2K FINAL SIGN-OFF FOR THIS FILEPASS
008400* 2001-04-17 PSN  RSK-0244    RAISED WS-GROUP-RELATION OCCURS FROM
008500*                              200 TO 500 -- LARGEST RISK PATTERN
008600*                              NOW EXCEEDS 200 CONTROL LINKS
008700* 2004-07-30 PSN  RSK-0277    ADDED MIT-MESSAGE TEXT BUILD
008800* 2010-01-12 LWO  RSK-0355    DISPLAY COUNTS AT EOJ FOR OPERATOR
008900*                              LOG REVIEW
009000* 2013-09-08 RCJ  RSK-0392    RE-PUNCHED ALL PERFORMS TO THE SHOP'S
009100*                              PERFORM...THRU...-EXIT STANDARD --
009200*                              PRIOR PASS HAD DRIFTED TO BARE PERFORM
009300*                              OF A NAME, WHICH SPF SEQUENCE-CHECK
009400*                              FLAGGED ON THE NEXT AUDIT
009410* 2016-04-06 RCJ  RSK-0421    220-ACCUMULATE-GROUP WAS SKIPPING THE
009420*                              BUFFER FOR EXEMPT (RISK PATTERN,
009430*                              THREAT) PAIRS, SO WS-GROUP-COUNT
009440*                              STAYED ZERO AND 250-FINISH-GROUP'S
009450*                              ECHO GATE NEVER FIRED -- BALANCE-
009460*                              MODE RUNS WERE SILENTLY DROPPING
009470*                              THOSE RELATIONS FROM RELOUT.  NOW
009480*                              BUFFERS EVERY RELATION UNCONDITION-
009490*                              ALLY; THE EXEMPT SWITCH STILL GATES
009495*                              THE CHECK/REBALANCE MATH ONLY
009500*****************************************************************
009600 EJECT
009700 ENVIRONMENT DIVISION.
009800*****************************
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-3090.
010100 OBJECT-COMPUTER. IBM-3090.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM
010400     UPSI-0 ON BALANCE-MODE-SWITCH
010500            OFF CHECK-MODE-SWITCH.
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     SELECT RELATIONS-IN     ASSIGN TO RELIN
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS IS WS-RELIN-STATUS.
011100     SELECT RELATIONS-SORTED ASSIGN TO SRTWORK
011200            ORGANIZATION IS LINE SEQUENTIAL
011300            FILE STATUS IS WS-RELSRT-STATUS.
011400     SELECT RELATIONS-OUT    ASSIGN TO RELOUT
011500            ORGANIZATION IS LINE SEQUENTIAL
011600            FILE STATUS IS WS-RELOUT-STATUS.
011700     SELECT MITIGATION-REPORT ASSIGN TO MITRPT
011800            ORGANIZATION IS LINE SEQUENTIAL
011900            FILE STATUS IS WS-MITRPT-STATUS.
012000 EJECT
012100 DATA DIVISION.
012200 FILE SECTION.
012300 SD  RELATIONS-SORT-FILE.
012400 01  RELATIONS-SORT-REC.
012500     COPY CKRELREC.
012600 FD  RELATIONS-IN
012700     RECORDING MODE IS F
012800     BLOCK CONTAINS 0 RECORDS.
012900 01  RELATIONS-IN-REC          PIC X(250).
013000 FD  RELATIONS-SORTED
013100     RECORDING MODE IS F
013200     BLOCK CONTAINS 0 RECORDS.
013300 01  RELATIONS-SORTED-REC      PIC X(250).
013400 FD  RELATIONS-OUT
013500     RECORDING MODE IS F
013600     BLOCK CONTAINS 0 RECORDS.
013700 01  RELATIONS-OUT-REC         PIC X(250).
013800 FD  MITIGATION-REPORT
013900     RECORDING MODE IS F
014000     BLOCK CONTAINS 0 RECORDS.
014100 01  MITIGATION-REPORT-REC     PIC X(147).
014200 EJECT
014300 WORKING-STORAGE SECTION.
014400 01  FILLER PIC X(32)
014500     VALUE 'LBMITBAL WORKING STORAGE BEGINS'.
014600*****************************************************************
014700*    FILE STATUS AND SWITCHES
014800*****************************************************************
014900 01  WS-FILE-STATUSES.
015000     05  WS-RELIN-STATUS       PIC X(02) VALUE '00'.
015100     05  WS-RELSRT-STATUS      PIC X(02) VALUE '00'.
015200     05  WS-RELOUT-STATUS      PIC X(02) VALUE '00'.
015300     05  WS-MITRPT-STATUS      PIC X(02) VALUE '00'.
015400     05  FILLER                PIC X(02).
015500 01  WS-SWITCHES.
015600     05  WS-EOF-IND            PIC X(01) VALUE 'N'.
015700         88  END-OF-RELATIONS  VALUE 'Y'.
015800     05  WS-FIRST-GROUP-IND    PIC X(01) VALUE 'Y'.
015900         88  FIRST-GROUP       VALUE 'Y'.
016000     05  WS-SKIP-GROUP-IND     PIC X(01) VALUE 'N'.
016100         88  SKIP-THIS-GROUP   VALUE 'Y'.
016200     05  FILLER                PIC X(01).
016300 01  WS-DATE-AREA.
016400     05  WS-CURR-DATE-YMD.
016500         10  WS-CURR-YY        PIC 9(02).
016600         10  WS-CURR-MM        PIC 9(02).
016700         10  WS-CURR-DD        PIC 9(02).
016800     05  WS-CURR-CENTURY       PIC 9(02) VALUE 19.
016900     05  WS-CURR-FULL-YEAR     PIC 9(04).
017000     05  FILLER                PIC X(02).
017100 01  WS-DATE-AREA-ALT REDEFINES WS-DATE-AREA.
017200     05  WS-DA-YY-X            PIC X(02).
017300     05  WS-DA-MM-X            PIC X(02).
017400     05  WS-DA-DD-X            PIC X(02).
017500     05  FILLER                PIC X(08).
017600 EJECT
017700*****************************************************************
017800*    THREAT MITIGATION EXCEPTION TABLE (HARD-CODED SKIP LIST)
017900*****************************************************************
018000 COPY CKEXCTBL.
018100 EJECT
018200*****************************************************************
018300*    GROUP WORK AREA -- ONE (RISK PATTERN, USECASE, THREAT)
018400*    GROUP OF RELATIONS BUFFERED AT A TIME
018500*****************************************************************
018600 01  WS-GROUP-KEY.
018700     05  WS-GRP-RISKPATTERN-UUID   PIC X(36).
018800     05  WS-GRP-USECASE-UUID       PIC X(36).
018900     05  WS-GRP-THREAT-UUID        PIC X(36).
019000     05  FILLER                    PIC X(02).
019100 01  WS-PRIOR-GROUP-KEY.
019200     05  WS-PRI-RISKPATTERN-UUID   PIC X(36) VALUE LOW-VALUES.
019300     05  WS-PRI-USECASE-UUID       PIC X(36) VALUE LOW-VALUES.
019400     05  WS-PRI-THREAT-UUID        PIC X(36) VALUE LOW-VALUES.
019500     05  FILLER                    PIC X(02) VALUE LOW-VALUES.
019600*        ALTERNATE VIEW USED ONLY WHEN TRACING A GROUP BREAK
019700*        UNDER SPF -- SEE RSK-0033
019800 01  WS-PRIOR-GROUP-KEY-ALT REDEFINES WS-PRIOR-GROUP-KEY.
019900     05  WS-PRI-KEY-FIRST-30       PIC X(30).
020000     05  FILLER                    PIC X(80).
020100 01  WS-CURRENT-RELATION.
020200     COPY CKRELREC REPLACING RELATION-REC BY WS-CURRENT-RELATION-REC.
020300 01  WS-GROUP-COUNT               PIC S9(04) COMP VALUE ZERO.
020400 01  WS-GROUP-TABLE.
020500     05  WS-GROUP-RELATION OCCURS 1 TO 500 TIMES
020600                           DEPENDING ON WS-GROUP-COUNT
020700                           INDEXED BY WS-GRP-IDX.
020800         10  WS-GRP-REL-UUID           PIC X(36).
020900         10  WS-GRP-REL-LIBRARY-REF    PIC X(30).
021000         10  WS-GRP-REL-RP-UUID        PIC X(36).
021100         10  WS-GRP-REL-UC-UUID        PIC X(36).
021200         10  WS-GRP-REL-TH-UUID        PIC X(36).
021300         10  WS-GRP-REL-WK-UUID        PIC X(36).
021400         10  WS-GRP-REL-CT-UUID        PIC X(36).
021500         10  WS-GRP-REL-MITIGATION     PIC 9(03).
021600         10  WS-GRP-REL-ORIG-MIT       PIC 9(03).
021700         10  FILLER                    PIC X(02).
021800 EJECT
021900*****************************************************************
022000*    DISTINCT-CONTROL TABLE (CHECK MODE) AND REBALANCE WORKLIST
022100*    (BALANCE MODE) -- BOTH SIZED OFF THE SAME GROUP MAXIMUM
022200*****************************************************************
022300 01  WS-DISTINCT-COUNT            PIC S9(04) COMP VALUE ZERO.
022400 01  WS-DISTINCT-TABLE.
022500     05  WS-DISTINCT-CONTROL OCCURS 1 TO 500 TIMES
022600                             DEPENDING ON WS-DISTINCT-COUNT
022700                             INDEXED BY WS-DIS-IDX.
022800         10  WS-DIS-CONTROL-UUID   PIC X(36).
022900         10  FILLER                PIC X(02).
023000 01  WS-WORKLIST-COUNT            PIC S9(04) COMP VALUE ZERO.
023100 01  WS-WORKLIST-TABLE.
023200     05  WS-WORKLIST-ENTRY OCCURS 1 TO 500 TIMES
023300                           DEPENDING ON WS-WORKLIST-COUNT
023400                           INDEXED BY WS-WRK-IDX.
023500         10  WS-WRK-GROUP-SUBSCRIPT PIC S9(04) COMP.
023600         10  FILLER                 PIC X(02).
023700 EJECT
023800*****************************************************************
023900*    ACCUMULATORS AND MISCELLANEOUS WORK FIELDS
024000*****************************************************************
024100 01  WS-WORK-FIELDS.
024200     05  WS-RUNNING-TOTAL          PIC S9(05) COMP-3 VALUE ZERO.
024300     05  WS-GOAL                  PIC S9(05) COMP-3 VALUE +100.
024400     05  WS-MEAN                  PIC S9(05) COMP-3 VALUE ZERO.
024500     05  WS-REMAINDER             PIC S9(05) COMP-3 VALUE ZERO.
024600     05  WS-NEW-VALUE              PIC S9(05) COMP-3 VALUE ZERO.
024700     05  WS-SUB                    PIC S9(04) COMP VALUE ZERO.
024800     05  WS-SUB2                   PIC S9(04) COMP VALUE ZERO.
024900     05  WS-FOUND-IND              PIC X(01) VALUE 'N'.
025000         88  CONTROL-ALREADY-SEEN  VALUE 'Y'.
025100     05  WS-MIT-MESSAGE-TOTAL      PIC ZZ9.
025200     05  FILLER                    PIC X(01).
025300 01  WS-COUNTERS.
025400     05  WS-RELATIONS-READ-CNT     PIC S9(09) COMP-3 VALUE ZERO.
025500     05  WS-GROUPS-PROCESSED-CNT   PIC S9(09) COMP-3 VALUE ZERO.
025600     05  WS-GROUPS-EXEMPTED-CNT    PIC S9(09) COMP-3 VALUE ZERO.
025700     05  WS-GROUPS-OUT-OF-BAL-CNT  PIC S9(09) COMP-3 VALUE ZERO.
025800     05  WS-RELATIONS-REWRITTEN-CNT PIC S9(09) COMP-3 VALUE ZERO.
025900     05  WS-RELATIONS-WRITTEN-CNT  PIC S9(09) COMP-3 VALUE ZERO.
026000     05  FILLER                    PIC X(01).
026100*        EOJ SNAP VIEW -- OPERATOR CAN DUMP THIS AREA FROM A
026200*        CEEDUMP WITHOUT DECODING EACH COMP-3 COUNTER BY HAND
026300 01  WS-COUNTERS-SNAP REDEFINES WS-COUNTERS.
026400     05  WS-SNAP-BYTES             PIC X(31).
026500 EJECT
026600*****************************************************************
026700*    MITIGATION REPORT AND SORTED RECORD WORK AREAS
026800*****************************************************************
026900 01  WS-MITIGATION-ITEM.
027000     COPY CKMITREC REPLACING MITIGATION-ITEM-REC
027100                           BY WS-MITIGATION-ITEM-REC.
027200 01  FILLER PIC X(32)
027300     VALUE 'LBMITBAL WORKING STORAGE ENDS  '.
027400 EJECT
027500 PROCEDURE DIVISION.
027600*****************************************************************
027700*                        MAINLINE LOGIC
027800*****************************************************************
027900 000-MAINLINE.
028000     PERFORM 100-INITIALIZATION
028100         THRU 100-INITIALIZATION-EXIT.
028200     PERFORM 190-SORT-RELATIONS
028300         THRU 190-SORT-RELATIONS-EXIT.
028400     PERFORM 110-OPEN-FILES
028500         THRU 110-OPEN-FILES-EXIT.
028600     PERFORM 200-PROCESS-MAINLINE
028700         THRU 200-PROCESS-MAINLINE-EXIT
028800         UNTIL END-OF-RELATIONS.
028900     PERFORM 900-TERMINATION
029000         THRU 900-TERMINATION-EXIT.
029100     GOBACK.
029200 EJECT
029300*****************************************************************
029400*                       INITIALIZATION
029500*****************************************************************
029600 100-INITIALIZATION.
029700     INITIALIZE WS-COUNTERS
029800     SET CHECK-MODE-SWITCH TO TRUE
029900     MOVE WS-EXC-ROW1-RISKPATTERN TO WS-EXC-RISKPATTERN-REF(1)
029910     MOVE WS-EXC-ROW1-THREAT      TO WS-EXC-THREAT-REF(1)
029920     MOVE WS-EXC-ROW1-REASON      TO WS-EXC-REASON-CODE(1)
029930     MOVE WS-EXC-ROW2-RISKPATTERN TO WS-EXC-RISKPATTERN-REF(2)
029940     MOVE WS-EXC-ROW2-THREAT      TO WS-EXC-THREAT-REF(2)
029950     MOVE WS-EXC-ROW2-REASON      TO WS-EXC-REASON-CODE(2)
030300*        Y2K REMEDIATION -- SEE CHANGE LOG 1996-08-15
030400     ACCEPT WS-CURR-DATE-YMD FROM DATE
030500     IF WS-CURR-YY < 50
030600        MOVE 20 TO WS-CURR-CENTURY
030700     ELSE
030800        MOVE 19 TO WS-CURR-CENTURY
030900     END-IF
031000     COMPUTE WS-CURR-FULL-YEAR = WS-CURR-CENTURY * 100 + WS-CURR-YY.
031100 100-INITIALIZATION-EXIT.
031200     EXIT.
031300 EJECT
031400*****************************************************************
031500*                 SORT THE RELATIONS INTO GROUP ORDER
031600*****************************************************************
031700 190-SORT-RELATIONS.
031800     SORT RELATIONS-SORT-FILE
031900         ON ASCENDING KEY REL-RISK-PATTERN-UUID
032000                          REL-USECASE-UUID
032100                          REL-THREAT-UUID
032200                          REL-UUID
032300         USING RELATIONS-IN
032400         GIVING RELATIONS-SORTED
032500     IF SORT-RETURN NOT = ZERO
032600        DISPLAY 'LBMITBAL SORT OF RELATIONS FAILED, RC=' SORT-RETURN
032700        GO TO 999-ABEND
032800     END-IF.
032900 190-SORT-RELATIONS-EXIT.
033000     EXIT.
033100 EJECT
033200*****************************************************************
033300*                        OPEN ALL FILES
033400*****************************************************************
033500 110-OPEN-FILES.
033600     OPEN INPUT RELATIONS-SORTED
033700     IF WS-RELSRT-STATUS NOT = '00'
033800        DISPLAY 'OPEN FAILED ON RELATIONS-SORTED: ' WS-RELSRT-STATUS
033900        GO TO 999-ABEND
034000     END-IF
034100     IF BALANCE-MODE-SWITCH
034200        OPEN OUTPUT RELATIONS-OUT
034300        IF WS-RELOUT-STATUS NOT = '00'
034400           DISPLAY 'OPEN FAILED ON RELATIONS-OUT: ' WS-RELOUT-STATUS
034500           GO TO 999-ABEND
034600        END-IF
034700     ELSE
034800        OPEN OUTPUT MITIGATION-REPORT
034900        IF WS-MITRPT-STATUS NOT = '00'
035000           DISPLAY 'OPEN FAILED ON MITIGATION-REPORT: '
035100                   WS-MITRPT-STATUS
035200           GO TO 999-ABEND
035300        END-IF
035400     END-IF
035500     PERFORM 210-READ-RELATION
035600         THRU 210-READ-RELATION-EXIT.
035700 110-OPEN-FILES-EXIT.
035800     EXIT.
035900 EJECT
036000*****************************************************************
036100*                      MAIN PROCESS LOOP
036200*****************************************************************
036300 200-PROCESS-MAINLINE.
036400     MOVE REL-RISK-PATTERN-UUID OF WS-CURRENT-RELATION-REC
036500                                 TO WS-GRP-RISKPATTERN-UUID
036600     MOVE REL-USECASE-UUID OF WS-CURRENT-RELATION-REC
036700                                 TO WS-GRP-USECASE-UUID
036800     MOVE REL-THREAT-UUID OF WS-CURRENT-RELATION-REC
036900                                 TO WS-GRP-THREAT-UUID
037000     PERFORM 220-ACCUMULATE-GROUP
037100         THRU 220-ACCUMULATE-GROUP-EXIT
037200         UNTIL END-OF-RELATIONS
037300            OR WS-GRP-RISKPATTERN-UUID NOT = WS-PRI-RISKPATTERN-UUID
037400            OR WS-GRP-USECASE-UUID     NOT = WS-PRI-USECASE-UUID
037500            OR WS-GRP-THREAT-UUID      NOT = WS-PRI-THREAT-UUID
037600     PERFORM 250-FINISH-GROUP
037700         THRU 250-FINISH-GROUP-EXIT.
037800 200-PROCESS-MAINLINE-EXIT.
037900     EXIT.
038000 EJECT
038100*****************************************************************
038200*                      READ NEXT RELATION
038300*****************************************************************
038400 210-READ-RELATION.
038500     READ RELATIONS-SORTED INTO WS-CURRENT-RELATION-REC
038600         AT END
038700             SET END-OF-RELATIONS TO TRUE
038800         NOT AT END
038900             ADD 1 TO WS-RELATIONS-READ-CNT
039000     END-READ.
039100 210-READ-RELATION-EXIT.
039200     EXIT.
039300 EJECT
039400*****************************************************************
039500*             ACCUMULATE ONE GROUP OF RELATIONS
039600*****************************************************************
039700 220-ACCUMULATE-GROUP.
039800     MOVE WS-GRP-RISKPATTERN-UUID TO WS-PRI-RISKPATTERN-UUID
039900     MOVE WS-GRP-USECASE-UUID     TO WS-PRI-USECASE-UUID
040000     MOVE WS-GRP-THREAT-UUID      TO WS-PRI-THREAT-UUID
040100     IF FIRST-GROUP
040200        PERFORM 230-CHECK-EXCEPTION
040300            THRU 230-CHECK-EXCEPTION-EXIT
040400        SET WS-FIRST-GROUP-IND TO 'N'
040500     END-IF
040510*        RSK-0421 -- BUFFER EVERY RELATION REGARDLESS OF THE
040520*        EXEMPT-PAIR SWITCH.  SKIP-THIS-GROUP ONLY SUPPRESSES
040530*        THE CHECK/REBALANCE ARITHMETIC IN 250-FINISH-GROUP; THE
040540*        BUFFER MUST STILL HOLD THE GROUP SO 270-ECHO-GROUP-TO-
040550*        OUTPUT CAN ROUND-TRIP EXEMPT RELATIONS UNTOUCHED IN
040560*        BALANCE MODE INSTEAD OF DROPPING THEM FROM RELOUT
040600     ADD 1 TO WS-GROUP-COUNT
040700     SET WS-GRP-IDX TO WS-GROUP-COUNT
040800     MOVE REL-UUID OF WS-CURRENT-RELATION-REC
040900          TO WS-GRP-REL-UUID(WS-GRP-IDX)
041000     MOVE REL-LIBRARY-REF OF WS-CURRENT-RELATION-REC
041100          TO WS-GRP-REL-LIBRARY-REF(WS-GRP-IDX)
041200     MOVE REL-RISK-PATTERN-UUID OF WS-CURRENT-RELATION-REC
041300          TO WS-GRP-REL-RP-UUID(WS-GRP-IDX)
041400     MOVE REL-USECASE-UUID OF WS-CURRENT-RELATION-REC
041500          TO WS-GRP-REL-UC-UUID(WS-GRP-IDX)
041600     MOVE REL-THREAT-UUID OF WS-CURRENT-RELATION-REC
041700          TO WS-GRP-REL-TH-UUID(WS-GRP-IDX)
041800     MOVE REL-WEAKNESS-UUID OF WS-CURRENT-RELATION-REC
041900          TO WS-GRP-REL-WK-UUID(WS-GRP-IDX)
042000     MOVE REL-CONTROL-UUID OF WS-CURRENT-RELATION-REC
042100          TO WS-GRP-REL-CT-UUID(WS-GRP-IDX)
042200     MOVE REL-MITIGATION OF WS-CURRENT-RELATION-REC
042300          TO WS-GRP-REL-MITIGATION(WS-GRP-IDX)
042400     MOVE REL-MITIGATION OF WS-CURRENT-RELATION-REC
042500          TO WS-GRP-REL-ORIG-MIT(WS-GRP-IDX)
042800     PERFORM 210-READ-RELATION
042900         THRU 210-READ-RELATION-EXIT
043000     IF NOT END-OF-RELATIONS
043100        MOVE REL-RISK-PATTERN-UUID OF WS-CURRENT-RELATION-REC
043200             TO WS-GRP-RISKPATTERN-UUID
043300        MOVE REL-USECASE-UUID OF WS-CURRENT-RELATION-REC
043400             TO WS-GRP-USECASE-UUID
043500        MOVE REL-THREAT-UUID OF WS-CURRENT-RELATION-REC
043600             TO WS-GRP-THREAT-UUID
043700     END-IF.
043800 220-ACCUMULATE-GROUP-EXIT.
043900     EXIT.
044000 EJECT
044100*****************************************************************
044200*    EXCEPTION RULE -- SKIP RISK-PATTERN/THREAT PAIRS ON THE
044300*    HARD-CODED SKIP LIST
044400*****************************************************************
044500 230-CHECK-EXCEPTION.
044600     SET WS-SKIP-GROUP-IND TO 'N'
044700     SET WS-EXC-IDX TO 1
044800     SEARCH WS-EXCEPTION-ROW
044900         AT END
045000             CONTINUE
045100         WHEN WS-EXC-RISKPATTERN-REF(WS-EXC-IDX) =
045200                  WS-GRP-RISKPATTERN-UUID(1:30)
045300          AND WS-EXC-THREAT-REF(WS-EXC-IDX) =
045400                  WS-GRP-THREAT-UUID(1:30)
045500             SET SKIP-THIS-GROUP TO TRUE
045600             ADD 1 TO WS-GROUPS-EXEMPTED-CNT
045700     END-SEARCH.
045800 230-CHECK-EXCEPTION-EXIT.
045900     EXIT.
046000 EJECT
046100*****************************************************************
046200*                 CLOSE OUT ONE GROUP
046300*****************************************************************
046400 250-FINISH-GROUP.
046500     IF NOT SKIP-THIS-GROUP AND WS-GROUP-COUNT > 0
046600        ADD 1 TO WS-GROUPS-PROCESSED-CNT
046700        IF BALANCE-MODE-SWITCH
046800           PERFORM 252-BALANCE-MODE-FIX
046900               THRU 252-BALANCE-MODE-FIX-EXIT
047000        ELSE
047100           PERFORM 251-CHECK-MODE-TOTAL
047200               THRU 251-CHECK-MODE-TOTAL-EXIT
047300        END-IF
047400     END-IF
047500     IF BALANCE-MODE-SWITCH AND WS-GROUP-COUNT > 0
047600        PERFORM 270-ECHO-GROUP-TO-OUTPUT
047700            THRU 270-ECHO-GROUP-TO-OUTPUT-EXIT
047800     END-IF
047900     MOVE ZERO TO WS-GROUP-COUNT
048000     SET WS-SKIP-GROUP-IND TO 'N'
048100     PERFORM 230-CHECK-EXCEPTION
048200         THRU 230-CHECK-EXCEPTION-EXIT.
048300 250-FINISH-GROUP-EXIT.
048400     EXIT.
048500 EJECT
048600*****************************************************************
048700*    CHECK MODE -- SUM DISTINCT NON-BLANK CONTROLS, REPORT IF
048800*    THE THREAT IS NOT EXACTLY 100
048900*****************************************************************
049000 251-CHECK-MODE-TOTAL.
049100     MOVE ZERO TO WS-RUNNING-TOTAL
049200     MOVE ZERO TO WS-DISTINCT-COUNT
049300     PERFORM 251-ACCUM-ONE-CONTROL
049400         THRU 251-ACCUM-ONE-CONTROL-EXIT
049500         VARYING WS-SUB FROM 1 BY 1
049600         UNTIL WS-SUB > WS-GROUP-COUNT
049700     IF WS-RUNNING-TOTAL NOT = 100
049800        ADD 1 TO WS-GROUPS-OUT-OF-BAL-CNT
049900        PERFORM 253-WRITE-MITIGATION-ITEM
050000            THRU 253-WRITE-MITIGATION-ITEM-EXIT
050100     END-IF.
050200 251-CHECK-MODE-TOTAL-EXIT.
050300     EXIT.
050400 251-ACCUM-ONE-CONTROL.
050500     IF WS-GRP-REL-CT-UUID(WS-SUB) NOT = SPACES
050600        SET CONTROL-ALREADY-SEEN TO FALSE
050700        SET WS-DIS-IDX TO 1
050800        SEARCH WS-DISTINCT-CONTROL
050900            AT END
051000                CONTINUE
051100            WHEN WS-DIS-CONTROL-UUID(WS-DIS-IDX) =
051200                     WS-GRP-REL-CT-UUID(WS-SUB)
051300                SET CONTROL-ALREADY-SEEN TO TRUE
051400        END-SEARCH
051500        IF NOT CONTROL-ALREADY-SEEN
051600           ADD 1 TO WS-DISTINCT-COUNT
051700           SET WS-DIS-IDX TO WS-DISTINCT-COUNT
051800           MOVE WS-GRP-REL-CT-UUID(WS-SUB)
051900                TO WS-DIS-CONTROL-UUID(WS-DIS-IDX)
052000           ADD WS-GRP-REL-MITIGATION(WS-SUB) TO WS-RUNNING-TOTAL
052100        END-IF
052200     END-IF.
052300 251-ACCUM-ONE-CONTROL-EXIT.
052400     EXIT.
052500 EJECT
052600*****************************************************************
052700*    BALANCE MODE -- REBALANCE RULE (FIXMITIGATIONVALUES)
052800*****************************************************************
052900 252-BALANCE-MODE-FIX.
053000     MOVE ZERO TO WS-WORKLIST-COUNT
053100     MOVE ZERO TO WS-RUNNING-TOTAL
053200     PERFORM 252-ADD-TO-WORKLIST
053300         THRU 252-ADD-TO-WORKLIST-EXIT
053400         VARYING WS-SUB FROM 1 BY 1
053500         UNTIL WS-SUB > WS-GROUP-COUNT
053600     IF WS-WORKLIST-COUNT > 0 AND WS-RUNNING-TOTAL NOT = WS-GOAL
053700        PERFORM 260-REBALANCE-WORKLIST
053800            THRU 260-REBALANCE-WORKLIST-EXIT
053900     END-IF.
054000 252-BALANCE-MODE-FIX-EXIT.
054100     EXIT.
054200 252-ADD-TO-WORKLIST.
054300     IF WS-GRP-REL-CT-UUID(WS-SUB) NOT = SPACES
054400        ADD 1 TO WS-WORKLIST-COUNT
054500        SET WS-WRK-IDX TO WS-WORKLIST-COUNT
054600        MOVE WS-SUB TO WS-WRK-GROUP-SUBSCRIPT(WS-WRK-IDX)
054700        ADD WS-GRP-REL-MITIGATION(WS-SUB) TO WS-RUNNING-TOTAL
054800     END-IF.
054900 252-ADD-TO-WORKLIST-EXIT.
055000     EXIT.
055100 EJECT
055200*****************************************************************
055300*    REBALANCE RULE -- INTEGER MEAN/REMAINDER, FIRST WORKLIST
055400*    ENTRY GETS THE REMAINDER, REWRITE ONLY WHAT CHANGED
055500*****************************************************************
055600 260-REBALANCE-WORKLIST.
055700     DIVIDE WS-GOAL BY WS-WORKLIST-COUNT
055800         GIVING WS-MEAN REMAINDER WS-REMAINDER
055900     PERFORM 260-APPLY-ONE-SHARE
056000         THRU 260-APPLY-ONE-SHARE-EXIT
056100         VARYING WS-SUB FROM 1 BY 1
056200         UNTIL WS-SUB > WS-WORKLIST-COUNT.
056300 260-REBALANCE-WORKLIST-EXIT.
056400     EXIT.
056500 260-APPLY-ONE-SHARE.
056600     SET WS-WRK-IDX TO WS-SUB
056700     IF WS-SUB = 1
056800        COMPUTE WS-NEW-VALUE = WS-MEAN + WS-REMAINDER
056900     ELSE
057000        MOVE WS-MEAN TO WS-NEW-VALUE
057100     END-IF
057200     SET WS-SUB2 TO WS-WRK-GROUP-SUBSCRIPT(WS-WRK-IDX)
057300     IF WS-NEW-VALUE NOT = WS-GRP-REL-MITIGATION(WS-SUB2)
057400        MOVE WS-NEW-VALUE TO WS-GRP-REL-MITIGATION(WS-SUB2)
057500        ADD 1 TO WS-RELATIONS-REWRITTEN-CNT
057600     END-IF.
057700 260-APPLY-ONE-SHARE-EXIT.
057800     EXIT.
057900 EJECT
058000*****************************************************************
058100*    CHECK MODE OUTPUT -- ONE MITIGATION-ITEM-REC PER
058200*    OUT-OF-BALANCE THREAT
058300*****************************************************************
058400 253-WRITE-MITIGATION-ITEM.
058500     INITIALIZE WS-MITIGATION-ITEM-REC
058600     MOVE WS-GRP-RISKPATTERN-UUID(1:30) TO MIT-RISKPATTERN-REF
058700     MOVE WS-GRP-USECASE-UUID           TO MIT-USECASE-REF
058800     MOVE WS-GRP-THREAT-UUID            TO MIT-THREAT-REF
058900     MOVE WS-RUNNING-TOTAL              TO MIT-TOTAL
059000     SET  MIT-IS-ERROR                  TO TRUE
059100     MOVE WS-RUNNING-TOTAL              TO WS-MIT-MESSAGE-TOTAL
059200     STRING 'ERROR WITH MITIGATION: ' DELIMITED BY SIZE
059300            WS-MIT-MESSAGE-TOTAL        DELIMITED BY SIZE
059400            INTO MIT-MESSAGE
059500     WRITE MITIGATION-REPORT-REC FROM WS-MITIGATION-ITEM-REC
059600     IF WS-MITRPT-STATUS NOT = '00'
059700        DISPLAY 'WRITE ERROR ON MITIGATION-REPORT: ' WS-MITRPT-STATUS
059800        GO TO 999-ABEND
059900     END-IF.
060000 253-WRITE-MITIGATION-ITEM-EXIT.
060100     EXIT.
060200 EJECT
060300*****************************************************************
060400*    BALANCE MODE OUTPUT -- ECHO EVERY BUFFERED RELATION BACK
060500*    TO RELATIONS-OUT, CHANGED OR NOT, IN ORIGINAL ORDER
060600*****************************************************************
060700 270-ECHO-GROUP-TO-OUTPUT.
060800     PERFORM 270-ECHO-ONE-RELATION
060900         THRU 270-ECHO-ONE-RELATION-EXIT
061000         VARYING WS-SUB FROM 1 BY 1
061100         UNTIL WS-SUB > WS-GROUP-COUNT.
061200 270-ECHO-GROUP-TO-OUTPUT-EXIT.
061300     EXIT.
061400 270-ECHO-ONE-RELATION.
061500     SET WS-GRP-IDX TO WS-SUB
061600     INITIALIZE WS-CURRENT-RELATION-REC
061700     MOVE WS-GRP-REL-UUID(WS-GRP-IDX)        TO
061800          REL-UUID OF WS-CURRENT-RELATION-REC
061900     MOVE WS-GRP-REL-LIBRARY-REF(WS-GRP-IDX)  TO
062000          REL-LIBRARY-REF OF WS-CURRENT-RELATION-REC
062100     MOVE WS-GRP-REL-RP-UUID(WS-GRP-IDX)      TO
062200          REL-RISK-PATTERN-UUID OF WS-CURRENT-RELATION-REC
062300     MOVE WS-GRP-REL-UC-UUID(WS-GRP-IDX)      TO
062400          REL-USECASE-UUID OF WS-CURRENT-RELATION-REC
062500     MOVE WS-GRP-REL-TH-UUID(WS-GRP-IDX)      TO
062600          REL-THREAT-UUID OF WS-CURRENT-RELATION-REC
062700     MOVE WS-GRP-REL-WK-UUID(WS-GRP-IDX)      TO
062800          REL-WEAKNESS-UUID OF WS-CURRENT-RELATION-REC
062900     MOVE WS-GRP-REL-CT-UUID(WS-GRP-IDX)      TO
063000          REL-CONTROL-UUID OF WS-CURRENT-RELATION-REC
063100     MOVE WS-GRP-REL-MITIGATION(WS-GRP-IDX)   TO
063200          REL-MITIGATION OF WS-CURRENT-RELATION-REC
063300     WRITE RELATIONS-OUT-REC FROM WS-CURRENT-RELATION-REC
063400     IF WS-RELOUT-STATUS NOT = '00'
063500        DISPLAY 'WRITE ERROR ON RELATIONS-OUT: ' WS-RELOUT-STATUS
063600        GO TO 999-ABEND
063700     END-IF
063800     ADD 1 TO WS-RELATIONS-WRITTEN-CNT.
063900 270-ECHO-ONE-RELATION-EXIT.
064000     EXIT.
064100 EJECT
064200*****************************************************************
064300*                       TERMINATION
064400*****************************************************************
064500 900-TERMINATION.
064600     CLOSE RELATIONS-SORTED
064700     IF BALANCE-MODE-SWITCH
064800        CLOSE RELATIONS-OUT
064900     ELSE
065000        CLOSE MITIGATION-REPORT
065100     END-IF
065200     DISPLAY 'LBMITBAL PROCESSING COMPLETE'
065300     DISPLAY 'RELATIONS READ:        ' WS-RELATIONS-READ-CNT
065400     DISPLAY 'THREAT GROUPS PROCESSED: ' WS-GROUPS-PROCESSED-CNT
065500     DISPLAY 'THREAT GROUPS EXEMPTED:  ' WS-GROUPS-EXEMPTED-CNT
065600     DISPLAY 'THREAT GROUPS OUT OF BALANCE: '
065700             WS-GROUPS-OUT-OF-BAL-CNT
065800     DISPLAY 'RELATIONS REWRITTEN:    ' WS-RELATIONS-REWRITTEN-CNT
065900     DISPLAY 'RELATIONS WRITTEN:      ' WS-RELATIONS-WRITTEN-CNT.
066000 900-TERMINATION-EXIT.
066100     EXIT.
066200 EJECT
066300*****************************************************************
066400*                          ABEND
066500*****************************************************************
066600 999-ABEND.
066700     DISPLAY 'LBMITBAL ABENDING DUE TO ERROR'
066800     MOVE 16 TO RETURN-CODE
066900     GOBACK.
