000100      *****************************************************************
000200      *   CKLSMREC  --  LIBRARY-SUMMARY-REC                          *
000300      *   ONE ROW PER LIBRARY KEY PROCESSED BY THE VERSION MERGE --  *
000400      *   ADDED (V2 ONLY), DELETED (V1 ONLY) OR MODIFIED (BOTH).     *
000500      *-----------------------------------------------------------------
000600      *   MAINT LOG
000700      *   2019-11-20  KLT  ORIGINAL CUT
000800      *   2023-08-08  PSN  ADDED THE COUNT/DATE TRAILER FOR THE
000810      *                    OPERATOR'S END-OF-SHIFT SUMMARY REVIEW
000900      *   200 BYTES FIXED -- FIELDS SUM 193, 7-BYTE FILLER PAD
001000      *****************************************************************
001100       01  LIBRARY-SUMMARY-REC.
001200           05  LSM-REF                      PIC X(30).
001300           05  LSM-NAME                     PIC X(60).
001400           05  LSM-CHANGE-TYPE              PIC X(08).
001500               88  LSM-ADDED                VALUE 'ADDED'.
001600               88  LSM-DELETED              VALUE 'DELETED'.
001700               88  LSM-MODIFIED             VALUE 'MODIFIED'.
001800           05  LSM-OLD-REVISION             PIC X(20).
001900           05  LSM-NEW-REVISION             PIC X(20).
002000           05  LSM-HAS-CHANGES              PIC X(01).
002100               88  LSM-CHANGES-YES          VALUE 'Y'.
002200               88  LSM-CHANGES-NO           VALUE 'N'.
002300           05  LSM-ELEMENT-CHANGE-COUNT     PIC 9(05) COMP-3.
002400           05  LSM-RELATION-CHANGE-COUNT    PIC 9(05) COMP-3.
002500           05  LSM-RUN-DATE                 PIC X(08).
002600           05  LSM-RUN-DATE-X REDEFINES LSM-RUN-DATE.
002700               10  LSM-RUN-CC               PIC 9(02).
002800               10  LSM-RUN-YY               PIC 9(02).
002900               10  LSM-RUN-MM               PIC 9(02).
003000               10  LSM-RUN-DD               PIC 9(02).
003100           05  LSM-BATCH-RUN-ID             PIC X(08).
003200           05  LSM-REVIEWED-IND             PIC X(01).
003300               88  LSM-REVIEWED             VALUE 'Y'.
003400               88  LSM-NOT-REVIEWED         VALUE 'N'.
003500           05  FILLER                       PIC X(07).
