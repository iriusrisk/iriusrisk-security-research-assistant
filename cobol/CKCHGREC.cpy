000100      *****************************************************************
000200      *   CKCHGREC  --  CHANGE-REC (ONE CHANGED FIELD)               *
000300      *   NESTED UNDER CKCLIREC -- ONE ENTRY PER FIELD NAME THAT     *
000400      *   DIFFERED BETWEEN THE FIRST AND SECOND COPY OF AN ELEMENT.  *
000500      *-----------------------------------------------------------------
000600      *   MAINT LOG
000700      *   2019-11-20  KLT  ORIGINAL CUT
000800      *   2023-08-08  PSN  ADDED THE FIELD-CATEGORY CODE SO A LATER
000810      *                    REPORT PASS CAN GROUP CHANGES WITHOUT
000820      *                    RE-SCANNING CHI-CHG-FIELD BY EYE
000900      *****************************************************************
001000       01  CHANGE-REC.
001100           05  CHG-FIELD                    PIC X(30).
001200           05  CHG-OLD-VALUE                PIC X(100).
001300           05  CHG-NEW-VALUE                PIC X(100).
001400           05  CHG-CATEGORY-CODE            PIC X(01).
001500               88  CHG-CATEGORY-METADATA    VALUE 'M'.
001600               88  CHG-CATEGORY-CONTENT     VALUE 'C'.
001700               88  CHG-CATEGORY-STRUCTURAL  VALUE 'S'.
001800           05  CHG-SIGNIFICANT-IND          PIC X(01).
001900               88  CHG-IS-SIGNIFICANT       VALUE 'Y'.
002000               88  CHG-NOT-SIGNIFICANT      VALUE 'N'.
002100           05  FILLER                       PIC X(01).
