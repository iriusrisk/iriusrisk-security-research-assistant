000100      *****************************************************************
000200      *   CKRELREC  --  RELATION RECORD (COUNTERMEASURE-TO-THREAT)   *
000300      *   ONE ROW PER RELATION LINK IN THE RELATIONS FILE.  CARRIES  *
000400      *   THE UUID CHAIN RISK-PATTERN/USECASE/THREAT/WEAKNESS/       *
000500      *   CONTROL PLUS THE MITIGATION PERCENTAGE ASSIGNED TO THE     *
000600      *   LINKED CONTROL.  ANY OF THE FOUR ELEMENT UUIDS MAY BE      *
000700      *   BLANK -- A THREAT RELATION LEAVES WEAKNESS/CONTROL BLANK,  *
000800      *   A CONTROL RELATION CARRIES ALL FOUR.                       *
000900      *-----------------------------------------------------------------
001000      *   MAINT LOG
001100      *   2019-04-02  RCJ  ORIGINAL CUT FOR THE MITIGATION FILEPASS
001200      *   2021-11-15  KLT  ADDED REL-LIBRARY-REF FOR MULTI-LIB RUNS
001300      *   2023-08-08  PSN  ADDED THE STATUS/AUDIT TRAILER SO THE
001310      *                    RELATIONS EXTRACT CARRIES ITS OWN LINEAGE
001320      *                    RATHER THAN RELYING ON THE JOB LOG (SEE
001330      *                    RSK-0345) -- WIDENED RECORD 250 TO 320
001400      *   320 BYTES FIXED -- FIELDS SUM 314, 6-BYTE FILLER PAD
001500      *****************************************************************
001600       01  RELATION-REC.
001700           05  REL-UUID                     PIC X(36).
001800           05  REL-LIBRARY-REF              PIC X(30).
001900           05  REL-RISK-PATTERN-UUID        PIC X(36).
002000           05  REL-USECASE-UUID             PIC X(36).
002100           05  REL-THREAT-UUID              PIC X(36).
002200           05  REL-WEAKNESS-UUID            PIC X(36).
002300           05  REL-CONTROL-UUID             PIC X(36).
002400           05  REL-MITIGATION               PIC 9(03).
002500           05  REL-STATUS-CODE              PIC X(02).
002600               88  REL-STATUS-ACTIVE        VALUE 'AC'.
002700               88  REL-STATUS-INACTIVE      VALUE 'IN'.
002800               88  REL-STATUS-PENDING       VALUE 'PD'.
002900           05  REL-CONFIDENCE-PCT           PIC 9(03).
003000           05  REL-REVIEW-IND               PIC X(01).
003100               88  REL-REVIEWED             VALUE 'Y'.
003200               88  REL-NOT-REVIEWED         VALUE 'N'.
003300           05  REL-SOURCE-SYSTEM            PIC X(10).
003400           05  REL-EXTRACT-DATE             PIC X(08).
003500           05  REL-EXTRACT-DATE-X REDEFINES REL-EXTRACT-DATE.
003600               10  REL-EXTRACT-CC           PIC 9(02).
003700               10  REL-EXTRACT-YY           PIC 9(02).
003800               10  REL-EXTRACT-MM           PIC 9(02).
003900               10  REL-EXTRACT-DD           PIC 9(02).
004000           05  REL-LAST-UPDATE-DATE         PIC X(08).
004100           05  REL-LAST-UPDATE-USERID       PIC X(08).
004200           05  REL-CREATE-DATE              PIC X(08).
004300           05  REL-CREATE-USERID            PIC X(08).
004400           05  REL-BATCH-RUN-ID             PIC X(08).
004500           05  REL-RECORD-TYPE              PIC X(01).
004600               88  REL-TYPE-THREAT          VALUE 'T'.
004700               88  REL-TYPE-CONTROL         VALUE 'C'.
004800           05  FILLER                       PIC X(06).
